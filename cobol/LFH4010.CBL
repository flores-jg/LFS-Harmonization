000100******************************************************************
000200* FECHA       : 14/08/1990                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                             *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH4010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANTES DE CORRER LA ARMONIZACION, VALIDA POR       *
000800*             : RELEASE Y POR TARGET SI LOS ALIAS DISPONIBLES     *
000900*             : TIENEN SUFICIENTES DATOS: SEÑALA TARGETS SIN      *
001000*             : NINGUNA FUENTE (MISSING), CON LA FUENTE DE MAYOR  *
001100*             : PRIORIDAD CASI VACIA MIENTRAS OTRA SI TIENE DATOS *
001200*             : (PLACEHOLDER), O CON UNA CAIDA GRANDE DE LLENADO  *
001300*             : ENTRE LA PRIMERA Y LA SEGUNDA FUENTE (DATA        *
001400*             : QUALITY).  TAMBIEN VIGILA LAS VARIABLES CRITICAS  *
001500*             : Y LAS RELEASES CUYO ANIO NO SE PUEDE DETECTAR.    *
001600* ARCHIVOS    : OBS-CELLS (ENTRADA), VALIDATION-REPORT (SALIDA)   *
001700* ACCION (ES) : LEE, TALLA, CLASIFICA, ESCRIBE                    *
001800* PROGRAMA(S) : LLAMA A LFH9000 PARA DETECTAR EL ANIO DE CADA     *
001900*             : RELEASE                                          *
002000* INSTALADO   : 14/08/1990                                       *
002100* BPM/RATIONAL: 229105                                           *
002200* NOMBRE      : VALIDACION PRE-ARMONIZACION DE FUENTES (LFS)      *
002300******************************************************************
002400* MANTENIMIENTO:                                                 *
002500*   1990-08-14 CMS TCK-1290 CREACION.  EN SU VERSION ORIGINAL      *
002600*             :             SOLO SEÑALABA CAMPOS DE LA ENCUESTA   *
002700*             :             CON MENOS DE 10 RESPUESTAS ANTES DE    *
002800*             :             CORTAR LA CINTA DE SALIDA.             *
002900*   1993-11-30 CMS TCK-1610 SE AGREGA LA COMPARACION CONTRA LA     *
003000*             :             SEGUNDA FUENTE DISPONIBLE (CAIDA DE    *
003100*             :             LLENADO).                              *
003200*   1998-12-02 RTL TCK-2028 REVISION Y2K.  SIN CAMBIOS DE CODIGO;  *
003300*             :             LOS PERIODOS YA VIAJAN CON ANIO A 4    *
003400*             :             DIGITOS EN TODOS LOS ARCHIVOS.         *
003500*   2015-02-19 EEDR TCK-4471 SE REESTRUCTURA POR COMPLETO PARA EL  *
003600*             :             PROYECTO DE ARMONIZACION LFS: AHORA    *
003700*             :             VALIDA LOS 45 TARGETS DE LFHTTBL       *
003800*             :             CONTRA LAS CELDAS DE OBS-CELLS.        *
003900*   2015-06-15 EEDR TCK-4650 SE AGREGA LA VERIFICACION DE          *
004000*             :             VARIABLES CRITICAS Y LA BANDERA DE     *
004100*             :             RELEASES SIN ANIO DETECTABLE (LLAMA    *
004200*             :             A LFH9000).                            *
004300*   2015-08-03 EEDR TCK-4890 LA SECCION FINAL DE PROBLEMAS         *
004400*             :             POTENCIALES AHORA IMPRIME UN AVISO     *
004500*             :             DE "SIN PROBLEMAS" CUANDO NO HUBO       *
004600*             :             PLACEHOLDER, NI VARIABLE CRITICA SIN    *
004700*             :             FUENTE, NI RELEASE SIN ANIO; ANTES SE   *
004800*             :             IMPRIMIAN LOS ENCABEZADOS Y TOTAL=0     *
004900*             :             AUN SIN NADA QUE REPORTAR.              *
005000*   2015-08-24 EEDR TCK-4915 SE ENSANCHA WKS-IT-EJEMPLO DE 70 A     *
005100*             :             90 POSICIONES: LA LINEA DE EJEMPLO      *
005200*             :             DATA_QUALITY (TARGET+RELEASE+PCT1+      *
005300*             :             PCT2) SUPERABA LOS 70 BYTES Y EL        *
005400*             :             STRING SIN ON OVERFLOW TRUNCABA         *
005500*             :             SILENCIOSAMENTE EL PCT2 (A VECES        *
005600*             :             TAMBIEN PARTE DEL RELEASE Y DEL PCT1).  *
005700******************************************************************
005800 IDENTIFICATION                            DIVISION.
005900 PROGRAM-ID.                LFH4010.
006000 AUTHOR.                    CARLOS MENDOZA SIERRA.
006100 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
006200 DATE-WRITTEN.               14/08/1990.
006300 DATE-COMPILED.              14/08/1990.
006400 SECURITY.                   NO CONFIDENCIAL.
006500******************************************************************
006600 ENVIRONMENT                               DIVISION.
006700 CONFIGURATION                             SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT                              SECTION.
007100 FILE-CONTROL.
007200     SELECT OBSCELL  ASSIGN TO OBSCELL
007300            FILE STATUS IS FS-OBSCELL.
007400     SELECT VALIDOUT ASSIGN TO VALIDOUT
007500            FILE STATUS IS FS-VALIDOUT.
007600******************************************************************
007700 DATA                                      DIVISION.
007800 FILE                                      SECTION.
007900 FD  OBSCELL.
008000     COPY LFHOBSC.
008100 FD  VALIDOUT.
008200 01  LFH-VALID-RECORD.
008300     05  VR-LINEA                    PIC X(120).
008400     05  FILLER                      PIC X(02).
008500******************************************************************
008600 WORKING-STORAGE                           SECTION.
008700*-----------------------------------------------------------*
008800*        TABLA ESTATICA DE 45 TARGETS Y SUS ALIAS             *
008900*-----------------------------------------------------------*
009000     COPY LFHTTBL.
009100*-----------------------------------------------------------*
009200*        BANDERAS DE ARCHIVO (COSTUMBRE DE LA CASA)          *
009300*-----------------------------------------------------------*
009400 01  FS-OBSCELL                 PIC 9(02) VALUE ZEROS.
009500 01  FS-VALIDOUT                PIC 9(02) VALUE ZEROS.
009600*-----------------------------------------------------------*
009700*        INTERRUPTOR DE FIN DE ARCHIVO Y BANDERA DE PRIMERA    *
009800*        FILA DE LA RELEASE EN CURSO                           *
009900*-----------------------------------------------------------*
010000 77  WKS-FIN-OBSCELL             PIC 9(01) COMP VALUE 0.
010100     88  FIN-DE-OBSCELL                     VALUE 1.
010200 77  WKS-PRIMER-FILA             PIC 9(01) COMP VALUE 1.
010300     88  ES-PRIMERA-FILA                    VALUE 1.
010400 01  WKS-RELEASE-ACTUAL          PIC X(12) VALUE SPACES.
010500 01  WKS-VARIABLE-MAYUS          PIC X(20) VALUE SPACES.
010600 77  WKS-FILA-ACTUAL             PIC 9(07) COMP VALUE 0.
010700*-----------------------------------------------------------*
010800*        CONJUNTO DE VARIABLES Y ESTADISTICAS DE LLENADO DE    *
010900*        LA RELEASE EN CURSO (SE LLENA DESDE OBS-CELLS)        *
011000*-----------------------------------------------------------*
011100 77  WKS-REL-ROWCOUNT             PIC 9(07) COMP VALUE 0.
011200 77  WKS-VARSTAT-CANT             PIC 9(03) COMP VALUE 0.
011300 01  WKS-VARSTAT-AREA.
011400     02  WKS-VS-ENTRADA OCCURS 300 TIMES
011500                         INDEXED BY WKS-VS-IDX.
011600         03  WKS-VS-VARIABLE      PIC X(20).
011700         03  WKS-VS-NOBLANCO      PIC 9(07) COMP VALUE 0.
011800         03  WKS-VS-PCT           PIC 9(03)V9(01) VALUE 0.
011900 01  WKS-VARSTAT-CRUDA REDEFINES WKS-VARSTAT-AREA.
012000     02  FILLER PIC X(9300).
012100*-----------------------------------------------------------*
012200*        RESULTADO DE LA BUSQUEDA DE ALIAS DE UN TARGET: LAS   *
012300*        DOS PRIMERAS FUENTES ENCONTRADAS EN ORDEN DE           *
012400*        PRIORIDAD, CON SU CONTEO Y PORCENTAJE DE LLENADO.      *
012500*-----------------------------------------------------------*
012600 77  WKS-MATCH-CANT               PIC 9(01) COMP VALUE 0.
012700 77  WKS-PRIMER-ALS-IDX           PIC 9(01) COMP VALUE 0.
012800 77  WKS-SEGUNDO-ALS-IDX          PIC 9(01) COMP VALUE 0.
012900 77  WKS-PRIMER-CONTEO            PIC 9(07) COMP VALUE 0.
013000 77  WKS-SEGUNDO-CONTEO           PIC 9(07) COMP VALUE 0.
013100 77  WKS-PRIMER-PCT               PIC 9(03)V9(01) VALUE 0.
013200 77  WKS-SEGUNDO-PCT              PIC 9(03)V9(01) VALUE 0.
013300*-----------------------------------------------------------*
013400*        CONTADORES GLOBALES DE RESUMEN                        *
013500*-----------------------------------------------------------*
013600 77  WKS-REL-TOTAL                PIC 9(05) COMP VALUE 0.
013700 77  WKS-GT-FILAS                 PIC 9(07) COMP VALUE 0.
013800 77  WKS-REL-CON-PROBLEMA         PIC 9(05) COMP VALUE 0.
013900 77  WKS-REL-TIENE-PROBLEMA       PIC 9(01) COMP VALUE 0.
014000     88  REL-TIENE-PROBLEMA                 VALUE 1.
014100*-----------------------------------------------------------*
014200*        NOMBRES DE LOS TRES TIPOS DE PROBLEMA (TABLA          *
014300*        ESTATICA) Y SUS CONTADORES/EJEMPLOS (HASTA 10 POR      *
014400*        TIPO; EL RESTO SE CUENTA PERO NO SE DETALLA).          *
014500*-----------------------------------------------------------*
014600 01  WKS-TIPO-NOMBRES.
014700     02  FILLER                   PIC X(15) VALUE "MISSING".
014800     02  FILLER                   PIC X(15) VALUE "PLACEHOLDER".
014900     02  FILLER                   PIC X(15) VALUE "DATA_QUALITY".
015000 01  WKS-TIPO-TABLA REDEFINES WKS-TIPO-NOMBRES.
015100     02  WKS-TIPO-NOMBRE OCCURS 3 TIMES
015200                         INDEXED BY WKS-TN-IDX
015300                         PIC X(15).
015400 01  WKS-ISSUES-AREA.
015500     02  WKS-ISSUE-TIPO OCCURS 3 TIMES
015600                        INDEXED BY WKS-IT-IDX.
015700         03  WKS-IT-CANT          PIC 9(05) COMP VALUE 0.
015800         03  WKS-IT-EJEMPLO OCCURS 10 TIMES
015900                            INDEXED BY WKS-IE-IDX
016000                            PIC X(90).
016100 01  WKS-ISSUES-CRUDA REDEFINES WKS-ISSUES-AREA.
016200     02  FILLER PIC X(2715).
016300*-----------------------------------------------------------*
016400*        DISTRIBUCION, POR TARGET, DE LA FUENTE UTILIZADA A    *
016500*        TRAVES DE TODAS LAS RELEASES (7 ALIAS + MISSING) Y    *
016600*        DEL CONTEO DE VECES CLASIFICADO PLACEHOLDER.          *
016700*-----------------------------------------------------------*
016800 01  WKS-DIST-AREA.
016900     02  WKS-DIST-TARGET OCCURS 45 TIMES
017000                          INDEXED BY WKS-DT-IDX.
017100         03  WKS-DIST-FUENTE OCCURS 7 TIMES
017200                              INDEXED BY WKS-DF-IDX
017300                              PIC 9(05) COMP VALUE 0.
017400         03  WKS-DIST-MISSING-CANT     PIC 9(05) COMP VALUE 0.
017500         03  WKS-DIST-PLACEHOLDER-CANT PIC 9(05) COMP VALUE 0.
017600 01  WKS-DIST-CRUDA REDEFINES WKS-DIST-AREA.
017700     02  FILLER PIC X(2025).
017800*-----------------------------------------------------------*
017900*        LISTA FIJA DE LAS 5 VARIABLES CRITICAS Y SUS           *
018000*        EJEMPLOS DE (RELEASE, TARGET) SIN FUENTE UTILIZABLE.   *
018100*-----------------------------------------------------------*
018200 01  WKS-CRIT-TARGETS.
018300     02  FILLER                   PIC X(20) VALUE "PUFC04_SEX".
018400     02  FILLER                   PIC X(20) VALUE "PUFC05_AGE".
018500     02  FILLER                   PIC X(20) VALUE "PUFC07_GRADE".
018600     02  FILLER                   PIC X(20) VALUE "PUFC14_PROCC".
018700     02  FILLER                   PIC X(20) VALUE "PUFPWGT".
018800 01  WKS-CRIT-TABLA REDEFINES WKS-CRIT-TARGETS.
018900     02  WKS-CRIT-NOMBRE OCCURS 5 TIMES
019000                         INDEXED BY WKS-CR-IDX
019100                         PIC X(20).
019200 77  WKS-CRIT-CANT                PIC 9(05) COMP VALUE 0.
019300 01  WKS-CRIT-EJEMPLO-AREA.
019400     02  WKS-CRIT-EJEMPLO OCCURS 200 TIMES
019500                          INDEXED BY WKS-CE-IDX
019600                          PIC X(45).
019700 01  WKS-CRIT-EJEMPLO-CRUDA REDEFINES WKS-CRIT-EJEMPLO-AREA.
019800     02  FILLER PIC X(9000).
019900*-----------------------------------------------------------*
020000*        RELEASES EN LAS QUE LFH9000 NO PUDO DETERMINAR EL     *
020100*        ANIO.                                                 *
020200*-----------------------------------------------------------*
020300 77  WKS-ANIO-FALLA-CANT          PIC 9(03) COMP VALUE 0.
020400 01  WKS-ANIO-FALLA-AREA.
020500     02  WKS-ANIO-FALLA-REL OCCURS 100 TIMES
020600                            INDEXED BY WKS-AF-IDX
020700                            PIC X(12).
020800 01  WKS-ANIO-FALLA-CRUDA REDEFINES WKS-ANIO-FALLA-AREA.
020900     02  FILLER PIC X(1200).
021000*-----------------------------------------------------------*
021100*        AREA DE LLAMADA A LFH9000 (PARSEO DE RELEASE-ID)      *
021200*-----------------------------------------------------------*
021300 01  WKS-LK-RELEASE-ID            PIC X(12) VALUE SPACES.
021400 01  WKS-LK-ANIO                  PIC 9(04) VALUE 0.
021500 01  WKS-LK-MES                   PIC 9(02) VALUE 0.
021600*-----------------------------------------------------------*
021700*        CAMPOS DE TRABAJO PARA ARMAR LOS RENGLONES IMPRESOS   *
021800*-----------------------------------------------------------*
021900 01  WKS-CANT-EDITADO             PIC ZZZZ9.
022000 01  WKS-FILAS-EDIT               PIC ZZZZZZ9.
022100 01  WKS-PCT1-EDIT                PIC ZZ9.9.
022200 01  WKS-PCT2-EDIT                PIC ZZ9.9.
022300******************************************************************
022400 PROCEDURE                                 DIVISION.
022500*-----------------------------------------------------------*
022600 0100-PRINCIPAL                             SECTION.
022700     PERFORM 0110-APERTURA-DE-ARCHIVOS
022800     PERFORM 0120-LEE-OBSCELL THRU 0120-LEE-OBSCELL-E
022900     PERFORM 0200-PROCESA-RELEASES UNTIL FIN-DE-OBSCELL
023000     PERFORM 0190-CIERRE-DE-ARCHIVOS
023100     PERFORM 0900-REPORTE-FINAL
023200     STOP RUN.
023300*-----------------------------------------------------------*
023400*   SERIE 0100/0190 - APERTURA Y CIERRE DE ARCHIVOS            *
023500*-----------------------------------------------------------*
023600 0110-APERTURA-DE-ARCHIVOS.
023700     OPEN INPUT OBSCELL
023800     OPEN OUTPUT VALIDOUT
023900     IF FS-OBSCELL = 97
024000        MOVE ZEROS TO FS-OBSCELL
024100     END-IF
024200     IF FS-OBSCELL NOT = 00 OR FS-VALIDOUT NOT = 00
024300        DISPLAY "LFH4010 - ERROR AL ABRIR ARCHIVOS, FS="
024400                FS-OBSCELL " / " FS-VALIDOUT
024500        MOVE 91 TO RETURN-CODE
024600        STOP RUN
024700     END-IF.
024800 0190-CIERRE-DE-ARCHIVOS.
024900     CLOSE OBSCELL
025000     CLOSE VALIDOUT.
025100*-----------------------------------------------------------*
025200 0120-LEE-OBSCELL.
025300     READ OBSCELL
025400        AT END SET FIN-DE-OBSCELL TO TRUE
025500     END-READ.
025600 0120-LEE-OBSCELL-E. EXIT.
025700*-----------------------------------------------------------*
025800 0199-VERIFICA-VALIDOUT.
025900     IF FS-VALIDOUT NOT = 00
026000        DISPLAY "LFH4010 - ERROR AL ESCRIBIR VALIDATION-REPORT, "
026100                "FS=" FS-VALIDOUT
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF.
026500*-----------------------------------------------------------*
026600*   0200 - UN CICLO COMPLETO DE RELEASE: TALLA LAS             *
026700*   ESTADISTICAS DE LLENADO DESDE OBS-CELLS, VALIDA EL ANIO Y   *
026800*   EVALUA LOS 45 TARGETS.                                      *
026900*-----------------------------------------------------------*
027000 0200-PROCESA-RELEASES.
027100     MOVE OC-RELEASE TO WKS-RELEASE-ACTUAL
027200     MOVE ZEROS TO WKS-VARSTAT-CANT
027300     MOVE ZEROS TO WKS-REL-ROWCOUNT
027400     MOVE ZEROS TO WKS-FILA-ACTUAL
027500     MOVE 1     TO WKS-PRIMER-FILA
027600     MOVE ZEROS TO WKS-REL-TIENE-PROBLEMA
027700     PERFORM 0210-CARGA-ESTADISTICAS
027800        UNTIL FIN-DE-OBSCELL
027900           OR OC-RELEASE NOT = WKS-RELEASE-ACTUAL
028000     PERFORM 0250-CALCULA-PORCENTAJES
028100        VARYING WKS-VS-IDX FROM 1 BY 1
028200           UNTIL WKS-VS-IDX > WKS-VARSTAT-CANT
028300     PERFORM 0260-VALIDA-ANIO-RELEASE
028400     PERFORM 0300-EVALUA-TARGETS-RELEASE
028500     IF REL-TIENE-PROBLEMA
028600        ADD 1 TO WKS-REL-CON-PROBLEMA
028700     END-IF
028800     ADD WKS-REL-ROWCOUNT TO WKS-GT-FILAS
028900     ADD 1 TO WKS-REL-TOTAL.
029000*-----------------------------------------------------------*
029100*   0210 - ACUMULA UNA CELDA DE LA RELEASE ACTUAL: CUENTA LA    *
029200*   FILA SI ES NUEVA Y TALLA EL CONTEO DE NO-BLANCOS DE LA      *
029300*   VARIABLE.                                                   *
029400*-----------------------------------------------------------*
029500 0210-CARGA-ESTADISTICAS.
029600     IF ES-PRIMERA-FILA OR OC-ROW NOT = WKS-FILA-ACTUAL
029700        MOVE ZEROS TO WKS-PRIMER-FILA
029800        MOVE OC-ROW TO WKS-FILA-ACTUAL
029900        ADD 1 TO WKS-REL-ROWCOUNT
030000     END-IF
030100     MOVE OC-VARIABLE TO WKS-VARIABLE-MAYUS
030200     INSPECT WKS-VARIABLE-MAYUS CONVERTING
030300        "abcdefghijklmnopqrstuvwxyz" TO
030400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030500     PERFORM 0220-BUSCA-O-AGREGA-VARIABLE
030600        THRU 0220-BUSCA-O-AGREGA-VARIABLE-E
030700     IF OC-VALUE NOT = SPACES
030800        ADD 1 TO WKS-VS-NOBLANCO(WKS-VS-IDX)
030900     END-IF
031000     PERFORM 0120-LEE-OBSCELL THRU 0120-LEE-OBSCELL-E.
031100*-----------------------------------------------------------*
031200*   0220 - BUSCA LA VARIABLE ACTUAL EN LA TABLA DE LA RELEASE;  *
031300*   SI NO ESTA, LA AGREGA CON CONTADORES EN CERO.               *
031400*-----------------------------------------------------------*
031500 0220-BUSCA-O-AGREGA-VARIABLE.
031600     SET WKS-VS-IDX TO 1.
031700 0220-COMPARA.
031800     IF WKS-VS-IDX > WKS-VARSTAT-CANT
031900        GO TO 0220-AGREGA
032000     END-IF
032100     IF WKS-VS-VARIABLE(WKS-VS-IDX) = WKS-VARIABLE-MAYUS
032200        GO TO 0220-BUSCA-O-AGREGA-VARIABLE-E
032300     END-IF
032400     SET WKS-VS-IDX UP BY 1
032500     GO TO 0220-COMPARA.
032600 0220-AGREGA.
032700     ADD 1 TO WKS-VARSTAT-CANT
032800     IF WKS-VARSTAT-CANT > 300
032900        DISPLAY "LFH4010 - CATALOGO DE LA RELEASE "
033000                WKS-RELEASE-ACTUAL
033100                " EXCEDE 300 VARIABLES, SE DETIENE"
033200        MOVE 91 TO RETURN-CODE
033300        STOP RUN
033400     END-IF
033500     SET WKS-VS-IDX TO WKS-VARSTAT-CANT
033600     MOVE WKS-VARIABLE-MAYUS TO WKS-VS-VARIABLE(WKS-VS-IDX)
033700     MOVE ZEROS TO WKS-VS-NOBLANCO(WKS-VS-IDX)
033800     MOVE ZEROS TO WKS-VS-PCT(WKS-VS-IDX).
033900 0220-BUSCA-O-AGREGA-VARIABLE-E. EXIT.
034000*-----------------------------------------------------------*
034100 0250-CALCULA-PORCENTAJES.
034200     COMPUTE WKS-VS-PCT(WKS-VS-IDX) ROUNDED =
034300             (WKS-VS-NOBLANCO(WKS-VS-IDX) / WKS-REL-ROWCOUNT)
034400                 * 100.
034500*-----------------------------------------------------------*
034600*   0260 - LLAMA A LFH9000 PARA DETECTAR EL ANIO DE LA          *
034700*   RELEASE ACTUAL; SI NO SE PUDO DETECTAR, LA AGREGA A LA      *
034800*   LISTA DE FALLAS DE ANIO.                                    *
034900*-----------------------------------------------------------*
035000 0260-VALIDA-ANIO-RELEASE.
035100     MOVE WKS-RELEASE-ACTUAL TO WKS-LK-RELEASE-ID
035200     CALL "LFH9000" USING WKS-LK-RELEASE-ID
035300                           WKS-LK-ANIO
035400                           WKS-LK-MES
035500     IF WKS-LK-ANIO = 0
035600        ADD 1 TO WKS-ANIO-FALLA-CANT
035700        IF WKS-ANIO-FALLA-CANT > 100
035800           DISPLAY "LFH4010 - LISTA DE RELEASES SIN ANIO EXCEDE "
035900                   "100, SE DETIENE"
036000           MOVE 91 TO RETURN-CODE
036100           STOP RUN
036200        END-IF
036300        SET WKS-AF-IDX TO WKS-ANIO-FALLA-CANT
036400        MOVE WKS-RELEASE-ACTUAL TO WKS-ANIO-FALLA-REL(WKS-AF-IDX)
036500     END-IF.
036600*-----------------------------------------------------------*
036700*   SERIE 0300 - EVALUA CADA UNO DE LOS 45 TARGETS CONTRA LA    *
036800*   TABLA DE ESTADISTICAS DE LA RELEASE ACTUAL.                 *
036900*-----------------------------------------------------------*
037000 0300-EVALUA-TARGETS-RELEASE.
037100     SET LFH-TGT-IDX TO 1
037200     PERFORM 0310-EVALUA-UN-TARGET THRU 0310-EVALUA-UN-TARGET-E
037300        VARYING LFH-TGT-IDX FROM 1 BY 1 UNTIL LFH-TGT-IDX > 45.
037400*-----------------------------------------------------------*
037500*   0310 - BUSCA, EN ORDEN DE PRIORIDAD, LAS DOS PRIMERAS       *
037600*   FUENTES DEL TARGET ACTUAL QUE APAREZCAN EN LA TABLA DE      *
037700*   ESTADISTICAS, LUEGO CLASIFICA EL PROBLEMA (SI LO HAY) Y      *
037800*   ACUMULA LA DISTRIBUCION Y LA VERIFICACION DE CRITICOS.       *
037900*-----------------------------------------------------------*
038000 0310-EVALUA-UN-TARGET.
038100     MOVE ZEROS TO WKS-MATCH-CANT
038200     MOVE ZEROS TO WKS-PRIMER-ALS-IDX
038300     MOVE ZEROS TO WKS-SEGUNDO-ALS-IDX
038400     MOVE ZEROS TO WKS-PRIMER-CONTEO
038500     MOVE ZEROS TO WKS-SEGUNDO-CONTEO
038600     MOVE ZEROS TO WKS-PRIMER-PCT
038700     MOVE ZEROS TO WKS-SEGUNDO-PCT
038800     SET LFH-ALS-IDX TO 1.
038900 0310-PRUEBA-ALIAS.
039000     IF LFH-ALS-IDX > 7
039100        GO TO 0310-CLASIFICA
039200     END-IF
039300     IF LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX) = SPACES
039400        GO TO 0310-CLASIFICA
039500     END-IF
039600     PERFORM 0320-BUSCA-VARIABLE THRU 0320-BUSCA-VARIABLE-E
039700     IF WKS-VS-IDX > WKS-VARSTAT-CANT
039800        SET LFH-ALS-IDX UP BY 1
039900        GO TO 0310-PRUEBA-ALIAS
040000     END-IF
040100     ADD 1 TO WKS-MATCH-CANT
040200     IF WKS-MATCH-CANT = 1
040300        SET WKS-PRIMER-ALS-IDX TO LFH-ALS-IDX
040400        MOVE WKS-VS-NOBLANCO(WKS-VS-IDX) TO WKS-PRIMER-CONTEO
040500        MOVE WKS-VS-PCT(WKS-VS-IDX)      TO WKS-PRIMER-PCT
040600     ELSE
040700        SET WKS-SEGUNDO-ALS-IDX TO LFH-ALS-IDX
040800        MOVE WKS-VS-NOBLANCO(WKS-VS-IDX) TO WKS-SEGUNDO-CONTEO
040900        MOVE WKS-VS-PCT(WKS-VS-IDX)      TO WKS-SEGUNDO-PCT
041000     END-IF
041100     IF WKS-MATCH-CANT < 2
041200        SET LFH-ALS-IDX UP BY 1
041300        GO TO 0310-PRUEBA-ALIAS
041400     END-IF.
041500 0310-CLASIFICA.
041600     PERFORM 0330-CLASIFICA-PROBLEMA THRU 0330-CLASIFICA-PROBLEMA-E
041700     PERFORM 0340-ACUMULA-DISTRIBUCION
041800     PERFORM 0350-VERIFICA-CRITICO.
041900 0310-EVALUA-UN-TARGET-E. EXIT.
042000*-----------------------------------------------------------*
042100*   0320 - BUSQUEDA SECUENCIAL DE UN ALIAS DENTRO DE LA TABLA   *
042200*   DE ESTADISTICAS DE LA RELEASE ACTUAL.  DEJA WKS-VS-IDX >    *
042300*   WKS-VARSTAT-CANT SI NO LO ENCUENTRA.                        *
042400*-----------------------------------------------------------*
042500 0320-BUSCA-VARIABLE.
042600     SET WKS-VS-IDX TO 1.
042700 0320-COMPARA.
042800     IF WKS-VS-IDX > WKS-VARSTAT-CANT
042900        GO TO 0320-BUSCA-VARIABLE-E
043000     END-IF
043100     IF WKS-VS-VARIABLE(WKS-VS-IDX) =
043200                   LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX)
043300        GO TO 0320-BUSCA-VARIABLE-E
043400     END-IF
043500     SET WKS-VS-IDX UP BY 1
043600     GO TO 0320-COMPARA.
043700 0320-BUSCA-VARIABLE-E. EXIT.
043800*-----------------------------------------------------------*
043900*   0330 - CLASIFICA EL PROBLEMA DEL TARGET ACTUAL, SI LO HAY,  *
044000*   EN ESTE ORDEN: MISSING (NINGUNA FUENTE), PLACEHOLDER        *
044100*   (PRIMERA FUENTE CASI VACIA Y SEGUNDA NO), DATA_QUALITY      *
044200*   (CAIDA DE MAS DE 20 PUNTOS ENTRE PRIMERA Y SEGUNDA).        *
044300*-----------------------------------------------------------*
044400 0330-CLASIFICA-PROBLEMA.
044500     IF WKS-MATCH-CANT = 0
044600        PERFORM 0331-REGISTRA-MISSING
044700        SET REL-TIENE-PROBLEMA TO TRUE
044800        GO TO 0330-CLASIFICA-PROBLEMA-E
044900     END-IF
045000     IF WKS-MATCH-CANT > 1
045100                   AND WKS-PRIMER-CONTEO < 10
045200                   AND WKS-SEGUNDO-CONTEO NOT < 10
045300        PERFORM 0332-REGISTRA-PLACEHOLDER
045400        SET REL-TIENE-PROBLEMA TO TRUE
045500        GO TO 0330-CLASIFICA-PROBLEMA-E
045600     END-IF
045700     IF WKS-MATCH-CANT > 1
045800                   AND WKS-PRIMER-PCT + 20.0 < WKS-SEGUNDO-PCT
045900        PERFORM 0333-REGISTRA-DATA-QUALITY
046000        SET REL-TIENE-PROBLEMA TO TRUE
046100     END-IF.
046200 0330-CLASIFICA-PROBLEMA-E. EXIT.
046300*-----------------------------------------------------------*
046400 0331-REGISTRA-MISSING.
046500     SET WKS-IT-IDX TO 1
046600     ADD 1 TO WKS-IT-CANT(WKS-IT-IDX)
046700     IF WKS-IT-CANT(WKS-IT-IDX) NOT > 10
046800        SET WKS-IE-IDX TO WKS-IT-CANT(WKS-IT-IDX)
046900        MOVE SPACES TO WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX)
047000        STRING "MISSING TARGET=" DELIMITED BY SIZE
047100               LFH-TARGET-NAME(LFH-TGT-IDX) DELIMITED BY SPACE
047200               " RELEASE=" DELIMITED BY SIZE
047300               WKS-RELEASE-ACTUAL DELIMITED BY SPACE
047400               INTO WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX)
047500        END-STRING
047600     END-IF.
047700*-----------------------------------------------------------*
047800 0332-REGISTRA-PLACEHOLDER.
047900     SET WKS-IT-IDX TO 2
048000     ADD 1 TO WKS-IT-CANT(WKS-IT-IDX)
048100     IF WKS-IT-CANT(WKS-IT-IDX) NOT > 10
048200        SET WKS-IE-IDX TO WKS-IT-CANT(WKS-IT-IDX)
048300        MOVE SPACES TO WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX)
048400        STRING "PLACEHOLDER TARGET=" DELIMITED BY SIZE
048500               LFH-TARGET-NAME(LFH-TGT-IDX) DELIMITED BY SPACE
048600               " RELEASE=" DELIMITED BY SIZE
048700               WKS-RELEASE-ACTUAL DELIMITED BY SPACE
048800               INTO WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX)
048900        END-STRING
049000     END-IF.
049100*-----------------------------------------------------------*
049200 0333-REGISTRA-DATA-QUALITY.
049300     SET WKS-IT-IDX TO 3
049400     ADD 1 TO WKS-IT-CANT(WKS-IT-IDX)
049500     IF WKS-IT-CANT(WKS-IT-IDX) NOT > 10
049600        SET WKS-IE-IDX TO WKS-IT-CANT(WKS-IT-IDX)
049700        MOVE WKS-PRIMER-PCT  TO WKS-PCT1-EDIT
049800        MOVE WKS-SEGUNDO-PCT TO WKS-PCT2-EDIT
049900        MOVE SPACES TO WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX)
050000        STRING "DATA_QUALITY TARGET=" DELIMITED BY SIZE
050100               LFH-TARGET-NAME(LFH-TGT-IDX) DELIMITED BY SPACE
050200               " RELEASE=" DELIMITED BY SIZE
050300               WKS-RELEASE-ACTUAL DELIMITED BY SPACE
050400               " PCT1=" DELIMITED BY SIZE
050500               WKS-PCT1-EDIT DELIMITED BY SIZE
050600               " PCT2=" DELIMITED BY SIZE
050700               WKS-PCT2-EDIT DELIMITED BY SIZE
050800               INTO WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX)
050900        END-STRING
051000     END-IF.
051100*-----------------------------------------------------------*
051200*   0340 - ACUMULA, PARA EL TARGET ACTUAL, LA FUENTE QUE SE     *
051300*   VA A USAR (O MISSING) Y, SI APLICA, EL CONTEO DE            *
051400*   PLACEHOLDER, PARA LA DISTRIBUCION FINAL POR TARGET.         *
051500*-----------------------------------------------------------*
051600 0340-ACUMULA-DISTRIBUCION.
051700     IF WKS-MATCH-CANT = 0
051800        ADD 1 TO WKS-DIST-MISSING-CANT(LFH-TGT-IDX)
051900     ELSE
052000        SET WKS-DF-IDX TO WKS-PRIMER-ALS-IDX
052100        ADD 1 TO WKS-DIST-FUENTE(LFH-TGT-IDX WKS-DF-IDX)
052200     END-IF
052300     IF WKS-MATCH-CANT > 1
052400                   AND WKS-PRIMER-CONTEO < 10
052500                   AND WKS-SEGUNDO-CONTEO NOT < 10
052600        ADD 1 TO WKS-DIST-PLACEHOLDER-CANT(LFH-TGT-IDX)
052700     END-IF.
052800*-----------------------------------------------------------*
052900*   0350 - SI EL TARGET ACTUAL ES UNA DE LAS 5 VARIABLES        *
053000*   CRITICAS Y NO TIENE NINGUNA FUENTE UTILIZABLE, LO AGREGA    *
053100*   A LA LISTA DE FALLAS CRITICAS.                              *
053200*-----------------------------------------------------------*
053300 0350-VERIFICA-CRITICO.
053400     IF WKS-MATCH-CANT = 0
053500        PERFORM 0351-BUSCA-CRITICO THRU 0351-BUSCA-CRITICO-E
053600        IF WKS-CR-IDX NOT > 5
053700           ADD 1 TO WKS-CRIT-CANT
053800           IF WKS-CRIT-CANT > 200
053900              DISPLAY "LFH4010 - LISTA DE FALLAS CRITICAS EXCEDE "
054000                      "200, SE DETIENE"
054100              MOVE 91 TO RETURN-CODE
054200              STOP RUN
054300           END-IF
054400           SET WKS-CE-IDX TO WKS-CRIT-CANT
054500           MOVE SPACES TO WKS-CRIT-EJEMPLO(WKS-CE-IDX)
054600           STRING "TARGET=" DELIMITED BY SIZE
054700                  LFH-TARGET-NAME(LFH-TGT-IDX) DELIMITED BY SPACE
054800                  " RELEASE=" DELIMITED BY SIZE
054900                  WKS-RELEASE-ACTUAL DELIMITED BY SPACE
055000                  INTO WKS-CRIT-EJEMPLO(WKS-CE-IDX)
055100           END-STRING
055200        END-IF
055300     END-IF.
055400*-----------------------------------------------------------*
055500 0351-BUSCA-CRITICO.
055600     SET WKS-CR-IDX TO 1.
055700 0351-COMPARA.
055800     IF WKS-CR-IDX > 5
055900        GO TO 0351-BUSCA-CRITICO-E
056000     END-IF
056100     IF WKS-CRIT-NOMBRE(WKS-CR-IDX) = LFH-TARGET-NAME(LFH-TGT-IDX)
056200        GO TO 0351-BUSCA-CRITICO-E
056300     END-IF
056400     SET WKS-CR-IDX UP BY 1
056500     GO TO 0351-COMPARA.
056600 0351-BUSCA-CRITICO-E. EXIT.
056700*-----------------------------------------------------------*
056800*   SERIE 0900 - ARMA EL REPORTE FINAL DE VALIDACION Y EL       *
056900*   RESUMEN DE CONSOLA.                                        *
057000*-----------------------------------------------------------*
057100 0900-REPORTE-FINAL.
057200     PERFORM 0910-ESCRIBE-RESUMEN
057300     PERFORM 0920-ESCRIBE-PROBLEMAS
057400        VARYING WKS-IT-IDX FROM 1 BY 1 UNTIL WKS-IT-IDX > 3
057500     PERFORM 0930-ESCRIBE-DISTRIBUCION
057600        VARYING LFH-TGT-IDX FROM 1 BY 1 UNTIL LFH-TGT-IDX > 45
057700     IF WKS-IT-CANT(2) = 0 AND WKS-CRIT-CANT = 0
057800                           AND WKS-ANIO-FALLA-CANT = 0
057900        PERFORM 0945-ESCRIBE-SIN-PROBLEMAS
058000     ELSE
058100        PERFORM 0940-ESCRIBE-CRITICOS
058200        PERFORM 0950-ESCRIBE-ANIO-FALLAS
058300     END-IF
058400     DISPLAY "LFH4010 - RESUMEN DE VALIDACION"
058500     DISPLAY "  RELEASES PROCESADAS..............: " WKS-REL-TOTAL
058600     DISPLAY "  FILAS TOTALES (TODAS LAS RELEASES): "
058700             WKS-GT-FILAS
058800     DISPLAY "  RELEASES CON AL MENOS UN PROBLEMA.: "
058900             WKS-REL-CON-PROBLEMA
059000     DISPLAY "  FALLAS EN VARIABLES CRITICAS......: "
059100             WKS-CRIT-CANT
059200     DISPLAY "  RELEASES SIN ANIO DETECTABLE......: "
059300             WKS-ANIO-FALLA-CANT.
059400*-----------------------------------------------------------*
059500 0910-ESCRIBE-RESUMEN.
059600     MOVE SPACES TO VR-LINEA
059700     MOVE "REPORTE DE VALIDACION PRE-ARMONIZACION" TO VR-LINEA
059800     WRITE LFH-VALID-RECORD
059900     PERFORM 0199-VERIFICA-VALIDOUT
060000     MOVE SPACES TO VR-LINEA
060100     MOVE WKS-REL-TOTAL TO WKS-CANT-EDITADO
060200     STRING "RELEASES PROCESADAS=" DELIMITED BY SIZE
060300            WKS-CANT-EDITADO DELIMITED BY SIZE
060400            INTO VR-LINEA
060500     END-STRING
060600     WRITE LFH-VALID-RECORD
060700     PERFORM 0199-VERIFICA-VALIDOUT
060800     MOVE SPACES TO VR-LINEA
060900     MOVE WKS-GT-FILAS TO WKS-FILAS-EDIT
061000     STRING "FILAS TOTALES=" DELIMITED BY SIZE
061100            WKS-FILAS-EDIT DELIMITED BY SIZE
061200            INTO VR-LINEA
061300     END-STRING
061400     WRITE LFH-VALID-RECORD
061500     PERFORM 0199-VERIFICA-VALIDOUT
061600     MOVE SPACES TO VR-LINEA
061700     MOVE WKS-REL-CON-PROBLEMA TO WKS-CANT-EDITADO
061800     STRING "RELEASES CON AL MENOS UN PROBLEMA=" DELIMITED BY SIZE
061900            WKS-CANT-EDITADO DELIMITED BY SIZE
062000            INTO VR-LINEA
062100     END-STRING
062200     WRITE LFH-VALID-RECORD
062300     PERFORM 0199-VERIFICA-VALIDOUT.
062400*-----------------------------------------------------------*
062500*   0920/0921 - UN BLOQUE DE PROBLEMAS POR TIPO: TOTAL, HASTA   *
062600*   10 EJEMPLOS Y UNA LINEA "... Y N MAS" SI SOBRAN.            *
062700*-----------------------------------------------------------*
062800 0920-ESCRIBE-PROBLEMAS.
062900     MOVE SPACES TO VR-LINEA
063000     MOVE WKS-IT-CANT(WKS-IT-IDX) TO WKS-CANT-EDITADO
063100     STRING "PROBLEMAS TIPO " DELIMITED BY SIZE
063200            WKS-TIPO-NOMBRE(WKS-IT-IDX) DELIMITED BY SPACE
063300            " - TOTAL=" DELIMITED BY SIZE
063400            WKS-CANT-EDITADO DELIMITED BY SIZE
063500            INTO VR-LINEA
063600     END-STRING
063700     WRITE LFH-VALID-RECORD
063800     PERFORM 0199-VERIFICA-VALIDOUT
063900     IF WKS-IT-CANT(WKS-IT-IDX) > 0
064000        PERFORM 0921-ESCRIBE-UN-EJEMPLO
064100           VARYING WKS-IE-IDX FROM 1 BY 1
064200              UNTIL WKS-IE-IDX > WKS-IT-CANT(WKS-IT-IDX)
064300                 OR WKS-IE-IDX > 10
064400        IF WKS-IT-CANT(WKS-IT-IDX) > 10
064500           MOVE SPACES TO VR-LINEA
064600           COMPUTE WKS-CANT-EDITADO = WKS-IT-CANT(WKS-IT-IDX) - 10
064700           STRING "  ... Y " DELIMITED BY SIZE
064800                  WKS-CANT-EDITADO DELIMITED BY SIZE
064900                  " MAS" DELIMITED BY SIZE
065000                  INTO VR-LINEA
065100           END-STRING
065200           WRITE LFH-VALID-RECORD
065300           PERFORM 0199-VERIFICA-VALIDOUT
065400        END-IF
065500     END-IF.
065600 0921-ESCRIBE-UN-EJEMPLO.
065700     MOVE SPACES TO VR-LINEA
065800     MOVE WKS-IT-EJEMPLO(WKS-IT-IDX WKS-IE-IDX) TO VR-LINEA
065900     WRITE LFH-VALID-RECORD
066000     PERFORM 0199-VERIFICA-VALIDOUT.
066100*-----------------------------------------------------------*
066200*   0930/0931 - LA DISTRIBUCION DE FUENTES DE UN TARGET: UNA    *
066300*   LINEA CON EL TARGET, UNA LINEA POR CADA ALIAS USADO Y LAS   *
066400*   LINEAS DE MISSING/PLACEHOLDER SI APLICAN.                  *
066500*-----------------------------------------------------------*
066600 0930-ESCRIBE-DISTRIBUCION.
066700     MOVE SPACES TO VR-LINEA
066800     STRING "TARGET=" DELIMITED BY SIZE
066900            LFH-TARGET-NAME(LFH-TGT-IDX) DELIMITED BY SPACE
067000            INTO VR-LINEA
067100     END-STRING
067200     WRITE LFH-VALID-RECORD
067300     PERFORM 0199-VERIFICA-VALIDOUT
067400     PERFORM 0931-ESCRIBE-UNA-FUENTE
067500        VARYING WKS-DF-IDX FROM 1 BY 1 UNTIL WKS-DF-IDX > 7
067600     IF WKS-DIST-MISSING-CANT(LFH-TGT-IDX) > 0
067700        MOVE SPACES TO VR-LINEA
067800        MOVE WKS-DIST-MISSING-CANT(LFH-TGT-IDX) TO WKS-CANT-EDITADO
067900        STRING "    MISSING=" DELIMITED BY SIZE
068000               WKS-CANT-EDITADO DELIMITED BY SIZE
068100               INTO VR-LINEA
068200        END-STRING
068300        WRITE LFH-VALID-RECORD
068400        PERFORM 0199-VERIFICA-VALIDOUT
068500     END-IF
068600     IF WKS-DIST-PLACEHOLDER-CANT(LFH-TGT-IDX) > 0
068700        MOVE SPACES TO VR-LINEA
068800        MOVE WKS-DIST-PLACEHOLDER-CANT(LFH-TGT-IDX)
068900                                  TO WKS-CANT-EDITADO
069000        STRING "    PLACEHOLDER=" DELIMITED BY SIZE
069100               WKS-CANT-EDITADO DELIMITED BY SIZE
069200               INTO VR-LINEA
069300        END-STRING
069400        WRITE LFH-VALID-RECORD
069500        PERFORM 0199-VERIFICA-VALIDOUT
069600     END-IF.
069700 0931-ESCRIBE-UNA-FUENTE.
069800     IF WKS-DIST-FUENTE(LFH-TGT-IDX WKS-DF-IDX) > 0
069900        MOVE SPACES TO VR-LINEA
070000        MOVE WKS-DIST-FUENTE(LFH-TGT-IDX WKS-DF-IDX)
070100                                  TO WKS-CANT-EDITADO
070200        STRING "    " DELIMITED BY SIZE
070300               LFH-ALIAS-LIST(LFH-TGT-IDX WKS-DF-IDX)
070400                                  DELIMITED BY SPACE
070500               "=" DELIMITED BY SIZE
070600               WKS-CANT-EDITADO DELIMITED BY SIZE
070700               INTO VR-LINEA
070800        END-STRING
070900        WRITE LFH-VALID-RECORD
071000        PERFORM 0199-VERIFICA-VALIDOUT
071100     END-IF.
071200*-----------------------------------------------------------*
071300*   0945 - SECCION DE PROBLEMAS POTENCIALES CUANDO NO HUBO      *
071400*   NINGUN PROBLEMA TIPO PLACEHOLDER, NINGUNA VARIABLE          *
071500*   CRITICA SIN FUENTE Y NINGUNA RELEASE SIN ANIO DETECTABLE.   *
071600*   (TCK-4890, PEDIDO POR CONTROL DE CALIDAD).                  *
071700*-----------------------------------------------------------*
071800 0945-ESCRIBE-SIN-PROBLEMAS.
071900     MOVE SPACES TO VR-LINEA
072000     MOVE "NO SE DETECTARON PROBLEMAS CRITICOS!" TO VR-LINEA
072100     WRITE LFH-VALID-RECORD
072200     PERFORM 0199-VERIFICA-VALIDOUT.
072300*-----------------------------------------------------------*
072400*   0940/0941 - SECCION DE VARIABLES CRITICAS SIN FUENTE.      *
072500*-----------------------------------------------------------*
072600 0940-ESCRIBE-CRITICOS.
072700     MOVE SPACES TO VR-LINEA
072800     MOVE "VARIABLES CRITICAS SIN FUENTE UTILIZABLE" TO VR-LINEA
072900     WRITE LFH-VALID-RECORD
073000     PERFORM 0199-VERIFICA-VALIDOUT
073100     IF WKS-CRIT-CANT > 0
073200        PERFORM 0941-ESCRIBE-UN-CRITICO
073300           VARYING WKS-CE-IDX FROM 1 BY 1
073400              UNTIL WKS-CE-IDX > WKS-CRIT-CANT
073500     END-IF
073600     MOVE SPACES TO VR-LINEA
073700     MOVE WKS-CRIT-CANT TO WKS-CANT-EDITADO
073800     STRING "  TOTAL=" DELIMITED BY SIZE
073900            WKS-CANT-EDITADO DELIMITED BY SIZE
074000            INTO VR-LINEA
074100     END-STRING
074200     WRITE LFH-VALID-RECORD
074300     PERFORM 0199-VERIFICA-VALIDOUT.
074400 0941-ESCRIBE-UN-CRITICO.
074500     MOVE SPACES TO VR-LINEA
074600     MOVE WKS-CRIT-EJEMPLO(WKS-CE-IDX) TO VR-LINEA
074700     WRITE LFH-VALID-RECORD
074800     PERFORM 0199-VERIFICA-VALIDOUT.
074900*-----------------------------------------------------------*
075000*   0950/0951 - SECCION DE RELEASES SIN ANIO DETECTABLE.       *
075100*-----------------------------------------------------------*
075200 0950-ESCRIBE-ANIO-FALLAS.
075300     MOVE SPACES TO VR-LINEA
075400     MOVE "RELEASES CON ANIO NO DETECTABLE" TO VR-LINEA
075500     WRITE LFH-VALID-RECORD
075600     PERFORM 0199-VERIFICA-VALIDOUT
075700     IF WKS-ANIO-FALLA-CANT > 0
075800        PERFORM 0951-ESCRIBE-UNA-FALLA
075900           VARYING WKS-AF-IDX FROM 1 BY 1
076000              UNTIL WKS-AF-IDX > WKS-ANIO-FALLA-CANT
076100     END-IF.
076200 0951-ESCRIBE-UNA-FALLA.
076300     MOVE SPACES TO VR-LINEA
076400     STRING "  RELEASE=" DELIMITED BY SIZE
076500            WKS-ANIO-FALLA-REL(WKS-AF-IDX) DELIMITED BY SPACE
076600            INTO VR-LINEA
076700     END-STRING
076800     WRITE LFH-VALID-RECORD
076900     PERFORM 0199-VERIFICA-VALIDOUT.
