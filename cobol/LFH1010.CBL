000100******************************************************************
000200* FECHA       : 11/03/1988                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                             *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH1010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POR CADA RELEASE, RESUELVE PARA CADA UNO DE LOS   *
000800*             : 45 TARGETS CANONICOS LA PRIMERA VARIABLE ALIAS    *
000900*             : CATALOGADA (SEGUN PRIORIDAD FIJA), Y LUEGO, POR   *
001000*             : CADA FILA DE OBSERVACION, ARMA UN REGISTRO         *
001100*             : ARMONIZADO CON LOS 45 VALORES.  LA VARIABLE       *
001200*             : COMPUESTA PUFNEWEMPSTAT SE RESUELVE APARTE, POR   *
001300*             : FILA, CON SU PROPIA REGLA DE PRECEDENCIA.         *
001400* ARCHIVOS    : DICT-INVENTORY (ENTRADA), OBS-CELLS (ENTRADA),    *
001500*             : HARMONIZED-OUT (SALIDA)                           *
001600* ACCION (ES) : LEE, RESUELVE, ARMONIZA, ESCRIBE                  *
001700* PROGRAMA(S) : LLAMA A LFH9000 (NO SE USA EN ESTE PROGRAMA;      *
001800*             : LA ORDEN CRONOLOGICA YA VIENE DADA POR EL ORDEN   *
001900*             : DE LOS ARCHIVOS DE ENTRADA)                       *
002000* INSTALADO   : 11/03/1988                                       *
002100* BPM/RATIONAL: 228210                                           *
002200* NOMBRE      : ARMONIZACION DE VARIABLES DE LA ENCUESTA (LFS)    *
002300******************************************************************
002400* MANTENIMIENTO:                                                 *
002500*   1988-03-11 CMS TCK-1080 CREACION.  EN SU VERSION ORIGINAL      *
002600*             :             CRUZABA EL CATALOGO DE VARIABLES DE   *
002700*             :             LA ENCUESTA DE HOGARES CONTRA LAS     *
002800*             :             CINTAS DE OBSERVACION Y GENERABA UNA  *
002900*             :             SOLA CINTA DE SALIDA CON LOS CAMPOS   *
003000*             :             ESTANDAR DEL PERIODO.                 *
003100*   1990-07-18 CMS TCK-1240 SE AGREGA EL CONTEO DE TARGETS         *
003200*             :             RESUELTOS/FALTANTES POR CORRIDA.      *
003300*   1998-09-25 RTL TCK-1998 REVISION Y2K.  EL ANIO DE LA CORRIDA   *
003400*             :             YA VIAJA A 4 DIGITOS EN DE-YEAR; SIN  *
003500*             :             CAMBIOS DE CODIGO.                    *
003600*   2015-02-19 EEDR TCK-4471 SE REESTRUCTURA POR COMPLETO PARA EL  *
003700*             :             PROYECTO DE ARMONIZACION LFS: EL       *
003800*             :             CATALOGO PASA A DICT-INVENTORY, LAS   *
003900*             :             CINTAS PASAN A OBS-CELLS (FORMA        *
004000*             :             LARGA) Y LA TABLA DE TARGETS CRECE A  *
004100*             :             45 CON HASTA 7 ALIAS (LFHTTBL).       *
004200*   2015-04-02 EEDR TCK-4530 SE AGREGA LA REGLA DE PRECEDENCIA     *
004300*             :             POR FILA DE PUFNEWEMPSTAT.            *
004400*   2015-08-17 EEDR TCK-4901 SE CORRIGE 0430-RESUELVE-EMPSTAT-     *
004500*             :             FILA: EL VALOR RESUELTO SE GRABABA EN *
004600*             :             HP-TARGET-VALUES(18) (PUFC12_JOB) EN   *
004700*             :             LUGAR DE (19) (PUFNEWEMPSTAT), POR      *
004800*             :             PISADURA DE UN CONTEO DE COLUMNA.      *
004900*             :             SE CORRIGEN LOS SEIS MOVE DE LA        *
005000*             :             RUTINA.  PUFC12_JOB QUEDABA CON DATOS  *
005100*             :             DE CONDICION DE OCUPACION AJENOS Y     *
005200*             :             PUFNEWEMPSTAT NUNCA RECIBIA SU         *
005300*             :             REGLA DE PRECEDENCIA POR FILA.         *
005400******************************************************************
005500 IDENTIFICATION                            DIVISION.
005600 PROGRAM-ID.                LFH1010.
005700 AUTHOR.                    CARLOS MENDOZA SIERRA.
005800 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
005900 DATE-WRITTEN.               11/03/1988.
006000 DATE-COMPILED.               11/03/1988.
006100 SECURITY.                   NO CONFIDENCIAL.
006200******************************************************************
006300 ENVIRONMENT                               DIVISION.
006400 CONFIGURATION                             SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT                              SECTION.
006800 FILE-CONTROL.
006900     SELECT DICTINV  ASSIGN TO DICTINV
007000            FILE STATUS IS FS-DICTINV.
007100     SELECT OBSCELL  ASSIGN TO OBSCELL
007200            FILE STATUS IS FS-OBSCELL.
007300     SELECT HARMOUT  ASSIGN TO HARMOUT
007400            FILE STATUS IS FS-HARMOUT.
007500******************************************************************
007600 DATA                                      DIVISION.
007700 FILE                                      SECTION.
007800 FD  DICTINV.
007900     COPY LFHDICT.
008000 FD  OBSCELL.
008100     COPY LFHOBSC.
008200 FD  HARMOUT.
008300     COPY LFHHARM.
008400******************************************************************
008500 WORKING-STORAGE                           SECTION.
008600*-----------------------------------------------------------*
008700*        TABLA ESTATICA DE 45 TARGETS Y SUS ALIAS             *
008800*-----------------------------------------------------------*
008900     COPY LFHTTBL.
009000*-----------------------------------------------------------*
009100*        BANDERAS DE ARCHIVO (COSTUMBRE DE LA CASA)          *
009200*-----------------------------------------------------------*
009300 01  FS-DICTINV                 PIC 9(02) VALUE ZEROS.
009400 01  FS-OBSCELL                 PIC 9(02) VALUE ZEROS.
009500 01  FS-HARMOUT                 PIC 9(02) VALUE ZEROS.
009600*-----------------------------------------------------------*
009700*        INTERRUPTORES DE FIN DE ARCHIVO                      *
009800*-----------------------------------------------------------*
009900 77  WKS-FIN-DICTINV             PIC 9(01) COMP VALUE 0.
010000     88  FIN-DE-DICTINV                     VALUE 1.
010100 77  WKS-FIN-OBSCELL             PIC 9(01) COMP VALUE 0.
010200     88  FIN-DE-OBSCELL                     VALUE 1.
010300*-----------------------------------------------------------*
010400*        RELEASE EN CURSO Y CONTADORES DE CONTROL             *
010500*-----------------------------------------------------------*
010600 01  WKS-RELEASE-ACTUAL          PIC X(12) VALUE SPACES.
010700 01  WKS-VARIABLE-MAYUS          PIC X(20) VALUE SPACES.
010800 77  WKS-REL-TOTAL                PIC 9(05) COMP VALUE 0.
010900 77  WKS-FILAS-LEIDAS            PIC 9(07) COMP VALUE 0.
011000 77  WKS-FILAS-ESCRITAS          PIC 9(07) COMP VALUE 0.
011100 77  WKS-TARGETS-RESUELTOS       PIC 9(02) COMP VALUE 0.
011200 77  WKS-TARGETS-FALTANTES       PIC 9(02) COMP VALUE 0.
011300 77  WKS-GT-TARGETS-RESUELTOS    PIC 9(07) COMP VALUE 0.
011400 77  WKS-GT-TARGETS-FALTANTES    PIC 9(07) COMP VALUE 0.
011500*-----------------------------------------------------------*
011600*        CONJUNTO DE VARIABLES CATALOGADAS EN LA RELEASE      *
011700*        EN CURSO (SE LLENA DESDE DICT-INVENTORY)             *
011800*-----------------------------------------------------------*
011900 77  WKS-VARSET-CANT              PIC 9(03) COMP VALUE 0.
012000 01  WKS-VARSET-AREA.
012100     02  WKS-VARSET-ENTRADA OCCURS 300 TIMES
012200                             INDEXED BY WKS-VS-IDX
012300                             PIC X(20).
012400 01  WKS-VARSET-CRUDA REDEFINES WKS-VARSET-AREA.
012500     02  FILLER PIC X(6000).
012600*-----------------------------------------------------------*
012700*        FUENTE RESUELTA POR TARGET PARA LA RELEASE EN CURSO  *
012800*        (PARALELA, POSICION A POSICION, A LFH-TARGET-TABLE)  *
012900*        ESPACIOS = TARGET SIN FUENTE (MISSING).               *
013000*-----------------------------------------------------------*
013100 01  WKS-FUENTE-RESUELTA-AREA.
013200     02  WKS-FUENTE-RESUELTA OCCURS 45 TIMES
013300                              INDEXED BY WKS-FR-IDX
013400                              PIC X(20).
013500 01  WKS-FUENTE-RESUELTA-CRUDA REDEFINES WKS-FUENTE-RESUELTA-AREA.
013600     02  FILLER PIC X(900).
013700*-----------------------------------------------------------*
013800*        CELDAS DE LA FILA DE OBSERVACION EN CURSO (BUFFER)   *
013900*-----------------------------------------------------------*
014000 77  WKS-FILA-CELDAS-CANT        PIC 9(03) COMP VALUE 0.
014100 01  WKS-FILA-CELDAS-AREA.
014200     02  WKS-FC-ENTRADA OCCURS 300 TIMES
014300                         INDEXED BY WKS-FC-IDX.
014400         03  WKS-FC-VARIABLE    PIC X(20).
014500         03  WKS-FC-VALOR       PIC X(08).
014600 01  WKS-FILA-CELDAS-CRUDA REDEFINES WKS-FILA-CELDAS-AREA.
014700     02  WKS-FCC-ENTRADA OCCURS 300 TIMES PIC X(28).
014800 01  WKS-FILA-ACTUAL              PIC 9(07) VALUE ZEROS.
014900 01  WKS-VALOR-HALLADO             PIC X(08) VALUE SPACES.
015000******************************************************************
015100 PROCEDURE                                 DIVISION.
015200*-----------------------------------------------------------*
015300 0100-PRINCIPAL                             SECTION.
015400     PERFORM 0110-APERTURA-DE-ARCHIVOS
015500     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E
015600     PERFORM 0130-LEE-OBSCELL THRU 0130-LEE-OBSCELL-E
015700     PERFORM 0200-PROCESA-RELEASES UNTIL FIN-DE-DICTINV
015800     PERFORM 0190-CIERRE-DE-ARCHIVOS
015900     PERFORM 0900-TOTALES-FINALES
016000     STOP RUN.
016100*-----------------------------------------------------------*
016200*   SERIE 0100/0190 - APERTURA Y CIERRE DE ARCHIVOS            *
016300*-----------------------------------------------------------*
016400 0110-APERTURA-DE-ARCHIVOS.
016500     OPEN INPUT DICTINV
016600     OPEN INPUT OBSCELL
016700     OPEN OUTPUT HARMOUT
016800     IF FS-DICTINV = 97
016900        MOVE ZEROS TO FS-DICTINV
017000     END-IF
017100     IF FS-OBSCELL = 97
017200        MOVE ZEROS TO FS-OBSCELL
017300     END-IF
017400     IF FS-DICTINV NOT = 00 OR FS-OBSCELL NOT = 00
017500                       OR FS-HARMOUT NOT = 00
017600        DISPLAY "LFH1010 - ERROR AL ABRIR ARCHIVOS, FS="
017700                FS-DICTINV " / " FS-OBSCELL " / " FS-HARMOUT
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF.
018100 0190-CIERRE-DE-ARCHIVOS.
018200     CLOSE DICTINV
018300     CLOSE OBSCELL
018400     CLOSE HARMOUT.
018500*-----------------------------------------------------------*
018600*   SERIE 0120/0130 - LECTURA DE LOS DOS ARCHIVOS DE ENTRADA   *
018700*-----------------------------------------------------------*
018800 0120-LEE-DICTINV.
018900     READ DICTINV
019000        AT END SET FIN-DE-DICTINV TO TRUE
019100     END-READ.
019200 0120-LEE-DICTINV-E. EXIT.
019300 0130-LEE-OBSCELL.
019400     READ OBSCELL
019500        AT END SET FIN-DE-OBSCELL TO TRUE
019600     END-READ.
019700 0130-LEE-OBSCELL-E. EXIT.
019800*-----------------------------------------------------------*
019900*   0200 - UN CICLO COMPLETO DE RELEASE: CARGA EL CATALOGO,    *
020000*   RESUELVE LAS 45 FUENTES, ARMONIZA LAS FILAS DE OBS-CELLS   *
020100*   DE ESA RELEASE Y EMITE LA LINEA DE RUPTURA.                *
020200*-----------------------------------------------------------*
020300 0200-PROCESA-RELEASES.
020400     MOVE DE-RELEASE TO WKS-RELEASE-ACTUAL
020500     MOVE ZEROS TO WKS-VARSET-CANT
020600     PERFORM 0210-CARGA-CATALOGO
020700        UNTIL FIN-DE-DICTINV
020800           OR DE-RELEASE NOT = WKS-RELEASE-ACTUAL
020900     PERFORM 0300-RESUELVE-FUENTES
021000     PERFORM 0400-PROCESA-OBSERVACIONES-RELEASE
021100     PERFORM 0500-RUPTURA-RELEASE
021200     ADD 1 TO WKS-REL-TOTAL.
021300*-----------------------------------------------------------*
021400*   0210 - ACUMULA UNA VARIABLE CATALOGADA DE LA RELEASE       *
021500*   ACTUAL EN LA TABLA WKS-VARSET-AREA Y AVANZA LA LECTURA.    *
021600*-----------------------------------------------------------*
021700 0210-CARGA-CATALOGO.
021800     ADD 1 TO WKS-VARSET-CANT
021900     IF WKS-VARSET-CANT > 300
022000        DISPLAY "LFH1010 - CATALOGO DE LA RELEASE "
022100                WKS-RELEASE-ACTUAL
022200                " EXCEDE 300 VARIABLES, SE DETIENE"
022300        MOVE 91 TO RETURN-CODE
022400        STOP RUN
022500     END-IF
022600     MOVE DE-VARIABLE TO WKS-VARIABLE-MAYUS
022700     INSPECT WKS-VARIABLE-MAYUS CONVERTING
022800        "abcdefghijklmnopqrstuvwxyz" TO
022900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023000     SET WKS-VS-IDX TO WKS-VARSET-CANT
023100     MOVE WKS-VARIABLE-MAYUS TO WKS-VARSET-ENTRADA(WKS-VS-IDX)
023200     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E.
023300*-----------------------------------------------------------*
023400*   SERIE 0300 - RESUELVE, PARA CADA UNO DE LOS 45 TARGETS,    *
023500*   LA PRIMERA VARIABLE ALIAS CATALOGADA EN LA RELEASE.        *
023600*-----------------------------------------------------------*
023700 0300-RESUELVE-FUENTES.
023800     MOVE ZEROS TO WKS-TARGETS-RESUELTOS
023900     MOVE ZEROS TO WKS-TARGETS-FALTANTES
024000     SET LFH-TGT-IDX TO 1
024100     SET WKS-FR-IDX  TO 1
024200     PERFORM 0310-RESUELVE-UN-TARGET THRU 0310-DECIDE-CONTEO
024300        VARYING LFH-TGT-IDX FROM 1 BY 1
024400           UNTIL LFH-TGT-IDX > 45.
024500*-----------------------------------------------------------*
024600*   0310 - BUSCA, EN ORDEN DE PRIORIDAD, EL PRIMER ALIAS DEL   *
024700*   TARGET ACTUAL QUE ESTE EN LA TABLA WKS-VARSET-AREA.        *
024800*-----------------------------------------------------------*
024900 0310-RESUELVE-UN-TARGET.
025000     SET WKS-FR-IDX TO LFH-TGT-IDX
025100     MOVE SPACES TO WKS-FUENTE-RESUELTA(WKS-FR-IDX)
025200     SET LFH-ALS-IDX TO 1.
025300 0310-PRUEBA-ALIAS.
025400     IF LFH-ALS-IDX > 7
025500        GO TO 0310-DECIDE-CONTEO
025600     END-IF
025700     IF LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX) = SPACES
025800        GO TO 0310-DECIDE-CONTEO
025900     END-IF
026000     PERFORM 0320-BUSCA-ALIAS-DISPONIBLE
026100        THRU 0320-BUSCA-ALIAS-DISPONIBLE-E
026200     IF WKS-VS-IDX > WKS-VARSET-CANT
026300        SET LFH-ALS-IDX UP BY 1
026400        GO TO 0310-PRUEBA-ALIAS
026500     END-IF
026600     MOVE LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX)
026700                              TO WKS-FUENTE-RESUELTA(WKS-FR-IDX).
026800 0310-DECIDE-CONTEO.
026900     IF WKS-FUENTE-RESUELTA(WKS-FR-IDX) = SPACES
027000        ADD 1 TO WKS-TARGETS-FALTANTES
027100     ELSE
027200        ADD 1 TO WKS-TARGETS-RESUELTOS
027300     END-IF.
027400*-----------------------------------------------------------*
027500*   0320 - BUSQUEDA SECUENCIAL DEL ALIAS ACTUAL DENTRO DEL     *
027600*   CONJUNTO DE VARIABLES CATALOGADAS DE LA RELEASE.  DEJA     *
027700*   WKS-VS-IDX > WKS-VARSET-CANT SI NO LO ENCUENTRA.           *
027800*-----------------------------------------------------------*
027900 0320-BUSCA-ALIAS-DISPONIBLE.
028000     SET WKS-VS-IDX TO 1.
028100 0320-COMPARA.
028200     IF WKS-VS-IDX > WKS-VARSET-CANT
028300        GO TO 0320-BUSCA-ALIAS-DISPONIBLE-E
028400     END-IF
028500     IF WKS-VARSET-ENTRADA(WKS-VS-IDX) =
028600                 LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX)
028700        GO TO 0320-BUSCA-ALIAS-DISPONIBLE-E
028800     END-IF
028900     SET WKS-VS-IDX UP BY 1
029000     GO TO 0320-COMPARA.
029100 0320-BUSCA-ALIAS-DISPONIBLE-E. EXIT.
029200*-----------------------------------------------------------*
029300*   SERIE 0400 - RECORRE LAS CELDAS DE OBS-CELLS DE LA         *
029400*   RELEASE ACTUAL, AGRUPADAS POR FILA, Y EMITE UN REGISTRO    *
029500*   ARMONIZADO POR FILA.                                       *
029600*-----------------------------------------------------------*
029700 0400-PROCESA-OBSERVACIONES-RELEASE.
029800     PERFORM 0410-ACUMULA-CELDA
029900        UNTIL FIN-DE-OBSCELL
030000           OR OC-RELEASE NOT = WKS-RELEASE-ACTUAL.
030100*-----------------------------------------------------------*
030200*   0410 - ACUMULA LAS CELDAS DE UNA MISMA FILA EN EL BUFFER;  *
030300*   AL CAMBIAR DE FILA (O DE RELEASE, O FIN DE ARCHIVO) ARMA   *
030400*   Y ESCRIBE EL REGISTRO ARMONIZADO DE LA FILA ANTERIOR.      *
030500*-----------------------------------------------------------*
030600 0410-ACUMULA-CELDA.
030700     IF WKS-FILA-CELDAS-CANT > 0
030800                  AND OC-ROW NOT = WKS-FILA-ACTUAL
030900        PERFORM 0420-EMITE-REGISTRO-ARMONIZADO
031000        MOVE ZEROS TO WKS-FILA-CELDAS-CANT
031100     END-IF
031200     MOVE OC-ROW TO WKS-FILA-ACTUAL
031300     ADD 1 TO WKS-FILA-CELDAS-CANT
031400     IF WKS-FILA-CELDAS-CANT > 300
031500        DISPLAY "LFH1010 - FILA " WKS-FILA-ACTUAL
031600                " EXCEDE 300 CELDAS, SE DETIENE"
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF
032000     SET WKS-FC-IDX TO WKS-FILA-CELDAS-CANT
032100     MOVE OC-VARIABLE TO WKS-VARIABLE-MAYUS
032200     INSPECT WKS-VARIABLE-MAYUS CONVERTING
032300        "abcdefghijklmnopqrstuvwxyz" TO
032400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032500     MOVE WKS-VARIABLE-MAYUS TO WKS-FC-VARIABLE(WKS-FC-IDX)
032600     MOVE OC-VALUE           TO WKS-FC-VALOR(WKS-FC-IDX)
032700     ADD 1 TO WKS-FILAS-LEIDAS
032800     PERFORM 0130-LEE-OBSCELL THRU 0130-LEE-OBSCELL-E
032900     IF WKS-FILA-CELDAS-CANT > 0
033000            AND (FIN-DE-OBSCELL
033100                  OR OC-RELEASE NOT = WKS-RELEASE-ACTUAL)
033200        PERFORM 0420-EMITE-REGISTRO-ARMONIZADO
033300        MOVE ZEROS TO WKS-FILA-CELDAS-CANT
033400     END-IF.
033500*-----------------------------------------------------------*
033600*   0420 - ARMA EL REGISTRO ARMONIZADO DE LA FILA COMPLETA EN  *
033700*   EL BUFFER: COPIA EL VALOR DE LA FUENTE RESUELTA DE CADA    *
033800*   TARGET, LUEGO APLICA LA REGLA ESPECIAL DE PUFNEWEMPSTAT.   *
033900*-----------------------------------------------------------*
034000 0420-EMITE-REGISTRO-ARMONIZADO.
034100     MOVE WKS-RELEASE-ACTUAL TO HP-RELEASE
034200     MOVE WKS-FILA-ACTUAL    TO HP-ROW
034300     SET HP-TGT-IDX TO 1
034400     SET WKS-FR-IDX TO 1
034500     PERFORM 0421-COPIA-VALOR-TARGET
034600        VARYING HP-TGT-IDX FROM 1 BY 1 UNTIL HP-TGT-IDX > 45
034700     PERFORM 0430-RESUELVE-EMPSTAT-FILA
034800        THRU 0430-RESUELVE-EMPSTAT-FILA-E
034900     WRITE LFH-HARM-RECORD
035000     IF FS-HARMOUT NOT = 00
035100        DISPLAY "LFH1010 - ERROR AL ESCRIBIR HARMONIZED-OUT, "
035200                "FS=" FS-HARMOUT
035300        MOVE 91 TO RETURN-CODE
035400        STOP RUN
035500     END-IF
035600     ADD 1 TO WKS-FILAS-ESCRITAS.
035700*-----------------------------------------------------------*
035800*   0421 - COPIA, PARA UN TARGET, EL VALOR DE SU CELDA         *
035900*   RESUELTA EN LA FILA (ESPACIOS SI LA FUENTE ES MISSING O    *
036000*   LA CELDA NO APARECE EN LA FILA O VIENE EN BLANCO).         *
036100*-----------------------------------------------------------*
036200 0421-COPIA-VALOR-TARGET.
036300     SET WKS-FR-IDX TO HP-TGT-IDX
036400     MOVE SPACES TO HP-TARGET-VALUES(HP-TGT-IDX)
036500     IF WKS-FUENTE-RESUELTA(WKS-FR-IDX) NOT = SPACES
036600        PERFORM 0440-BUSCA-CELDA-EN-FILA
036700           THRU 0440-BUSCA-CELDA-EN-FILA-E
036800        IF WKS-FC-IDX NOT > WKS-FILA-CELDAS-CANT
036900           MOVE WKS-VALOR-HALLADO TO HP-TARGET-VALUES(HP-TGT-IDX)
037000        END-IF
037100     END-IF.
037200*-----------------------------------------------------------*
037300*   0430 - REGLA DE PRECEDENCIA POR FILA DE PUFNEWEMPSTAT:     *
037400*   SE IMPONE SOBRE LA FUENTE RESUELTA DE LA RELEASE.  PRIMER  *
037500*   VALOR NO NULO ENTRE NEWEMPST, CEMPST2, CEMPST1,            *
037600*   ANSOEMPSTAT; SI TODOS SON NULOS, SE USA UNA CELDA LLAMADA  *
037700*   PUFNEWEMPSTAT MISMA; SI TAMPOCO, EL TARGET QUEDA NULO.     *
037800*-----------------------------------------------------------*
037900 0430-RESUELVE-EMPSTAT-FILA.
038000     MOVE SPACES TO HP-TARGET-VALUES(19)
038100     MOVE "NEWEMPST"     TO WKS-VARIABLE-MAYUS
038200     PERFORM 0440-BUSCA-CELDA-EN-FILA
038300        THRU 0440-BUSCA-CELDA-EN-FILA-E
038400     IF WKS-FC-IDX NOT > WKS-FILA-CELDAS-CANT
038500                      AND WKS-VALOR-HALLADO NOT = SPACES
038600        MOVE WKS-VALOR-HALLADO TO HP-TARGET-VALUES(19)
038700        GO TO 0430-RESUELVE-EMPSTAT-FILA-E
038800     END-IF
038900     MOVE "CEMPST2"      TO WKS-VARIABLE-MAYUS
039000     PERFORM 0440-BUSCA-CELDA-EN-FILA
039100        THRU 0440-BUSCA-CELDA-EN-FILA-E
039200     IF WKS-FC-IDX NOT > WKS-FILA-CELDAS-CANT
039300                      AND WKS-VALOR-HALLADO NOT = SPACES
039400        MOVE WKS-VALOR-HALLADO TO HP-TARGET-VALUES(19)
039500        GO TO 0430-RESUELVE-EMPSTAT-FILA-E
039600     END-IF
039700     MOVE "CEMPST1"      TO WKS-VARIABLE-MAYUS
039800     PERFORM 0440-BUSCA-CELDA-EN-FILA
039900        THRU 0440-BUSCA-CELDA-EN-FILA-E
040000     IF WKS-FC-IDX NOT > WKS-FILA-CELDAS-CANT
040100                      AND WKS-VALOR-HALLADO NOT = SPACES
040200        MOVE WKS-VALOR-HALLADO TO HP-TARGET-VALUES(19)
040300        GO TO 0430-RESUELVE-EMPSTAT-FILA-E
040400     END-IF
040500     MOVE "ANSOEMPSTAT"  TO WKS-VARIABLE-MAYUS
040600     PERFORM 0440-BUSCA-CELDA-EN-FILA
040700        THRU 0440-BUSCA-CELDA-EN-FILA-E
040800     IF WKS-FC-IDX NOT > WKS-FILA-CELDAS-CANT
040900                      AND WKS-VALOR-HALLADO NOT = SPACES
041000        MOVE WKS-VALOR-HALLADO TO HP-TARGET-VALUES(19)
041100        GO TO 0430-RESUELVE-EMPSTAT-FILA-E
041200     END-IF
041300     MOVE "PUFNEWEMPSTAT" TO WKS-VARIABLE-MAYUS
041400     PERFORM 0440-BUSCA-CELDA-EN-FILA
041500        THRU 0440-BUSCA-CELDA-EN-FILA-E
041600     IF WKS-FC-IDX NOT > WKS-FILA-CELDAS-CANT
041700                      AND WKS-VALOR-HALLADO NOT = SPACES
041800        MOVE WKS-VALOR-HALLADO TO HP-TARGET-VALUES(19)
041900     END-IF.
042000 0430-RESUELVE-EMPSTAT-FILA-E. EXIT.
042100*-----------------------------------------------------------*
042200*   0440 - BUSQUEDA SECUENCIAL DE UNA VARIABLE (EN            *
042300*   WKS-VARIABLE-MAYUS) DENTRO DEL BUFFER DE CELDAS DE LA      *
042400*   FILA ACTUAL.  DEJA WKS-FC-IDX > WKS-FILA-CELDAS-CANT SI    *
042500*   NO LA ENCUENTRA; SI LA ENCUENTRA, COPIA SU VALOR A         *
042600*   WKS-VALOR-HALLADO.                                         *
042700*-----------------------------------------------------------*
042800 0440-BUSCA-CELDA-EN-FILA.
042900     MOVE SPACES TO WKS-VALOR-HALLADO
043000     SET WKS-FC-IDX TO 1.
043100 0440-COMPARA.
043200     IF WKS-FC-IDX > WKS-FILA-CELDAS-CANT
043300        GO TO 0440-BUSCA-CELDA-EN-FILA-E
043400     END-IF
043500     IF WKS-FC-VARIABLE(WKS-FC-IDX) = WKS-VARIABLE-MAYUS
043600        MOVE WKS-FC-VALOR(WKS-FC-IDX) TO WKS-VALOR-HALLADO
043700        GO TO 0440-BUSCA-CELDA-EN-FILA-E
043800     END-IF
043900     SET WKS-FC-IDX UP BY 1
044000     GO TO 0440-COMPARA.
044100 0440-BUSCA-CELDA-EN-FILA-E. EXIT.
044200*-----------------------------------------------------------*
044300*   SERIE 0500/0900 - RUPTURA DE RELEASE Y TOTALES FINALES     *
044400*-----------------------------------------------------------*
044500 0500-RUPTURA-RELEASE.
044600     DISPLAY "LFH1010 - RELEASE " WKS-RELEASE-ACTUAL
044700             " FILAS ESCRITAS=" WKS-FILAS-ESCRITAS
044800             " TARGETS RESUELTOS=" WKS-TARGETS-RESUELTOS
044900             " TARGETS FALTANTES=" WKS-TARGETS-FALTANTES
045000     ADD WKS-TARGETS-RESUELTOS TO WKS-GT-TARGETS-RESUELTOS
045100     ADD WKS-TARGETS-FALTANTES TO WKS-GT-TARGETS-FALTANTES.
045200 0900-TOTALES-FINALES.
045300     DISPLAY "LFH1010 - RESUMEN DE ARMONIZACION"
045400     DISPLAY "  RELEASES PROCESADAS.............: " WKS-REL-TOTAL
045500     DISPLAY "  FILAS LEIDAS (CELDAS)............: "
045600             WKS-FILAS-LEIDAS
045700     DISPLAY "  FILAS ESCRITAS...................: "
045800             WKS-FILAS-ESCRITAS
045900     DISPLAY "  TARGETS RESUELTOS (TOTAL)........: "
046000             WKS-GT-TARGETS-RESUELTOS
046100     DISPLAY "  TARGETS FALTANTES (TOTAL)........: "
046200             WKS-GT-TARGETS-FALTANTES.
