000100******************************************************************
000200*              LIBRERIA LFHCLBL - PAR CODIGO-ETIQUETA            *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHCLBL                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA CODE-LABELS (R6),   *
000800*             : UN PAR POR CODIGO EXPANDIDO DE UN VALUESET DE    *
000900*             : CONFIANZA ALTA.  LONGITUD FIJA 34, SIN HOLGURA.  *
001000* MANTENIMIENTO:                                                 *
001100*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001200******************************************************************
001300 01  LFH-CLBL-AREA.
001400     05  FILLER                      PIC X(34).
001500 01  LFH-CLBL-RECORD REDEFINES LFH-CLBL-AREA.
001600     05  CL-CODE                     PIC 9(04).
001700     05  CL-LABEL                    PIC X(30).
