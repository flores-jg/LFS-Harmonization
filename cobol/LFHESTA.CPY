000100******************************************************************
000200*             LIBRERIA LFHESTA - RENGLON DE EMPSTAT              *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHESTA                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA EMPSTAT-CHECK (R9), *
000800*             : UN RENGLON POR RELEASE CON LA TABULACION DE      *
000900*             : CODIGOS DE PUFNEWEMPSTAT.  LONGITUD FIJA 67,     *
001000*             : SIN HOLGURA.                                     *
001100* MANTENIMIENTO:                                                 *
001200*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001300******************************************************************
001400 01  LFH-ESTA-AREA.
001500     05  FILLER                      PIC X(67).
001600 01  LFH-ESTA-RECORD REDEFINES LFH-ESTA-AREA.
001700     05  ES-RELEASE                  PIC X(12).
001800     05  ES-SOURCE-VARIABLE          PIC X(20).
001900     05  ES-COUNT-CODE1              PIC 9(07).
002000     05  ES-COUNT-CODE2              PIC 9(07).
002100     05  ES-COUNT-CODE3              PIC 9(07).
002200     05  ES-NULL-COUNT               PIC 9(07).
002300     05  ES-TOTAL-ROWS               PIC 9(07).
