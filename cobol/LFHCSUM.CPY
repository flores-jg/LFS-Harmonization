000100******************************************************************
000200*            LIBRERIA LFHCSUM - RENGLON DE COBERTURA             *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHCSUM                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA CROSSREF-COVERAGE   *
000800*             : (R7), UN RENGLON POR TARGET DEL CRUCE DE ALIAS.  *
000900*             : NOTA: LA SUMA DE CAMPOS DA 92, NO 90; SE RESPETA *
001000*             : EL ANCHO DE CADA CAMPO SEGUN EL CATALOGO Y SE    *
001100*             : DEJA LA LONGITUD REAL DEL FD EN 92 (VER TCK-4599)*
001200* MANTENIMIENTO:                                                 *
001300*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001400*   2015-04-02 EEDR TCK-4599 SE ACLARA DISCREPANCIA DE LONGITUD  *
001500*             :             CONTRA EL CATALOGO DE ARCHIVOS.      *
001600******************************************************************
001700 01  LFH-CSUM-AREA.
001800     05  FILLER                      PIC X(92).
001900 01  LFH-CSUM-RECORD REDEFINES LFH-CSUM-AREA.
002000     05  CS-TARGET                   PIC X(20).
002100     05  CS-VARIANT-COUNT            PIC 9(02).
002200     05  CS-RELEASES-COVERED         PIC 9(03).
002300     05  CS-RELEASES-UNCOVERED       PIC 9(03).
002400     05  CS-COVERAGE-PCT             PIC 9(03)V9(01).
002500     05  CS-MATCHED-ALIASES          PIC X(60).
