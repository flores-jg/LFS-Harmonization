000100******************************************************************
000200*                LIBRERIA LFHTTBL - TABLA DE TARGETS             *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHTTBL                                          *
000700* DESCRIPCION : TABLA ESTATICA DE 45 TARGETS CANONICOS Y SUS     *
000800*             : ALIAS EN ORDEN DE PRIORIDAD (HASTA 7 POR TARGET),*
000900*             : MAS LA TABLA DE MESES (JAN..DEC) PARA EL PARSEO  *
001000*             : DE IDENTIFICADORES DE RELEASE (RUTINA LFH9000).  *
001100* MANTENIMIENTO:                                                 *
001200*   2015-03-11 EEDR TCK-4471 CREACION, 45 TARGETS / 7 ALIAS.     *
001300*   2015-09-02 EEDR TCK-4602 SE AGREGA TABLA DE MESES DEL RELEASE*
001400******************************************************************
001500*        T A B L A   D E   T A R G E T S   Y   A L I A S
001600*   CADA GRUPO OCUPA 8 CAMPOS DE X(20): 1 NOMBRE DE TARGET + 7
001700*   ALIAS EN ORDEN DE PRIORIDAD (EL PRIMERO ES EL TARGET MISMO).
001800*   LOS ALIAS NO USADOS QUEDAN EN ESPACIOS.
001900******************************************************************
002000 01  LFH-TARGET-VALUES.
002100     05  FILLER.
002200         10  FILLER              PIC X(20) VALUE "PUFREG".
002300         10  FILLER              PIC X(20) VALUE "PUFREG".
002400         10  FILLER              PIC X(20) VALUE "CREG".
002500         10  FILLER              PIC X(20) VALUE "REG".
002600         10  FILLER              PIC X(20) VALUE SPACES.
002700         10  FILLER              PIC X(20) VALUE SPACES.
002800         10  FILLER              PIC X(20) VALUE SPACES.
002900         10  FILLER              PIC X(20) VALUE SPACES.
003000     05  FILLER.
003100         10  FILLER              PIC X(20) VALUE "PUFSVYYR".
003200         10  FILLER              PIC X(20) VALUE "PUFSVYYR".
003300         10  FILLER              PIC X(20) VALUE "SVYYR".
003400         10  FILLER              PIC X(20) VALUE "CYEAR".
003500         10  FILLER              PIC X(20) VALUE SPACES.
003600         10  FILLER              PIC X(20) VALUE SPACES.
003700         10  FILLER              PIC X(20) VALUE SPACES.
003800         10  FILLER              PIC X(20) VALUE SPACES.
003900     05  FILLER.
004000         10  FILLER              PIC X(20) VALUE "PUFSVYMO".
004100         10  FILLER              PIC X(20) VALUE "PUFSVYMO".
004200         10  FILLER              PIC X(20) VALUE "SVYMO".
004300         10  FILLER              PIC X(20) VALUE "CMONTH".
004400         10  FILLER              PIC X(20) VALUE SPACES.
004500         10  FILLER              PIC X(20) VALUE SPACES.
004600         10  FILLER              PIC X(20) VALUE SPACES.
004700         10  FILLER              PIC X(20) VALUE SPACES.
004800     05  FILLER.
004900         10  FILLER              PIC X(20) VALUE "PUFHHNUM".
005000         10  FILLER              PIC X(20) VALUE "PUFHHNUM".
005100         10  FILLER              PIC X(20) VALUE "HHNUM".
005200         10  FILLER              PIC X(20) VALUE SPACES.
005300         10  FILLER              PIC X(20) VALUE SPACES.
005400         10  FILLER              PIC X(20) VALUE SPACES.
005500         10  FILLER              PIC X(20) VALUE SPACES.
005600         10  FILLER              PIC X(20) VALUE SPACES.
005700     05  FILLER.
005800         10  FILLER              PIC X(20) VALUE "PUFPSU".
005900         10  FILLER              PIC X(20) VALUE "PUFPSU".
006000         10  FILLER              PIC X(20) VALUE "PSU".
006100         10  FILLER              PIC X(20) VALUE "PSU_NO".
006200         10  FILLER              PIC X(20) VALUE "STRATUM".
006300         10  FILLER              PIC X(20) VALUE SPACES.
006400         10  FILLER              PIC X(20) VALUE SPACES.
006500         10  FILLER              PIC X(20) VALUE SPACES.
006600     05  FILLER.
006700         10  FILLER              PIC X(20) VALUE "PUFHHSIZE".
006800         10  FILLER              PIC X(20) VALUE "PUFHHSIZE".
006900         10  FILLER              PIC X(20) VALUE "HHID".
007000         10  FILLER              PIC X(20) VALUE SPACES.
007100         10  FILLER              PIC X(20) VALUE SPACES.
007200         10  FILLER              PIC X(20) VALUE SPACES.
007300         10  FILLER              PIC X(20) VALUE SPACES.
007400         10  FILLER              PIC X(20) VALUE SPACES.
007500     05  FILLER.
007600         10  FILLER              PIC X(20) VALUE "PUFPWGT".
007700         10  FILLER              PIC X(20) VALUE "PUFPWGT".
007800         10  FILLER              PIC X(20) VALUE "PUFPWGTFIN".
007900         10  FILLER              PIC X(20) VALUE "CFWGT".
008000         10  FILLER              PIC X(20) VALUE "FWGT".
008100         10  FILLER              PIC X(20) VALUE "PWGT".
008200         10  FILLER              PIC X(20) VALUE "RFWGT".
008300         10  FILLER              PIC X(20) VALUE SPACES.
008400     05  FILLER.
008500         10  FILLER              PIC X(20) VALUE "PUFC01_LNO".
008600         10  FILLER              PIC X(20) VALUE "PUFC01_LNO".
008700         10  FILLER              PIC X(20) VALUE "CC101_LNO".
008800         10  FILLER              PIC X(20) VALUE "CC04_LNOPRV".
008900         10  FILLER              PIC X(20) VALUE "C101_LNO".
009000         10  FILLER              PIC X(20) VALUE "C04_LNO".
009100         10  FILLER              PIC X(20) VALUE "A01_LNO".
009200         10  FILLER              PIC X(20) VALUE "LNO".
009300     05  FILLER.
009400         10  FILLER              PIC X(20) VALUE "PUFC03_REL".
009500         10  FILLER              PIC X(20) VALUE "PUFC03_REL".
009600         10  FILLER              PIC X(20) VALUE "CC05_REL".
009700         10  FILLER              PIC X(20) VALUE "C05_REL".
009800         10  FILLER              PIC X(20) VALUE "A05_REL".
009900         10  FILLER              PIC X(20) VALUE SPACES.
010000         10  FILLER              PIC X(20) VALUE SPACES.
010100         10  FILLER              PIC X(20) VALUE SPACES.
010200     05  FILLER.
010300         10  FILLER              PIC X(20) VALUE "PUFC04_SEX".
010400         10  FILLER              PIC X(20) VALUE "PUFC04_SEX".
010500         10  FILLER              PIC X(20) VALUE "CC06_SEX".
010600         10  FILLER              PIC X(20) VALUE "C06_SEX".
010700         10  FILLER              PIC X(20) VALUE "A06_SEX".
010800         10  FILLER              PIC X(20) VALUE SPACES.
010900         10  FILLER              PIC X(20) VALUE SPACES.
011000         10  FILLER              PIC X(20) VALUE SPACES.
011100     05  FILLER.
011200         10  FILLER              PIC X(20) VALUE "PUFC05_AGE".
011300         10  FILLER              PIC X(20) VALUE "PUFC05_AGE".
011400         10  FILLER              PIC X(20) VALUE "CC07_AGE".
011500         10  FILLER              PIC X(20) VALUE "C07_AGE".
011600         10  FILLER              PIC X(20) VALUE "A07_AGE".
011700         10  FILLER              PIC X(20) VALUE SPACES.
011800         10  FILLER              PIC X(20) VALUE SPACES.
011900         10  FILLER              PIC X(20) VALUE SPACES.
012000     05  FILLER.
012100         10  FILLER              PIC X(20) VALUE "PUFC06_MSTAT".
012200         10  FILLER              PIC X(20) VALUE "PUFC06_MSTAT".
012300         10  FILLER              PIC X(20) VALUE "CC08_MSTAT".
012400         10  FILLER              PIC X(20) VALUE "CC08_MS".
012500         10  FILLER              PIC X(20) VALUE "C08_MSTAT".
012600         10  FILLER              PIC X(20) VALUE "C08_MS".
012700         10  FILLER              PIC X(20) VALUE SPACES.
012800         10  FILLER              PIC X(20) VALUE SPACES.
012900     05  FILLER.
013000         10  FILLER              PIC X(20) VALUE "PUFC07_GRADE".
013100         10  FILLER              PIC X(20) VALUE "PUFC07_GRADE".
013200         10  FILLER              PIC X(20) VALUE "CC09_GRADE".
013300         10  FILLER              PIC X(20) VALUE "C09_GRADE".
013400         10  FILLER              PIC X(20) VALUE "C09_GRD".
013500         10  FILLER              PIC X(20) VALUE "J12C09_GRADE".
013600         10  FILLER              PIC X(20) VALUE SPACES.
013700         10  FILLER              PIC X(20) VALUE SPACES.
013800     05  FILLER.
013900         10  FILLER              PIC X(20) VALUE "PUFC08_CURSCH".
014000         10  FILLER              PIC X(20) VALUE "PUFC08_CURSCH".
014100         10  FILLER              PIC X(20) VALUE "A02_CURSCH".
014200         10  FILLER              PIC X(20) VALUE "A02_CSCH".
014300         10  FILLER              PIC X(20) VALUE "CURSCH".
014400         10  FILLER              PIC X(20) VALUE SPACES.
014500         10  FILLER              PIC X(20) VALUE SPACES.
014600         10  FILLER              PIC X(20) VALUE SPACES.
014700     05  FILLER.
014800         10  FILLER              PIC X(20) VALUE "PUFC09_GRADTECH".
014900         10  FILLER              PIC X(20) VALUE "PUFC09_GRADTECH".
015000         10  FILLER              PIC X(20) VALUE "J12C11_GRADTECH".
015100         10  FILLER              PIC X(20) VALUE "J12C11COURSE".
015200         10  FILLER              PIC X(20) VALUE "C11_GRADTECH".
015300         10  FILLER              PIC X(20) VALUE SPACES.
015400         10  FILLER              PIC X(20) VALUE SPACES.
015500         10  FILLER              PIC X(20) VALUE SPACES.
015600     05  FILLER.
015700         10  FILLER              PIC X(20) VALUE "PUFC10_CONWR".
015800         10  FILLER              PIC X(20) VALUE "PUFC10_CONWR".
015900         10  FILLER              PIC X(20) VALUE "CC10_CONWR".
016000         10  FILLER              PIC X(20) VALUE "C10_CONWR".
016100         10  FILLER              PIC X(20) VALUE "C10_CNWR".
016200         10  FILLER              PIC X(20) VALUE SPACES.
016300         10  FILLER              PIC X(20) VALUE SPACES.
016400         10  FILLER              PIC X(20) VALUE SPACES.
016500     05  FILLER.
016600         10  FILLER              PIC X(20) VALUE "PUFC11_WORK".
016700         10  FILLER              PIC X(20) VALUE "PUFC11_WORK".
016800         10  FILLER              PIC X(20) VALUE "CC13_WORK".
016900         10  FILLER              PIC X(20) VALUE "CC01_WORK".
017000         10  FILLER              PIC X(20) VALUE "C13_WORK".
017100         10  FILLER              PIC X(20) VALUE "C11_WORK".
017200         10  FILLER              PIC X(20) VALUE "B01_WORK".
017300         10  FILLER              PIC X(20) VALUE "A04_WORK".
017400     05  FILLER.
017500         10  FILLER              PIC X(20) VALUE "PUFC12_JOB".
017600         10  FILLER              PIC X(20) VALUE "PUFC12_JOB".
017700         10  FILLER              PIC X(20) VALUE "CC14_JOB".
017800         10  FILLER              PIC X(20) VALUE "CC02_JOB".
017900         10  FILLER              PIC X(20) VALUE "C14_JOB".
018000         10  FILLER              PIC X(20) VALUE "B02_JOB".
018100         10  FILLER              PIC X(20) VALUE "A04_JOB".
018200         10  FILLER              PIC X(20) VALUE SPACES.
018300     05  FILLER.
018400         10  FILLER              PIC X(20) VALUE "PUFNEWEMPSTAT".
018500         10  FILLER              PIC X(20) VALUE "PUFNEWEMPSTAT".
018600         10  FILLER              PIC X(20) VALUE "NEWEMPSTAT".
018700         10  FILLER              PIC X(20) VALUE "ANSOEMPSTAT".
018800         10  FILLER              PIC X(20) VALUE "CEMPST1".
018900         10  FILLER              PIC X(20) VALUE "CEMPST2".
019000         10  FILLER              PIC X(20) VALUE SPACES.
019100         10  FILLER              PIC X(20) VALUE SPACES.
019200     05  FILLER.
019300         10  FILLER              PIC X(20) VALUE "PUFC14_PROCC".
019400         10  FILLER              PIC X(20) VALUE "PUFC14_PROCC".
019500         10  FILLER              PIC X(20) VALUE "CC16_PROCC".
019600         10  FILLER              PIC X(20) VALUE "C16_PROCC".
019700         10  FILLER              PIC X(20) VALUE "CC12_USOCC".
019800         10  FILLER              PIC X(20) VALUE "J01_USOCC".
019900         10  FILLER              PIC X(20) VALUE "B04_OCC".
020000         10  FILLER              PIC X(20) VALUE "A04_OCC".
020100     05  FILLER.
020200         10  FILLER              PIC X(20) VALUE "PUFC16_PKB".
020300         10  FILLER              PIC X(20) VALUE "PUFC16_PKB".
020400         10  FILLER              PIC X(20) VALUE "CC18_PKB".
020500         10  FILLER              PIC X(20) VALUE "C18_PKB".
020600         10  FILLER              PIC X(20) VALUE "B06_IND".
020700         10  FILLER              PIC X(20) VALUE "A06_IND".
020800         10  FILLER              PIC X(20) VALUE SPACES.
020900         10  FILLER              PIC X(20) VALUE SPACES.
021000     05  FILLER.
021100         10  FILLER              PIC X(20) VALUE "PUFC17_NATEM".
021200         10  FILLER              PIC X(20) VALUE "PUFC17_NATEM".
021300         10  FILLER              PIC X(20) VALUE "CC20_NATEM".
021400         10  FILLER              PIC X(20) VALUE "C20_NATEM".
021500         10  FILLER              PIC X(20) VALUE SPACES.
021600         10  FILLER              PIC X(20) VALUE SPACES.
021700         10  FILLER              PIC X(20) VALUE SPACES.
021800         10  FILLER              PIC X(20) VALUE SPACES.
021900     05  FILLER.
022000         10  FILLER              PIC X(20) VALUE "PUFC18_PNWHRS".
022100         10  FILLER              PIC X(20) VALUE "PUFC18_PNWHRS".
022200         10  FILLER              PIC X(20) VALUE "CC21_PNWHRS".
022300         10  FILLER              PIC X(20) VALUE "C21_PNWHRS".
022400         10  FILLER              PIC X(20) VALUE "A04_NWHRS".
022500         10  FILLER              PIC X(20) VALUE SPACES.
022600         10  FILLER              PIC X(20) VALUE SPACES.
022700         10  FILLER              PIC X(20) VALUE SPACES.
022800     05  FILLER.
022900         10  FILLER              PIC X(20) VALUE "PUFC19_PHOURS".
023000         10  FILLER              PIC X(20) VALUE "PUFC19_PHOURS".
023100         10  FILLER              PIC X(20) VALUE "CC22_PHOURS".
023200         10  FILLER              PIC X(20) VALUE "C22_PHOURS".
023300         10  FILLER              PIC X(20) VALUE SPACES.
023400         10  FILLER              PIC X(20) VALUE SPACES.
023500         10  FILLER              PIC X(20) VALUE SPACES.
023600         10  FILLER              PIC X(20) VALUE SPACES.
023700     05  FILLER.
023800         10  FILLER              PIC X(20) VALUE "PUFC20_PWMORE".
023900         10  FILLER              PIC X(20) VALUE "PUFC20_PWMORE".
024000         10  FILLER              PIC X(20) VALUE "CC23_PWMORE".
024100         10  FILLER              PIC X(20) VALUE "C23_PWMORE".
024200         10  FILLER              PIC X(20) VALUE SPACES.
024300         10  FILLER              PIC X(20) VALUE SPACES.
024400         10  FILLER              PIC X(20) VALUE SPACES.
024500         10  FILLER              PIC X(20) VALUE SPACES.
024600     05  FILLER.
024700         10  FILLER              PIC X(20) VALUE "PUFC21_PLADDW".
024800         10  FILLER              PIC X(20) VALUE "PUFC21_PLADDW".
024900         10  FILLER              PIC X(20) VALUE "CC24_PLADDW".
025000         10  FILLER              PIC X(20) VALUE "C24_PLADDW".
025100         10  FILLER              PIC X(20) VALUE SPACES.
025200         10  FILLER              PIC X(20) VALUE SPACES.
025300         10  FILLER              PIC X(20) VALUE SPACES.
025400         10  FILLER              PIC X(20) VALUE SPACES.
025500     05  FILLER.
025600         10  FILLER              PIC X(20) VALUE "PUFC22_PFWRK".
025700         10  FILLER              PIC X(20) VALUE "PUFC22_PFWRK".
025800         10  FILLER              PIC X(20) VALUE "CC25_PFWRK".
025900         10  FILLER              PIC X(20) VALUE "C25_PFWRK".
026000         10  FILLER              PIC X(20) VALUE SPACES.
026100         10  FILLER              PIC X(20) VALUE SPACES.
026200         10  FILLER              PIC X(20) VALUE SPACES.
026300         10  FILLER              PIC X(20) VALUE SPACES.
026400     05  FILLER.
026500         10  FILLER              PIC X(20) VALUE "PUFC23_PCLASS".
026600         10  FILLER              PIC X(20) VALUE "PUFC23_PCLASS".
026700         10  FILLER              PIC X(20) VALUE "CC19_PCLASS".
026800         10  FILLER              PIC X(20) VALUE "C19_PCLASS".
026900         10  FILLER              PIC X(20) VALUE SPACES.
027000         10  FILLER              PIC X(20) VALUE SPACES.
027100         10  FILLER              PIC X(20) VALUE SPACES.
027200         10  FILLER              PIC X(20) VALUE SPACES.
027300     05  FILLER.
027400         10  FILLER              PIC X(20) VALUE "PUFC24_PBASIS".
027500         10  FILLER              PIC X(20) VALUE "PUFC24_PBASIS".
027600         10  FILLER              PIC X(20) VALUE "CC26_PBASIS".
027700         10  FILLER              PIC X(20) VALUE "C26_PBASIS".
027800         10  FILLER              PIC X(20) VALUE SPACES.
027900         10  FILLER              PIC X(20) VALUE SPACES.
028000         10  FILLER              PIC X(20) VALUE SPACES.
028100         10  FILLER              PIC X(20) VALUE SPACES.
028200     05  FILLER.
028300         10  FILLER              PIC X(20) VALUE "PUFC25_PBASIC".
028400         10  FILLER              PIC X(20) VALUE "PUFC25_PBASIC".
028500         10  FILLER              PIC X(20) VALUE "CC27_PBASIC".
028600         10  FILLER              PIC X(20) VALUE "C27_PBASIC".
028700         10  FILLER              PIC X(20) VALUE SPACES.
028800         10  FILLER              PIC X(20) VALUE SPACES.
028900         10  FILLER              PIC X(20) VALUE SPACES.
029000         10  FILLER              PIC X(20) VALUE SPACES.
029100     05  FILLER.
029200         10  FILLER              PIC X(20) VALUE "PUFC26_OJOB".
029300         10  FILLER              PIC X(20) VALUE "PUFC26_OJOB".
029400         10  FILLER              PIC X(20) VALUE "CC28_OJOB".
029500         10  FILLER              PIC X(20) VALUE "C28_OJOB".
029600         10  FILLER              PIC X(20) VALUE SPACES.
029700         10  FILLER              PIC X(20) VALUE SPACES.
029800         10  FILLER              PIC X(20) VALUE SPACES.
029900         10  FILLER              PIC X(20) VALUE SPACES.
030000     05  FILLER.
030100         10  FILLER              PIC X(20) VALUE "PUFC27_NJOBS".
030200         10  FILLER              PIC X(20) VALUE "PUFC27_NJOBS".
030300         10  FILLER              PIC X(20) VALUE "CC27_NJOBS".
030400         10  FILLER              PIC X(20) VALUE "A03_JOBS".
030500         10  FILLER              PIC X(20) VALUE "NJOBS".
030600         10  FILLER              PIC X(20) VALUE SPACES.
030700         10  FILLER              PIC X(20) VALUE SPACES.
030800         10  FILLER              PIC X(20) VALUE SPACES.
030900     05  FILLER.
031000         10  FILLER              PIC X(20) VALUE "PUFC28_THOURS".
031100         10  FILLER              PIC X(20) VALUE "PUFC28_THOURS".
031200         10  FILLER              PIC X(20) VALUE "CC28_THOURS".
031300         10  FILLER              PIC X(20) VALUE "A04_THOURS".
031400         10  FILLER              PIC X(20) VALUE "THOURS".
031500         10  FILLER              PIC X(20) VALUE SPACES.
031600         10  FILLER              PIC X(20) VALUE SPACES.
031700         10  FILLER              PIC X(20) VALUE SPACES.
031800     05  FILLER.
031900         10  FILLER              PIC X(20) VALUE "PUFC29_WWM48H".
032000         10  FILLER              PIC X(20) VALUE "PUFC29_WWM48H".
032100         10  FILLER              PIC X(20) VALUE "CC29_WWM48H".
032200         10  FILLER              PIC X(20) VALUE "A05_RWM48H".
032300         10  FILLER              PIC X(20) VALUE "RWM48H".
032400         10  FILLER              PIC X(20) VALUE SPACES.
032500         10  FILLER              PIC X(20) VALUE SPACES.
032600         10  FILLER              PIC X(20) VALUE SPACES.
032700     05  FILLER.
032800         10  FILLER              PIC X(20) VALUE "PUFC30_LOOKW".
032900         10  FILLER              PIC X(20) VALUE "PUFC30_LOOKW".
033000         10  FILLER              PIC X(20) VALUE "CC38_LOOKW".
033100         10  FILLER              PIC X(20) VALUE "CC30_LOOKW".
033200         10  FILLER              PIC X(20) VALUE "C38_LOOKW".
033300         10  FILLER              PIC X(20) VALUE "B08_LOOKW".
033400         10  FILLER              PIC X(20) VALUE "A06_LOOKW".
033500         10  FILLER              PIC X(20) VALUE SPACES.
033600     05  FILLER.
033700         10  FILLER              PIC X(20) VALUE "PUFC31_FLWRK".
033800         10  FILLER              PIC X(20) VALUE "PUFC31_FLWRK".
033900         10  FILLER              PIC X(20) VALUE "CC41_FLWRK".
034000         10  FILLER              PIC X(20) VALUE "C41_FLWRK".
034100         10  FILLER              PIC X(20) VALUE SPACES.
034200         10  FILLER              PIC X(20) VALUE SPACES.
034300         10  FILLER              PIC X(20) VALUE SPACES.
034400         10  FILLER              PIC X(20) VALUE SPACES.
034500     05  FILLER.
034600         10  FILLER              PIC X(20) VALUE "PUFC32_JOBSM".
034700         10  FILLER              PIC X(20) VALUE "PUFC32_JOBSM".
034800         10  FILLER              PIC X(20) VALUE "CC39_JOBSM".
034900         10  FILLER              PIC X(20) VALUE "CC32_JOBSM".
035000         10  FILLER              PIC X(20) VALUE "C39_JOBSM".
035100         10  FILLER              PIC X(20) VALUE "JOBSM".
035200         10  FILLER              PIC X(20) VALUE SPACES.
035300         10  FILLER              PIC X(20) VALUE SPACES.
035400     05  FILLER.
035500         10  FILLER              PIC X(20) VALUE "PUFC33_WEEKS".
035600         10  FILLER              PIC X(20) VALUE "PUFC33_WEEKS".
035700         10  FILLER              PIC X(20) VALUE "CC40_WEEKS".
035800         10  FILLER              PIC X(20) VALUE "CC33_WEEKS".
035900         10  FILLER              PIC X(20) VALUE "C40_WEEKS".
036000         10  FILLER              PIC X(20) VALUE "WEEKS".
036100         10  FILLER              PIC X(20) VALUE SPACES.
036200         10  FILLER              PIC X(20) VALUE SPACES.
036300     05  FILLER.
036400         10  FILLER              PIC X(20) VALUE "PUFC34_WYNOT".
036500         10  FILLER              PIC X(20) VALUE "PUFC34_WYNOT".
036600         10  FILLER              PIC X(20) VALUE "CC42_WYNOT".
036700         10  FILLER              PIC X(20) VALUE "C42_WYNOT".
036800         10  FILLER              PIC X(20) VALUE SPACES.
036900         10  FILLER              PIC X(20) VALUE SPACES.
037000         10  FILLER              PIC X(20) VALUE SPACES.
037100         10  FILLER              PIC X(20) VALUE SPACES.
037200     05  FILLER.
037300         10  FILLER              PIC X(20) VALUE "PUFC35_LTLOOKW".
037400         10  FILLER              PIC X(20) VALUE "PUFC35_LTLOOKW".
037500         10  FILLER              PIC X(20) VALUE "CC35_LTLOOKW".
037600         10  FILLER              PIC X(20) VALUE "A06_LTLOOKW".
037700         10  FILLER              PIC X(20) VALUE "A06_LLKW".
037800         10  FILLER              PIC X(20) VALUE SPACES.
037900         10  FILLER              PIC X(20) VALUE SPACES.
038000         10  FILLER              PIC X(20) VALUE SPACES.
038100     05  FILLER.
038200         10  FILLER              PIC X(20) VALUE "PUFC36_AVAIL".
038300         10  FILLER              PIC X(20) VALUE "PUFC36_AVAIL".
038400         10  FILLER              PIC X(20) VALUE "CC37_AVAIL".
038500         10  FILLER              PIC X(20) VALUE "CC36_AVAIL".
038600         10  FILLER              PIC X(20) VALUE "C37_AVAIL".
038700         10  FILLER              PIC X(20) VALUE "A07_AVAIL".
038800         10  FILLER              PIC X(20) VALUE SPACES.
038900         10  FILLER              PIC X(20) VALUE SPACES.
039000     05  FILLER.
039100         10  FILLER              PIC X(20) VALUE "PUFC37_WILLING".
039200         10  FILLER              PIC X(20) VALUE "PUFC37_WILLING".
039300         10  FILLER              PIC X(20) VALUE "A07_WILLING".
039400         10  FILLER              PIC X(20) VALUE "A07_WLNG".
039500         10  FILLER              PIC X(20) VALUE "WILLING".
039600         10  FILLER              PIC X(20) VALUE SPACES.
039700         10  FILLER              PIC X(20) VALUE SPACES.
039800         10  FILLER              PIC X(20) VALUE SPACES.
039900     05  FILLER.
040000         10  FILLER              PIC X(20) VALUE "PUFC38_PREVJOB".
040100         10  FILLER              PIC X(20) VALUE "PUFC38_PREVJOB".
040200         10  FILLER              PIC X(20) VALUE "CC43_LBEF".
040300         10  FILLER              PIC X(20) VALUE "C43_LBEF".
040400         10  FILLER              PIC X(20) VALUE SPACES.
040500         10  FILLER              PIC X(20) VALUE SPACES.
040600         10  FILLER              PIC X(20) VALUE SPACES.
040700         10  FILLER              PIC X(20) VALUE SPACES.
040800     05  FILLER.
040900         10  FILLER              PIC X(20) VALUE "PUFC41_POCC".
041000         10  FILLER              PIC X(20) VALUE "PUFC41_POCC".
041100         10  FILLER              PIC X(20) VALUE "CC45_POCC".
041200         10  FILLER              PIC X(20) VALUE "C45_POCC".
041300         10  FILLER              PIC X(20) VALUE "A10_POCC".
041400         10  FILLER              PIC X(20) VALUE SPACES.
041500         10  FILLER              PIC X(20) VALUE SPACES.
041600         10  FILLER              PIC X(20) VALUE SPACES.
041700     05  FILLER.
041800         10  FILLER              PIC X(20) VALUE "PUFC43_QKB".
041900         10  FILLER              PIC X(20) VALUE "PUFC43_QKB".
042000         10  FILLER              PIC X(20) VALUE "PQKB".
042100         10  FILLER              PIC X(20) VALUE "QKB".
042200         10  FILLER              PIC X(20) VALUE "A09_PQKB".
042300         10  FILLER              PIC X(20) VALUE SPACES.
042400         10  FILLER              PIC X(20) VALUE SPACES.
042500         10  FILLER              PIC X(20) VALUE SPACES.
042600******************************************************************
042700 01  LFH-TARGET-TABLE REDEFINES LFH-TARGET-VALUES.
042800     05  LFH-TARGET-ENTRY OCCURS 45 TIMES
042900                           INDEXED BY LFH-TGT-IDX.
043000         10  LFH-TARGET-NAME         PIC X(20).
043100         10  LFH-ALIAS-LIST OCCURS 7 TIMES
043200                           INDEXED BY LFH-ALS-IDX PIC X(20).
043300 77  LFH-TARGET-COUNT               PIC 9(02) COMP VALUE 45.
043400 77  LFH-ALIAS-SLOTS                PIC 9(01) COMP VALUE 7.
043500******************************************************************
043600*        T A B L A   D E   M E S E S   D E L   R E L E A S E
043700*   USADA POR LFH9000 PARA UBICAR EL PRIMER TOKEN DE MES (3
043800*   LETRAS, JAN..DEC) DENTRO DEL IDENTIFICADOR DE RELEASE.
043900******************************************************************
044000 01  LFH-MES-VALORES.
044100     05  FILLER              PIC X(36) VALUE
044200         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
044300 01  LFH-MES-TABLA REDEFINES LFH-MES-VALORES.
044400     05  LFH-MES-TOKEN OCCURS 12 TIMES
044500                           INDEXED BY LFH-MES-IDX PIC X(03).
