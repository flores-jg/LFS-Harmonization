000100******************************************************************
000200* FECHA       : 09/08/1990                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                             *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH5010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REVISA, RELEASE POR RELEASE, CUAL DE LAS CINCO   *
000800*             : VARIABLES ALIAS DE LA CONDICION DE OCUPACION SE  *
000900*             : ENCUENTRA CATALOGADA (SEGUN PRIORIDAD FIJA) Y     *
001000*             : TABULA, PARA ESA VARIABLE, LA FRECUENCIA DE LOS  *
001100*             : CODIGOS 1, 2 Y 3, EL CONTEO DE NULOS Y EL TOTAL  *
001200*             : DE FILAS DE LA RELEASE.  ESCRIBE UN RENGLON R9   *
001300*             : POR RELEASE ENCONTRADA Y UN RESUMEN FINAL.       *
001400* ARCHIVOS    : DICT-INVENTORY (ENTRADA), OBS-CELLS (ENTRADA),   *
001500*             : EMPSTAT-CHECK (SALIDA)                           *
001600* ACCION (ES) : LEE, TABULA, ESCRIBE                              *
001700* PROGRAMA(S) : NINGUNO                                          *
001800* INSTALADO   : 09/08/1990                                       *
001900* BPM/RATIONAL: 229410                                           *
002000* NOMBRE      : REVISION DE CONDICION DE OCUPACION (EMPSTAT)     *
002100******************************************************************
002200* MANTENIMIENTO:                                                 *
002300*   1990-08-09 CMS TCK-1265 CREACION.  EN SU VERSION ORIGINAL     *
002400*             :             REVISABA LA VARIABLE DE CONDICION DE *
002500*             :             ACTIVIDAD DE LA ENCUESTA DE HOGARES  *
002600*             :             CONTRA CUATRO NOMBRES ALTERNOS DE     *
002700*             :             CINTA (COD1..COD4).                  *
002800*   1992-11-30 CMS TCK-1455 SE AGREGA EL CONTEO DE NULOS POR      *
002900*             :             CAMPO EN BLANCO (ANTES SE IGNORABAN).*
003000*   1998-10-20 RTL TCK-2008 REVISION Y2K.  NO SE ENCUENTRA        *
003100*             :             MANEJO DE FECHA DE 2 DIGITOS EN ESTE *
003200*             :             PROGRAMA.  SIN CAMBIOS.               *
003300*   2015-02-19 EEDR TCK-4471 SE REESTRUCTURA POR COMPLETO PARA EL *
003400*             :             PROYECTO DE ARMONIZACION LFS.  LAS    *
003500*             :             CINTAS SE REEMPLAZAN POR EL CATALOGO  *
003600*             :             DICT-INVENTORY Y LAS CELDAS OBS-     *
003700*             :             CELLS; LA LISTA ALTERNA PASA A CINCO  *
003800*             :             NOMBRES DE VARIABLE PUF.              *
003900*   2015-05-04 EEDR TCK-4640 SE CORRIGE EL CONTEO DE FILAS: UNA   *
004000*             :             FILA SIN CELDA PARA LA VARIABLE       *
004100*             :             ENCONTRADA TAMBIEN CUENTA COMO NULA.  *
004200*   2015-07-22 EEDR TCK-4702 SE AGREGA EL RENGLON DE TABULACION   *
004300*             :             POR RELEASE A CONSOLA Y SE RESUME EL *
004400*             :             CIERRE FINAL EN UNA SOLA LINEA        *
004500*             :             PUFNEWEMPSTAT: K/M FILES.             *
004600******************************************************************
004700 IDENTIFICATION                            DIVISION.
004800 PROGRAM-ID.                LFH5010.
004900 AUTHOR.                    CARLOS MENDOZA SIERRA.
005000 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
005100 DATE-WRITTEN.               09/08/1990.
005200 DATE-COMPILED.              09/08/1990.
005300 SECURITY.                   NO CONFIDENCIAL.
005400******************************************************************
005500 ENVIRONMENT                               DIVISION.
005600 CONFIGURATION                             SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT                              SECTION.
006000 FILE-CONTROL.
006100     SELECT DICTINV  ASSIGN TO DICTINV
006200            FILE STATUS IS FS-DICTINV.
006300     SELECT OBSCELL  ASSIGN TO OBSCELL
006400            FILE STATUS IS FS-OBSCELL.
006500     SELECT EMPSTCHK ASSIGN TO EMPSTCHK
006600            FILE STATUS IS FS-EMPSTCHK.
006700******************************************************************
006800 DATA                                      DIVISION.
006900 FILE                                      SECTION.
007000 FD  DICTINV.
007100     COPY LFHDICT.
007200 FD  OBSCELL.
007300     COPY LFHOBSC.
007400 FD  EMPSTCHK.
007500     COPY LFHESTA.
007600******************************************************************
007700 WORKING-STORAGE                           SECTION.
007800*-----------------------------------------------------------*
007900*        BANDERAS DE ARCHIVO (COSTUMBRE DE LA CASA)          *
008000*-----------------------------------------------------------*
008100 01  FS-DICTINV                 PIC 9(02) VALUE ZEROS.
008200 01  FS-OBSCELL                 PIC 9(02) VALUE ZEROS.
008300 01  FS-EMPSTCHK                PIC 9(02) VALUE ZEROS.
008400*-----------------------------------------------------------*
008500*        INTERRUPTORES DE FIN DE ARCHIVO Y DE CONTROL        *
008600*-----------------------------------------------------------*
008700 77  WKS-FIN-DICTINV             PIC 9(01) COMP VALUE 0.
008800     88  FIN-DE-DICTINV                     VALUE 1.
008900 77  WKS-FIN-OBSCELL             PIC 9(01) COMP VALUE 0.
009000     88  FIN-DE-OBSCELL                     VALUE 1.
009100 77  WKS-FILA-ENCONTRADA         PIC 9(01) COMP VALUE 0.
009200     88  FILA-SI-ENCONTRADA                 VALUE 1.
009300 77  WKS-HAY-FILA-PREVIA         PIC 9(01) COMP VALUE 0.
009400     88  HAY-FILA-PREVIA-EN-REL              VALUE 1.
009500*-----------------------------------------------------------*
009600*        LISTA DE ALIAS DE LA CONDICION DE OCUPACION, EN     *
009700*        ORDEN DE PRIORIDAD (PROPIA DE ESTE PROGRAMA, NO ES  *
009800*        LA MISMA PRIORIDAD DE LFH1010).                     *
009900*-----------------------------------------------------------*
010000 01  WKS-TABLA-ALIAS-AREA.
010100     02  FILLER PIC X(20) VALUE "PUFNEWEMPSTAT".
010200     02  FILLER PIC X(20) VALUE "NEWEMPSTAT".
010300     02  FILLER PIC X(20) VALUE "CEMPST1".
010400     02  FILLER PIC X(20) VALUE "CEMPST2".
010500     02  FILLER PIC X(20) VALUE "NEWEMPST".
010600 01  WKS-TABLA-ALIAS REDEFINES WKS-TABLA-ALIAS-AREA.
010700     02  WKS-ALIAS-NOMBRE OCCURS 5 TIMES
010800                           INDEXED BY WKS-AL-IDX
010900                           PIC X(20).
011000*-----------------------------------------------------------*
011100*        BANDERAS DE PRESENCIA DEL ALIAS EN LA RELEASE        *
011200*        QUE SE ESTA CATALOGANDO (SE REINICIAN POR RELEASE)  *
011300*-----------------------------------------------------------*
011400 01  WKS-BANDERAS-ALIAS.
011500     02  WKS-B-PUFNEWEMPSTAT      PIC 9(01) COMP VALUE 0.
011600     02  WKS-B-NEWEMPSTAT         PIC 9(01) COMP VALUE 0.
011700     02  WKS-B-CEMPST1            PIC 9(01) COMP VALUE 0.
011800     02  WKS-B-CEMPST2            PIC 9(01) COMP VALUE 0.
011900     02  WKS-B-NEWEMPST           PIC 9(01) COMP VALUE 0.
012000     02  FILLER                  PIC X(02).
012100*-----------------------------------------------------------*
012200*        TABLA DE VARIABLE RESUELTA POR RELEASE (PASADA 1)   *
012300*        SE LLENA LEYENDO DICT-INVENTORY Y SE CONSULTA EN    *
012400*        LA PASADA 2 SOBRE OBS-CELLS.  ESPACIOS = "MISSING". *
012500*-----------------------------------------------------------*
012600 77  WKS-REL-TABLA-CANT          PIC 9(04) COMP VALUE 0.
012700 01  WKS-REL-TABLA-AREA.
012800     02  WKS-REL-ENTRADA OCCURS 400 TIMES
012900                          INDEXED BY WKS-RT-IDX.
013000         03  WKS-RT-RELEASE      PIC X(12).
013100         03  WKS-RT-VARIABLE     PIC X(20).
013200         03  FILLER             PIC X(02).
013300 01  WKS-REL-TABLA-CRUDA REDEFINES WKS-REL-TABLA-AREA.
013400     02  WKS-RC-ENTRADA OCCURS 400 TIMES PIC X(34).
013500*-----------------------------------------------------------*
013600*        VARIABLES DE TRABAJO DE LA RELEASE Y FILA ACTUAL     *
013700*-----------------------------------------------------------*
013800 01  WKS-RELEASE-ACTUAL          PIC X(12) VALUE SPACES.
013900 01  WKS-FILA-ACTUAL             PIC 9(07) VALUE ZEROS.
014000 01  WKS-VARIABLE-RESUELTA       PIC X(20) VALUE SPACES.
014100 01  WKS-VARIABLE-MAYUS          PIC X(20) VALUE SPACES.
014200*-----------------------------------------------------------*
014300*        ACUMULADORES DE LA RELEASE EN CURSO (PASADA 2)      *
014400*-----------------------------------------------------------*
014500 77  WKS-CONT-CODIGO-1           PIC 9(07) COMP VALUE 0.
014600 77  WKS-CONT-CODIGO-2           PIC 9(07) COMP VALUE 0.
014700 77  WKS-CONT-CODIGO-3           PIC 9(07) COMP VALUE 0.
014800 77  WKS-CONT-NULOS              PIC 9(07) COMP VALUE 0.
014900 77  WKS-CONT-FILAS              PIC 9(07) COMP VALUE 0.
015000*-----------------------------------------------------------*
015100*        CONTADORES GENERALES DEL PROGRAMA (RESUMEN FINAL)   *
015200*-----------------------------------------------------------*
015300 77  WKS-RELEASES-TOTAL          PIC 9(05) COMP VALUE 0.
015400 77  WKS-RELEASES-ENCONTRADA     PIC 9(05) COMP VALUE 0.
015500 77  WKS-RELEASES-FALTANTE       PIC 9(05) COMP VALUE 0.
015600 77  WKS-RENGLONES-R9-ESCRITOS   PIC 9(05) COMP VALUE 0.
015700******************************************************************
015800 PROCEDURE                                 DIVISION.
015900*-----------------------------------------------------------*
016000 0100-PRINCIPAL                             SECTION.
016100     PERFORM 0110-APERTURA-DICTINV
016200     PERFORM 0200-LEE-DICTINV THRU 0200-LEE-DICTINV-E
016300     PERFORM 0210-CARGA-RELEASES-EN-TABLA UNTIL FIN-DE-DICTINV
016400     PERFORM 0290-CIERRA-DICTINV
016500     PERFORM 0300-APERTURA-PASADA-2
016600     PERFORM 0400-LEE-OBSCELL THRU 0400-LEE-OBSCELL-E
016700     PERFORM 0500-PROCESA-CELDAS UNTIL FIN-DE-OBSCELL
016800     PERFORM 0600-CIERRA-RELEASE-ACTUAL
016900     PERFORM 0690-CIERRA-PASADA-2
017000     PERFORM 0900-TOTALES-FINALES
017100     STOP RUN.
017200*-----------------------------------------------------------*
017300*   SERIE 0100 - APERTURA Y CIERRE DE ARCHIVOS                *
017400*-----------------------------------------------------------*
017500 0110-APERTURA-DICTINV.
017600     OPEN INPUT DICTINV
017700     IF FS-DICTINV = 97
017800        MOVE ZEROS TO FS-DICTINV
017900     END-IF
018000     IF FS-DICTINV NOT = 00
018100        DISPLAY "LFH5010 - ERROR AL ABRIR DICT-INVENTORY, FS="
018200                FS-DICTINV
018300        MOVE 91 TO RETURN-CODE
018400        STOP RUN
018500     END-IF.
018600 0290-CIERRA-DICTINV.
018700     CLOSE DICTINV.
018800 0300-APERTURA-PASADA-2.
018900     OPEN INPUT OBSCELL
019000     IF FS-OBSCELL = 97
019100        MOVE ZEROS TO FS-OBSCELL
019200     END-IF
019300     OPEN OUTPUT EMPSTCHK
019400     IF FS-OBSCELL NOT = 00 OR FS-EMPSTCHK NOT = 00
019500        DISPLAY "LFH5010 - ERROR AL ABRIR OBS-CELLS O EMPSTAT-"
019600                "CHECK, FS=" FS-OBSCELL " / " FS-EMPSTCHK
019700        MOVE 91 TO RETURN-CODE
019800        STOP RUN
019900     END-IF.
020000 0690-CIERRA-PASADA-2.
020100     CLOSE OBSCELL
020200     CLOSE EMPSTCHK.
020300*-----------------------------------------------------------*
020400*   SERIE 0200 - LECTURA DE DICT-INVENTORY (PASADA 1)         *
020500*-----------------------------------------------------------*
020600 0200-LEE-DICTINV.
020700     READ DICTINV
020800        AT END SET FIN-DE-DICTINV TO TRUE
020900     END-READ.
021000 0200-LEE-DICTINV-E. EXIT.
021100*-----------------------------------------------------------*
021200*   0210 - POR CADA RELEASE DE DICT-INVENTORY, MARCA CUALES   *
021300*   DE LOS CINCO ALIAS ESTAN CATALOGADOS Y, AL CAMBIAR DE     *
021400*   RELEASE, RESUELVE LA VARIABLE GANADORA POR PRIORIDAD Y    *
021500*   LA GUARDA EN LA TABLA WKS-REL-TABLA-AREA.                 *
021600*-----------------------------------------------------------*
021700 0210-CARGA-RELEASES-EN-TABLA.
021800     IF DE-RELEASE NOT = WKS-RELEASE-ACTUAL
021900        IF WKS-RELEASE-ACTUAL NOT = SPACES
022000           PERFORM 0220-RESUELVE-Y-GUARDA
022100        END-IF
022200        MOVE DE-RELEASE TO WKS-RELEASE-ACTUAL
022300        MOVE ZEROS TO WKS-BANDERAS-ALIAS
022400        ADD 1 TO WKS-RELEASES-TOTAL
022500     END-IF
022600     MOVE DE-VARIABLE TO WKS-VARIABLE-MAYUS
022700     INSPECT WKS-VARIABLE-MAYUS CONVERTING
022800        "abcdefghijklmnopqrstuvwxyz" TO
022900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023000     PERFORM 0230-MARCA-ALIAS
023100     PERFORM 0200-LEE-DICTINV THRU 0200-LEE-DICTINV-E
023200     IF FIN-DE-DICTINV
023300        PERFORM 0220-RESUELVE-Y-GUARDA
023400     END-IF.
023500 0230-MARCA-ALIAS.
023600     SET WKS-AL-IDX TO 1
023700     SEARCH WKS-ALIAS-NOMBRE
023800        AT END
023900           CONTINUE
024000        WHEN WKS-VARIABLE-MAYUS = WKS-ALIAS-NOMBRE(WKS-AL-IDX)
024100           EVALUATE WKS-AL-IDX
024200              WHEN 1 MOVE 1 TO WKS-B-PUFNEWEMPSTAT
024300              WHEN 2 MOVE 1 TO WKS-B-NEWEMPSTAT
024400              WHEN 3 MOVE 1 TO WKS-B-CEMPST1
024500              WHEN 4 MOVE 1 TO WKS-B-CEMPST2
024600              WHEN 5 MOVE 1 TO WKS-B-NEWEMPST
024700           END-EVALUATE
024800     END-SEARCH.
024900*-----------------------------------------------------------*
025000*   0220 - DECIDE, EN ORDEN DE PRIORIDAD FIJO, CUAL ALIAS      *
025100*   GANA PARA LA RELEASE QUE SE ACABA DE CERRAR Y LA          *
025200*   AGREGA A LA TABLA (ESPACIOS SI NINGUNO SE ENCONTRO).      *
025300*-----------------------------------------------------------*
025400 0220-RESUELVE-Y-GUARDA.
025500     ADD 1 TO WKS-REL-TABLA-CANT
025600     IF WKS-REL-TABLA-CANT > 400
025700        DISPLAY "LFH5010 - TABLA DE RELEASES LLENA, SE DETIENE"
025800        MOVE 91 TO RETURN-CODE
025900        STOP RUN
026000     END-IF
026100     SET WKS-RT-IDX TO WKS-REL-TABLA-CANT
026200     MOVE WKS-RELEASE-ACTUAL TO WKS-RT-RELEASE(WKS-RT-IDX)
026300     EVALUATE TRUE
026400        WHEN WKS-B-PUFNEWEMPSTAT = 1
026500           MOVE "PUFNEWEMPSTAT" TO WKS-RT-VARIABLE(WKS-RT-IDX)
026600        WHEN WKS-B-NEWEMPSTAT = 1
026700           MOVE "NEWEMPSTAT"    TO WKS-RT-VARIABLE(WKS-RT-IDX)
026800        WHEN WKS-B-CEMPST1 = 1
026900           MOVE "CEMPST1"       TO WKS-RT-VARIABLE(WKS-RT-IDX)
027000        WHEN WKS-B-CEMPST2 = 1
027100           MOVE "CEMPST2"       TO WKS-RT-VARIABLE(WKS-RT-IDX)
027200        WHEN WKS-B-NEWEMPST = 1
027300           MOVE "NEWEMPST"      TO WKS-RT-VARIABLE(WKS-RT-IDX)
027400        WHEN OTHER
027500           MOVE SPACES          TO WKS-RT-VARIABLE(WKS-RT-IDX)
027600     END-EVALUATE
027700     IF WKS-RT-VARIABLE(WKS-RT-IDX) = SPACES
027800        ADD 1 TO WKS-RELEASES-FALTANTE
027900        DISPLAY "LFH5010 - RELEASE " WKS-RELEASE-ACTUAL
028000                " - MISSING (NINGUN ALIAS CATALOGADO)"
028100     ELSE
028200        ADD 1 TO WKS-RELEASES-ENCONTRADA
028300     END-IF.
028400*-----------------------------------------------------------*
028500*   SERIE 0400 - LECTURA DE OBS-CELLS (PASADA 2)              *
028600*-----------------------------------------------------------*
028700 0400-LEE-OBSCELL.
028800     READ OBSCELL
028900        AT END SET FIN-DE-OBSCELL TO TRUE
029000     END-READ.
029100 0400-LEE-OBSCELL-E. EXIT.
029200*-----------------------------------------------------------*
029300*   0500 - CONTROL DE RELEASE Y DE FILA SOBRE OBS-CELLS;       *
029400*   AL CAMBIAR DE RELEASE CIERRA LA ANTERIOR (ESCRIBE R9 SI    *
029500*   LA VARIABLE FUE ENCONTRADA); AL CAMBIAR DE FILA, CIERRA    *
029600*   LA FILA ANTERIOR (CUENTA NULO SI NO SE HALLO LA CELDA).    *
029700*-----------------------------------------------------------*
029800 0500-PROCESA-CELDAS.
029900     IF OC-RELEASE NOT = WKS-RELEASE-ACTUAL
030000        PERFORM 0600-CIERRA-RELEASE-ACTUAL
030100        MOVE OC-RELEASE TO WKS-RELEASE-ACTUAL
030200        MOVE ZEROS TO WKS-FILA-ACTUAL
030300        MOVE ZEROS TO WKS-CONT-CODIGO-1 WKS-CONT-CODIGO-2
030400                      WKS-CONT-CODIGO-3 WKS-CONT-NULOS
030500                      WKS-CONT-FILAS
030600        MOVE ZEROS TO WKS-HAY-FILA-PREVIA
030700        PERFORM 0610-BUSCA-VARIABLE-RESUELTA
030800     END-IF
030900     IF OC-ROW NOT = WKS-FILA-ACTUAL
031000        IF HAY-FILA-PREVIA-EN-REL
031100           PERFORM 0620-CIERRA-FILA-ACTUAL
031200        END-IF
031300        MOVE OC-ROW TO WKS-FILA-ACTUAL
031400        MOVE 1 TO WKS-HAY-FILA-PREVIA
031500        MOVE ZEROS TO WKS-FILA-ENCONTRADA
031600        ADD 1 TO WKS-CONT-FILAS
031700     END-IF
031800     IF WKS-VARIABLE-RESUELTA NOT = SPACES
031900        MOVE OC-VARIABLE TO WKS-VARIABLE-MAYUS
032000        INSPECT WKS-VARIABLE-MAYUS CONVERTING
032100           "abcdefghijklmnopqrstuvwxyz" TO
032200           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032300        IF WKS-VARIABLE-MAYUS = WKS-VARIABLE-RESUELTA
032400           MOVE 1 TO WKS-FILA-ENCONTRADA
032500           PERFORM 0630-CLASIFICA-VALOR
032600        END-IF
032700     END-IF
032800     PERFORM 0400-LEE-OBSCELL THRU 0400-LEE-OBSCELL-E.
032900*-----------------------------------------------------------*
033000*   0610 - BUSCA EN LA TABLA DE RELEASES (PASADA 1) LA         *
033100*   VARIABLE RESUELTA PARA LA RELEASE QUE SE ACABA DE ABRIR.  *
033200*-----------------------------------------------------------*
033300 0610-BUSCA-VARIABLE-RESUELTA.
033400     MOVE SPACES TO WKS-VARIABLE-RESUELTA
033500     SET WKS-RT-IDX TO 1
033600     SEARCH WKS-REL-ENTRADA
033700        AT END
033800           CONTINUE
033900        WHEN WKS-RT-RELEASE(WKS-RT-IDX) = WKS-RELEASE-ACTUAL
034000           MOVE WKS-RT-VARIABLE(WKS-RT-IDX)
034100                                    TO WKS-VARIABLE-RESUELTA
034200     END-SEARCH.
034300*-----------------------------------------------------------*
034400*   0620 - CIERRA LA FILA ANTERIOR: SI NO SE HALLO LA CELDA    *
034500*   DE LA VARIABLE RESUELTA EN ESA FILA, CUENTA COMO NULA.    *
034600*-----------------------------------------------------------*
034700 0620-CIERRA-FILA-ACTUAL.
034800     IF NOT FILA-SI-ENCONTRADA AND WKS-VARIABLE-RESUELTA
034900                                                 NOT = SPACES
035000        ADD 1 TO WKS-CONT-NULOS
035100     END-IF.
035200*-----------------------------------------------------------*
035300*   0630 - CLASIFICA EL VALOR DE LA CELDA DE LA VARIABLE       *
035400*   RESUELTA: BLANCO ES NULO; "1", "2" O "3" SOLOS (SIN OTRO   *
035500*   DIGITO A LA DERECHA) SUMAN AL CODIGO RESPECTIVO;          *
035600*   CUALQUIER OTRO VALOR NUMERICO NO NULO NO SUMA A NINGUN    *
035700*   CUBETA (SOLO CUENTA EN EL TOTAL DE FILAS).                *
035800*-----------------------------------------------------------*
035900 0630-CLASIFICA-VALOR.
036000     IF OC-VALUE = SPACES
036100        ADD 1 TO WKS-CONT-NULOS
036200     ELSE
036300        IF OC-VALUE(1:1) = "1" AND OC-VALUE(2:7) = SPACES
036400           ADD 1 TO WKS-CONT-CODIGO-1
036500        ELSE
036600           IF OC-VALUE(1:1) = "2" AND OC-VALUE(2:7) = SPACES
036700              ADD 1 TO WKS-CONT-CODIGO-2
036800           ELSE
036900              IF OC-VALUE(1:1) = "3" AND OC-VALUE(2:7) = SPACES
037000                 ADD 1 TO WKS-CONT-CODIGO-3
037100              END-IF
037200           END-IF
037300        END-IF
037400     END-IF.
037500*-----------------------------------------------------------*
037600*   0600 - CIERRA LA RELEASE EN CURSO: CIERRA LA ULTIMA FILA   *
037700*   PENDIENTE Y ESCRIBE EL RENGLON R9 (SI LA VARIABLE FUE      *
037800*   ENCONTRADA) Y LA LINEA DE TABULACION A CONSOLA, YA SEA     *
037900*   PARA LA RELEASE RESUELTA O PARA LA RELEASE SIN ALIAS.      *
038000*-----------------------------------------------------------*
038100 0600-CIERRA-RELEASE-ACTUAL.
038200     IF WKS-RELEASE-ACTUAL = SPACES
038300        GO TO 0600-CIERRA-RELEASE-ACTUAL-E
038400     END-IF
038500     IF HAY-FILA-PREVIA-EN-REL
038600        PERFORM 0620-CIERRA-FILA-ACTUAL
038700     END-IF
038800     IF WKS-VARIABLE-RESUELTA NOT = SPACES
038900        MOVE WKS-RELEASE-ACTUAL   TO ES-RELEASE
039000        MOVE WKS-VARIABLE-RESUELTA TO ES-SOURCE-VARIABLE
039100        MOVE WKS-CONT-CODIGO-1    TO ES-COUNT-CODE1
039200        MOVE WKS-CONT-CODIGO-2    TO ES-COUNT-CODE2
039300        MOVE WKS-CONT-CODIGO-3    TO ES-COUNT-CODE3
039400        MOVE WKS-CONT-NULOS       TO ES-NULL-COUNT
039500        MOVE WKS-CONT-FILAS       TO ES-TOTAL-ROWS
039600        WRITE LFH-ESTA-RECORD
039700        IF FS-EMPSTCHK NOT = 00
039800           DISPLAY "LFH5010 - ERROR AL ESCRIBIR EMPSTAT-CHECK, "
039900                   "FS=" FS-EMPSTCHK
040000           MOVE 91 TO RETURN-CODE
040100           STOP RUN
040200        END-IF
040300        ADD 1 TO WKS-RENGLONES-R9-ESCRITOS
040400        DISPLAY "LFH5010 - " WKS-RELEASE-ACTUAL
040500                ": PUFNEWEMPSTAT -> " WKS-VARIABLE-RESUELTA
040600                " | 1=" ES-COUNT-CODE1 ", 2=" ES-COUNT-CODE2
040700                ", 3=" ES-COUNT-CODE3 ", NULLS=" ES-NULL-COUNT
040800                "/" ES-TOTAL-ROWS
040900     ELSE
041000        DISPLAY "LFH5010 - " WKS-RELEASE-ACTUAL
041100                ": PUFNEWEMPSTAT -> (NINGUNO) | 1=0000000, "
041200                "2=0000000, 3=0000000, NULLS=0000000/"
041300                WKS-CONT-FILAS
041400     END-IF.
041500 0600-CIERRA-RELEASE-ACTUAL-E. EXIT.
041600*-----------------------------------------------------------*
041700*   SERIE 0900 - RESUMEN FINAL A CONSOLA (UNA SOLA LINEA,     *
041800*   TCK-4702)                                                 *
041900*-----------------------------------------------------------*
042000 0900-TOTALES-FINALES.
042100     DISPLAY "LFH5010 - PUFNEWEMPSTAT: " WKS-RELEASES-ENCONTRADA
042200             "/" WKS-RELEASES-TOTAL " FILES".
