000100******************************************************************
000200*                LIBRERIA LFHDICT - CATALOGO DE VARIABLES        *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHDICT                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DICT-INVENTORY (R1), UN       *
000800*             : REGISTRO POR VARIABLE POR RELEASE, ORDENADO POR  *
000900*             : ANIO, MES Y VARIABLE.  LONGITUD FIJA 80.         *
001000* MANTENIMIENTO:                                                 *
001100*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001200******************************************************************
001300 01  LFH-DICT-RECORD.
001400     05  DE-RELEASE                  PIC X(12).
001500     05  DE-YEAR                     PIC 9(04).
001600     05  DE-MONTH                    PIC 9(02).
001700     05  DE-VARIABLE                 PIC X(20).
001800     05  DE-LABEL                    PIC X(40).
001900     05  FILLER                      PIC X(02).
