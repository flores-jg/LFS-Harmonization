000100******************************************************************
000200*             LIBRERIA LFHVSUM - RESUMEN DE VARIABLE             *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHVSUM                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA VARIABLE-SUMMARY    *
000800*             : (R8), UN RENGLON POR VARIABLE DEL CATALOGO.      *
000900*             : LONGITUD FIJA 78, SIN HOLGURA.                   *
001000* MANTENIMIENTO:                                                 *
001100*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001200******************************************************************
001300 01  LFH-VSUM-AREA.
001400     05  FILLER                      PIC X(78).
001500 01  LFH-VSUM-RECORD REDEFINES LFH-VSUM-AREA.
001600     05  VS-VARIABLE                 PIC X(20).
001700     05  VS-SAMPLE-LABEL             PIC X(40).
001800     05  VS-RELEASES-PRESENT         PIC 9(03).
001900     05  VS-RELEASES-MISSING         PIC 9(03).
002000     05  VS-COVERAGE-PCT             PIC 9(03)V9(01).
002100     05  VS-FIRST-YEAR               PIC 9(04).
002200     05  VS-LAST-YEAR                PIC 9(04).
