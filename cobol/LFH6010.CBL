000100******************************************************************
000200* FECHA       : 22/03/1989                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                            *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH6010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPANDE RENGLONES DE RANGO DE CODIGO (VALUESET)  *
000800*             : EN PARES CODIGO-ETIQUETA, UNO POR CADA CODIGO    *
000900*             : DENTRO DEL RANGO.  LOS RENGLONES SE AGRUPAN POR  *
001000*             : BLOQUE (VL-BLOCK); UN RENGLON DE CONTINUACION    *
001100*             : (SOLO TRAE VL-END) ARRANCA EN EL CODIGO SIGUIENTE*
001200*             : AL FIN DEL RANGO ANTERIOR DEL MISMO BLOQUE.  UN  *
001300*             : BLOQUE CON MENOS DE 2 PARES EXPANDIDOS SE        *
001400*             : DESCARTA POR COMPLETO (CONFIANZA BAJA).          *
001500* ARCHIVOS    : VALUESET (ENTRADA, R5, 41)                       *
001600*             : CODELABL (SALIDA, R6, 34)                        *
001700* ACCION (ES) : SI HAY ERROR DE APERTURA O ESCRITURA, TERMINA    *
001800*             : EL PROGRAMA CON RETURN-CODE 91.                  *
001900* PROGRAMA(S) : NO APLICA                                        *
002000* INSTALADO   : 22/03/1989                                       *
002100* BPM/RATIONAL: 229040                                           *
002200* NOMBRE      : EXPANSION DE VALUESETS DE CATALOGO                *
002300******************************************************************
002400* MANTENIMIENTO:                                                 *
002500*   1989-03-22 CMS TCK-1180 CREACION.  EXPANDE RANGOS DE CODIGO   *
002600*             :             DE OCUPACION PARA EL CATALOGO DE LA   *
002700*             :             ENCUESTA DE HOGARES.                  *
002800*   1993-05-14 CMS TCK-1601 SE PERMITE RENGLON DE CONTINUACION    *
002900*             :             (SOLO FIN DE RANGO) DENTRO DEL MISMO  *
003000*             :             BLOQUE.                                *
003100*   1998-12-02 RTL TCK-2041 REVISION Y2K.  NO HAY CAMPOS DE FECHA *
003200*             :             EN ESTE PROGRAMA; SE DEJA CONSTANCIA  *
003300*             :             DE LA REVISION SIN CAMBIOS DE CODIGO. *
003400*   2015-02-19 EEDR TCK-4471 SE ADAPTA EL PROGRAMA AL PROYECTO DE *
003500*             :             ARMONIZACION LFS: EL CATALOGO DE      *
003600*             :             ENTRADA PASA A SER VALUESET-LINES Y   *
003700*             :             LA SALIDA A CODE-LABELS (R6).         *
003800*   2015-04-09 EEDR TCK-4611 SE AGREGA LA REGLA DE CONFIANZA DEL  *
003900*             :             BLOQUE (SE DESCARTAN LOS BLOQUES CON  *
004000*             :             MENOS DE DOS PARES EXPANDIDOS).       *
004100******************************************************************
004200 IDENTIFICATION                            DIVISION.
004300 PROGRAM-ID.                LFH6010.
004400 AUTHOR.                    CARLOS MENDOZA SIERRA.
004500 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
004600 DATE-WRITTEN.               22/03/1989.
004700 DATE-COMPILED.              22/03/1989.
004800 SECURITY.                   NO CONFIDENCIAL.
004900******************************************************************
005000 ENVIRONMENT                               DIVISION.
005100 CONFIGURATION                             SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT                              SECTION.
005500 FILE-CONTROL.
005600     SELECT VALUESET  ASSIGN TO VALUESET
005700            FILE STATUS IS FS-VALUESET.
005800     SELECT CODELABL  ASSIGN TO CODELABL
005900            FILE STATUS IS FS-CODELABL.
006000******************************************************************
006100 DATA                                      DIVISION.
006200 FILE                                      SECTION.
006300 FD  VALUESET.
006400     COPY LFHVSET.
006500 FD  CODELABL.
006600     COPY LFHCLBL.
006700 WORKING-STORAGE                           SECTION.
006800*-----------------------------------------------------------*
006900*                   VARIABLES DE FILE STATUS                *
007000*-----------------------------------------------------------*
007100 01  FS-VALUESET                    PIC 9(02) VALUE ZEROS.
007200 01  FS-CODELABL                    PIC 9(02) VALUE ZEROS.
007300*-----------------------------------------------------------*
007400*                   INTERRUPTORES DE CONTROL                *
007500*-----------------------------------------------------------*
007600 77  WKS-FIN-VALUESET                PIC 9(01) COMP VALUE 0.
007700     88  FIN-DE-VALUESET                       VALUE 1.
007800 77  WKS-HAY-RANGO-PREVIO            PIC 9(01) COMP VALUE 0.
007900     88  HAY-RANGO-PREVIO-EN-BLOQUE            VALUE 1.
008000*-----------------------------------------------------------*
008100*          BLOQUE EN PROCESO Y RANGO ANTERIOR DEL BLOQUE     *
008200*-----------------------------------------------------------*
008300 77  WKS-BLOQUE-ACTUAL               PIC 9(03) COMP VALUE 0.
008400 77  WKS-FIN-RANGO-ANTERIOR          PIC 9(04) COMP VALUE 0.
008500 77  WKS-RANGO-INICIO                PIC 9(04) COMP VALUE 0.
008600 77  WKS-RANGO-FIN                   PIC 9(04) COMP VALUE 0.
008700 77  WKS-CODIGO-ACTUAL               PIC 9(04) COMP VALUE 0.
008800 01  WKS-ETIQUETA-MAYUS              PIC X(30).
008900*-----------------------------------------------------------*
009000*   TABLA DE ACUMULACION DE PARES CODIGO-ETIQUETA DEL BLOQUE *
009100*   EN PROCESO (SE VACIA AL CERRAR CADA BLOQUE).             *
009200*-----------------------------------------------------------*
009300 77  WKS-TABLA-BLOQUE-CANT           PIC 9(03) COMP VALUE 0.
009400 01  WKS-TABLA-BLOQUE-AREA.
009500     02  WKS-TABLA-BLOQUE-PAR OCCURS 300 TIMES
009600                              INDEXED BY WKS-TB-IDX.
009700         03  WKS-TB-CODIGO            PIC 9(04).
009800         03  WKS-TB-ETIQUETA          PIC X(30).
009900*-----------------------------------------------------------*
010000*          VISTA REDEFINIDA DE LA TABLA (RENGLON CRUDO,      *
010100*          USADA POR EL VOLCADO DE DEPURACION EN ABEND)      *
010200*-----------------------------------------------------------*
010300 01  WKS-TABLA-CODIGOS REDEFINES WKS-TABLA-BLOQUE-AREA.
010400     02  WKS-TC-ENTRADA OCCURS 300 TIMES
010500                        PIC X(34).
010600*-----------------------------------------------------------*
010700*                CONTADORES DE ESTADISTICA                  *
010800*-----------------------------------------------------------*
010900 77  WKS-BLOQUES-LEIDOS              PIC 9(05) COMP VALUE 0.
011000 77  WKS-BLOQUES-ALTA                PIC 9(05) COMP VALUE 0.
011100 77  WKS-BLOQUES-BAJA                PIC 9(05) COMP VALUE 0.
011200 77  WKS-PARES-ESCRITOS              PIC 9(07) COMP VALUE 0.
011300 77  WKS-RENGLONES-OMITIDOS          PIC 9(07) COMP VALUE 0.
011400******************************************************************
011500 PROCEDURE                                 DIVISION.
011600*-----------------------------------------------------------*
011700 0100-PRINCIPAL                             SECTION.
011800     PERFORM 0110-APERTURA-DE-ARCHIVOS
011900     PERFORM 0200-LEE-VALUESET THRU 0200-LEE-VALUESET-E
012000     PERFORM 0400-PROCESA-BLOQUES
012100             UNTIL FIN-DE-VALUESET
012200     PERFORM 0500-CIERRA-BLOQUE
012300     PERFORM 0900-TOTALES-FINALES
012400     PERFORM 0190-CIERRE-DE-ARCHIVOS
012500     STOP RUN.
012600 0100-PRINCIPAL-E. EXIT.
012700*-----------------------------------------------------------*
012800 0110-APERTURA-DE-ARCHIVOS                  SECTION.
012900     OPEN INPUT  VALUESET
013000     OPEN OUTPUT CODELABL
013100     IF FS-VALUESET = 97
013200        MOVE ZEROS TO FS-VALUESET
013300     END-IF
013400     IF FS-VALUESET NOT = 0 OR FS-CODELABL NOT = 0
013500        DISPLAY "LFH6010 - ERROR DE APERTURA DE ARCHIVOS"
013600                UPON CONSOLE
013700        DISPLAY "  FS-VALUESET = " FS-VALUESET UPON CONSOLE
013800        DISPLAY "  FS-CODELABL = " FS-CODELABL UPON CONSOLE
013900        MOVE 91 TO RETURN-CODE
014000        STOP RUN
014100     END-IF.
014200 0110-APERTURA-DE-ARCHIVOS-E. EXIT.
014300*-----------------------------------------------------------*
014400 0190-CIERRE-DE-ARCHIVOS                    SECTION.
014500     CLOSE VALUESET
014600     CLOSE CODELABL.
014700 0190-CIERRE-DE-ARCHIVOS-E. EXIT.
014800*-----------------------------------------------------------*
014900*   SERIE 0200 - LECTURA SECUENCIAL DE VALUESET-LINES        *
015000*-----------------------------------------------------------*
015100 0200-LEE-VALUESET                          SECTION.
015200     READ VALUESET
015300          AT END SET FIN-DE-VALUESET TO TRUE
015400     END-READ.
015500 0200-LEE-VALUESET-E. EXIT.
015600*-----------------------------------------------------------*
015700*   SERIE 0400 - CONTROL DE RUPTURA POR BLOQUE (VL-BLOCK).   *
015800*   MIENTRAS EL BLOQUE NO CAMBIE SE ACUMULAN LOS PARES EN LA *
015900*   TABLA; AL CAMBIAR DE BLOQUE (O EOF) SE CIERRA EL BLOQUE  *
016000*   ANTERIOR Y SE EMITE SI TUVO CONFIANZA ALTA.              *
016100*-----------------------------------------------------------*
016200 0400-PROCESA-BLOQUES                       SECTION.
016300     IF WKS-TABLA-BLOQUE-CANT = 0 AND WKS-BLOQUE-ACTUAL = 0
016400        MOVE VL-BLOCK TO WKS-BLOQUE-ACTUAL
016500     END-IF
016600     IF VL-BLOCK NOT = WKS-BLOQUE-ACTUAL
016700        PERFORM 0500-CIERRA-BLOQUE
016800        MOVE VL-BLOCK TO WKS-BLOQUE-ACTUAL
016900     END-IF
017000     PERFORM 0410-CLASIFICA-RENGLON
017100     PERFORM 0200-LEE-VALUESET THRU 0200-LEE-VALUESET-E.
017200 0400-PROCESA-BLOQUES-E. EXIT.
017300*-----------------------------------------------------------*
017400*   SERIE 0410 - CLASIFICA EL RENGLON (RANGO COMPLETO,       *
017500*   CONTINUACION, CODIGO UNICO, U OMITIDO) Y LO EXPANDE.     *
017600*-----------------------------------------------------------*
017700 0410-CLASIFICA-RENGLON                     SECTION.
017800     IF VL-LABEL = SPACES OR
017900        (VL-START-X = SPACES AND VL-END-X = SPACES)
018000        ADD 1 TO WKS-RENGLONES-OMITIDOS
018100        GO TO 0410-CLASIFICA-RENGLON-E
018200     END-IF
018300     MOVE VL-LABEL TO WKS-ETIQUETA-MAYUS
018400     INSPECT WKS-ETIQUETA-MAYUS CONVERTING
018500        "abcdefghijklmnopqrstuvwxyz" TO
018600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018700     IF VL-START-X NOT = SPACES AND VL-END-X NOT = SPACES
018800        MOVE VL-START TO WKS-RANGO-INICIO
018900        MOVE VL-END   TO WKS-RANGO-FIN
019000     ELSE
019100        IF VL-START-X = SPACES AND VL-END-X NOT = SPACES
019200           IF HAY-RANGO-PREVIO-EN-BLOQUE
019300              COMPUTE WKS-RANGO-INICIO =
019400                      WKS-FIN-RANGO-ANTERIOR + 1
019500           ELSE
019600              MOVE VL-END TO WKS-RANGO-INICIO
019700           END-IF
019800           MOVE VL-END TO WKS-RANGO-FIN
019900        ELSE
020000           MOVE VL-START TO WKS-RANGO-INICIO
020100           MOVE VL-START TO WKS-RANGO-FIN
020200        END-IF
020300     END-IF
020400     IF WKS-RANGO-FIN < WKS-RANGO-INICIO
020500        ADD 1 TO WKS-RENGLONES-OMITIDOS
020600        GO TO 0410-CLASIFICA-RENGLON-E
020700     END-IF
020800     PERFORM 0420-EXPANDE-RANGO
020900     MOVE WKS-RANGO-FIN TO WKS-FIN-RANGO-ANTERIOR
021000     SET HAY-RANGO-PREVIO-EN-BLOQUE TO TRUE.
021100 0410-CLASIFICA-RENGLON-E. EXIT.
021200*-----------------------------------------------------------*
021300*   SERIE 0420 - EMITE UN PAR EN LA TABLA DEL BLOQUE POR      *
021400*   CADA CODIGO DE WKS-RANGO-INICIO A WKS-RANGO-FIN.          *
021500*   DEFINICIONES POSTERIORES DEL MISMO CODIGO SOBREESCRIBEN   *
021600*   LAS ANTERIORES (BUSQUEDA SECUENCIAL EN LA TABLA).         *
021700*-----------------------------------------------------------*
021800 0420-EXPANDE-RANGO                         SECTION.
021900     MOVE WKS-RANGO-INICIO TO WKS-CODIGO-ACTUAL.
022000 0420-SIGUIENTE-CODIGO.
022100     IF WKS-CODIGO-ACTUAL > WKS-RANGO-FIN
022200        GO TO 0420-EXPANDE-RANGO-E
022300     END-IF
022400     SET WKS-TB-IDX TO 1.
022500 0420-BUSCA-EXISTENTE.
022600     IF WKS-TB-IDX > WKS-TABLA-BLOQUE-CANT
022700        GO TO 0420-NO-EXISTE
022800     END-IF
022900     IF WKS-TB-CODIGO (WKS-TB-IDX) = WKS-CODIGO-ACTUAL
023000        MOVE WKS-ETIQUETA-MAYUS TO WKS-TB-ETIQUETA (WKS-TB-IDX)
023100        GO TO 0420-CONTINUA-CODIGO
023200     END-IF
023300     SET WKS-TB-IDX UP BY 1
023400     GO TO 0420-BUSCA-EXISTENTE.
023500 0420-NO-EXISTE.
023600     IF WKS-TABLA-BLOQUE-CANT >= 300
023700        ADD 1 TO WKS-RENGLONES-OMITIDOS
023800        GO TO 0420-CONTINUA-CODIGO
023900     END-IF
024000     ADD 1 TO WKS-TABLA-BLOQUE-CANT
024100     SET WKS-TB-IDX TO WKS-TABLA-BLOQUE-CANT
024200     MOVE WKS-CODIGO-ACTUAL TO WKS-TB-CODIGO (WKS-TB-IDX)
024300     MOVE WKS-ETIQUETA-MAYUS TO WKS-TB-ETIQUETA (WKS-TB-IDX).
024400 0420-CONTINUA-CODIGO.
024500     ADD 1 TO WKS-CODIGO-ACTUAL
024600     GO TO 0420-SIGUIENTE-CODIGO.
024700 0420-EXPANDE-RANGO-E. EXIT.
024800*-----------------------------------------------------------*
024900*   SERIE 0500 - CIERRA EL BLOQUE EN PROCESO: SI TUVO 2 O     *
025000*   MAS PARES ES CONFIANZA ALTA Y SE ESCRIBEN LOS PARES EN    *
025100*   ORDEN DE TABLA; SI NO, ES CONFIANZA BAJA Y SE DESCARTA.   *
025200*-----------------------------------------------------------*
025300 0500-CIERRA-BLOQUE                         SECTION.
025400     ADD 1 TO WKS-BLOQUES-LEIDOS
025500     IF WKS-TABLA-BLOQUE-CANT >= 2
025600        ADD 1 TO WKS-BLOQUES-ALTA
025700        SET WKS-TB-IDX TO 1
025800        PERFORM 0510-ESCRIBE-PAR
025900                UNTIL WKS-TB-IDX > WKS-TABLA-BLOQUE-CANT
026000     ELSE
026100        IF WKS-TABLA-BLOQUE-CANT > 0
026200           ADD 1 TO WKS-BLOQUES-BAJA
026300        END-IF
026400     END-IF
026500     MOVE ZEROS TO WKS-TABLA-BLOQUE-CANT
026600     MOVE ZEROS TO WKS-FIN-RANGO-ANTERIOR
026700     MOVE 0 TO WKS-HAY-RANGO-PREVIO.
026800 0500-CIERRA-BLOQUE-E. EXIT.
026900*-----------------------------------------------------------*
027000 0510-ESCRIBE-PAR                           SECTION.
027100     MOVE WKS-TB-CODIGO   (WKS-TB-IDX) TO CL-CODE
027200     MOVE WKS-TB-ETIQUETA (WKS-TB-IDX) TO CL-LABEL
027300     WRITE LFH-CLBL-RECORD
027400     IF FS-CODELABL NOT = 0
027500        DISPLAY "LFH6010 - ERROR ESCRIBIENDO CODE-LABELS, FS = "
027600                FS-CODELABL UPON CONSOLE
027700        MOVE 91 TO RETURN-CODE
027800        PERFORM 0190-CIERRE-DE-ARCHIVOS
027900        STOP RUN
028000     END-IF
028100     ADD 1 TO WKS-PARES-ESCRITOS
028200     SET WKS-TB-IDX UP BY 1.
028300 0510-ESCRIBE-PAR-E. EXIT.
028400*-----------------------------------------------------------*
028500*   SERIE 0900 - TOTALES DE FIN DE PROCESO A CONSOLA.         *
028600*-----------------------------------------------------------*
028700 0900-TOTALES-FINALES                       SECTION.
028800     DISPLAY "LFH6010 - EXPANSION DE VALUESETS TERMINADA"
028900             UPON CONSOLE
029000     DISPLAY "  BLOQUES LEIDOS      : " WKS-BLOQUES-LEIDOS
029100             UPON CONSOLE
029200     DISPLAY "  BLOQUES CONFIANZA A : " WKS-BLOQUES-ALTA
029300             UPON CONSOLE
029400     DISPLAY "  BLOQUES CONFIANZA B : " WKS-BLOQUES-BAJA
029500             UPON CONSOLE
029600     DISPLAY "  PARES ESCRITOS      : " WKS-PARES-ESCRITOS
029700             UPON CONSOLE
029800     DISPLAY "  RENGLONES OMITIDOS  : " WKS-RENGLONES-OMITIDOS
029900             UPON CONSOLE.
030000 0900-TOTALES-FINALES-E. EXIT.
