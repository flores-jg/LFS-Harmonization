000100******************************************************************
000200* FECHA       : 14/06/1988                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                            *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH9000                                          *
000600* TIPO        : BATCH (SUBRUTINA, CALLED)                        *
000700* DESCRIPCION : DESCOMPONE UN IDENTIFICADOR DE RELEASE (EJ.      *
000800*             : "2024-07JUL") EN ANIO Y MES DE LA ENCUESTA.  EL  *
000900*             : ANIO ES EL PRIMER GRUPO DE 4 DIGITOS QUE CALCE   *
001000*             : CON 199X O 20XX; EL MES ES EL NUMERO DEL PRIMER  *
001100*             : TOKEN DE 3 LETRAS (JAN..DEC) QUE APAREZCA EN EL  *
001200*             : IDENTIFICADOR PASADO A MAYUSCULAS.  CUALQUIERA   *
001300*             : DE LOS DOS PUEDE FALTAR (SE REGRESA CERO).       *
001400* ARCHIVOS    : NINGUNO (SUBRUTINA SIN E/S)                      *
001500* ACCION (ES) : N/A                                              *
001600* PROGRAMA(S) : LLAMADO POR LFH4010                              *
001700* INSTALADO   : 14/06/1988                                       *
001800* BPM/RATIONAL: 228990                                           *
001900* NOMBRE      : PARSEO DE PERIODO / IDENTIFICADOR DE RELEASE     *
002000******************************************************************
002100* MANTENIMIENTO:                                                 *
002200*   1988-06-14 CMS TCK-1102 CREACION.  DESCOMPONE EL CAMPO       *
002300*             :             PERIODO-TAB (AAAAMM) DE LAS CINTAS   *
002400*             :             DE TABULACION DE LA ENCUESTA DE      *
002500*             :             HOGARES EN ANIO Y MES DE COSECHA.    *
002600*   1991-09-03 CMS TCK-1340 SE AGREGA VALIDACION DE ANIO FUERA    *
002700*             :             DE RANGO (SE IGNORAN PERIODOS PRE-   *
002800*             :             VIOS A 1975).                        *
002900*   1994-02-22 RTL TCK-1789 SE CORRIGE TRUNCAMIENTO DEL MES EN    *
003000*             :             PERIODOS CON CINTA DAÑADA.            *
003100*   1998-11-09 RTL TCK-2015 REVISION Y2K.  SE CONFIRMA QUE EL     *
003200*             :             ANIO SE MANEJA SIEMPRE A 4 DIGITOS Y  *
003300*             :             NO SE TRUNCA A 2 EN NINGUN CAMPO.     *
003400*   2015-02-19 EEDR TCK-4471 SE REESTRUCTURA POR COMPLETO PARA EL *
003500*             :             PROYECTO DE ARMONIZACION LFS: EL      *
003600*             :             PROGRAMA YA NO RECIBE PERIODO-TAB     *
003700*             :             AAAAMM SINO EL IDENTIFICADOR DE       *
003800*             :             RELEASE ALFANUMERICO DE LOS PUF Y LO  *
003900*             :             DESCOMPONE POR ESCANEO DE TEXTO.      *
004000*   2015-03-11 EEDR TCK-4471 SE AGREGA LA TABLA DE MESES COPIADA  *
004100*             :             DE LFHTTBL PARA EL SCAN DE MES.       *
004200******************************************************************
004300 IDENTIFICATION                            DIVISION.
004400 PROGRAM-ID.                LFH9000.
004500 AUTHOR.                    CARLOS MENDOZA SIERRA.
004600 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
004700 DATE-WRITTEN.               14/06/1988.
004800 DATE-COMPILED.              14/06/1988.
004900 SECURITY.                   NO CONFIDENCIAL.
005000******************************************************************
005100 ENVIRONMENT                               DIVISION.
005200 CONFIGURATION                             SECTION.
005300 SPECIAL-NAMES.
005400     CLASS WKS-CLASE-DIGITO   IS "0" THRU "9".
005500******************************************************************
005600 DATA                                      DIVISION.
005700 WORKING-STORAGE                           SECTION.
005800*-----------------------------------------------------------*
005900*        TABLA DE MESES (COPIADA DE LFHTTBL PARA EL SCAN)   *
006000*-----------------------------------------------------------*
006100     COPY LFHTTBL.
006200*-----------------------------------------------------------*
006300*        VARIABLES DE TRABAJO PARA EL SCAN DE ANIO Y MES    *
006400*-----------------------------------------------------------*
006500 01  WKS-CAMPOS-DE-TRABAJO.
006600     02  WKS-RELEASE-MAYUS           PIC X(12).
006700     02  WKS-POS-ANIO                PIC 9(02) COMP VALUE 0.
006800     02  WKS-POS-MES                 PIC 9(02) COMP VALUE 0.
006900     02  WKS-CANDIDATO-4             PIC X(04).
007000     02  WKS-CANDIDATO-3             PIC X(03).
007100     02  WKS-ANIO-ENCONTRADO         PIC 9(01) COMP VALUE 0.
007200        88  ANIO-SI-ENCONTRADO                 VALUE 1.
007300     02  WKS-MES-ENCONTRADO          PIC 9(01) COMP VALUE 0.
007400        88  MES-SI-ENCONTRADO                  VALUE 1.
007500     02  FILLER                      PIC X(04).
007600*-----------------------------------------------------------*
007700*        VISTA REDEFINIDA DEL CANDIDATO DE 4 DIGITOS         *
007800*-----------------------------------------------------------*
007900 01  WKS-CANDIDATO-4-DIGITOS REDEFINES WKS-CANDIDATO-4.
008000     02  WKS-C4-D1                   PIC X(01).
008100     02  WKS-C4-D2                   PIC X(01).
008200     02  WKS-C4-D3                   PIC X(01).
008300     02  WKS-C4-D4                   PIC X(01).
008400******************************************************************
008500 LINKAGE                                   SECTION.
008600******************************************************************
008700 01  LK-RELEASE-ID                   PIC X(12).
008800 01  LK-ANIO                         PIC 9(04).
008900 01  LK-MES                          PIC 9(02).
009000******************************************************************
009100 PROCEDURE                                 DIVISION USING
009200                                            LK-RELEASE-ID
009300                                            LK-ANIO
009400                                            LK-MES.
009500*-----------------------------------------------------------*
009600 0100-PRINCIPAL                             SECTION.
009700     MOVE ZEROS TO LK-ANIO
009800     MOVE ZEROS TO LK-MES
009900     MOVE LK-RELEASE-ID TO WKS-RELEASE-MAYUS
010000     INSPECT WKS-RELEASE-MAYUS CONVERTING
010100        "abcdefghijklmnopqrstuvwxyz" TO
010200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010300     PERFORM 0200-BUSCA-ANIO THRU 0200-BUSCA-ANIO-E
010400     PERFORM 0300-BUSCA-MES  THRU 0300-BUSCA-MES-E.
010500 0100-PRINCIPAL-E. EXIT PROGRAM.
010600*-----------------------------------------------------------*
010700*   SERIE 0200 - PRIMER GRUPO DE 4 DIGITOS QUE CALCE 199X    *
010800*   O 20XX, LEYENDO DE IZQUIERDA A DERECHA.                  *
010900*-----------------------------------------------------------*
011000 0200-BUSCA-ANIO                            SECTION.
011100     MOVE ZEROS TO WKS-ANIO-ENCONTRADO
011200     MOVE ZEROS TO WKS-POS-ANIO.
011300 0200-SIGUIENTE-POSICION.
011400     ADD 1 TO WKS-POS-ANIO
011500     IF WKS-POS-ANIO > 9
011600        GO TO 0200-BUSCA-ANIO-E
011700     END-IF
011800     MOVE WKS-RELEASE-MAYUS(WKS-POS-ANIO:4) TO WKS-CANDIDATO-4
011900     IF WKS-C4-D1 NOT IS WKS-CLASE-DIGITO OR
012000        WKS-C4-D2 NOT IS WKS-CLASE-DIGITO OR
012100        WKS-C4-D3 NOT IS WKS-CLASE-DIGITO OR
012200        WKS-C4-D4 NOT IS WKS-CLASE-DIGITO
012300        GO TO 0200-SIGUIENTE-POSICION
012400     END-IF
012500     IF (WKS-C4-D1 = "1" AND WKS-C4-D2 = "9" AND WKS-C4-D3 = "9")
012600        OR (WKS-C4-D1 = "2" AND WKS-C4-D2 = "0")
012700        MOVE WKS-CANDIDATO-4 TO LK-ANIO
012800        SET ANIO-SI-ENCONTRADO TO TRUE
012900        GO TO 0200-BUSCA-ANIO-E
013000     END-IF
013100     GO TO 0200-SIGUIENTE-POSICION.
013200 0200-BUSCA-ANIO-E. EXIT.
013300*-----------------------------------------------------------*
013400*   SERIE 0300 - PRIMER TOKEN DE 3 LETRAS JAN..DEC, LEYENDO  *
013500*   DE IZQUIERDA A DERECHA; SE PRUEBAN LOS 12 TOKENS EN CADA *
013600*   POSICION Y GANA EL DE MENOR POSICION EN EL TEXTO.        *
013700*-----------------------------------------------------------*
013800 0300-BUSCA-MES                             SECTION.
013900     MOVE ZEROS TO WKS-MES-ENCONTRADO
014000     MOVE ZEROS TO WKS-POS-MES.
014100 0300-SIGUIENTE-POSICION.
014200     ADD 1 TO WKS-POS-MES
014300     IF WKS-POS-MES > 10
014400        GO TO 0300-BUSCA-MES-E
014500     END-IF
014600     MOVE WKS-RELEASE-MAYUS(WKS-POS-MES:3) TO WKS-CANDIDATO-3
014700     SET LFH-MES-IDX TO 1.
014800 0300-PRUEBA-TOKEN.
014900     IF WKS-CANDIDATO-3 = LFH-MES-TOKEN(LFH-MES-IDX)
015000        MOVE LFH-MES-IDX TO LK-MES
015100        SET MES-SI-ENCONTRADO TO TRUE
015200        GO TO 0300-BUSCA-MES-E
015300     END-IF
015400     SET LFH-MES-IDX UP BY 1
015500     IF LFH-MES-IDX > 12
015600        GO TO 0300-SIGUIENTE-POSICION
015700     END-IF
015800     GO TO 0300-PRUEBA-TOKEN.
015900 0300-BUSCA-MES-E. EXIT.
