000100******************************************************************
000200*              LIBRERIA LFHOBSC - CELDAS DE OBSERVACION          *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHOBSC                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO OBS-CELLS (R2), FORMA LARGA:  *
000800*             : UN REGISTRO POR (RELEASE, FILA, VARIABLE),       *
000900*             : ORDENADO POR RELEASE, FILA Y VARIABLE.           *
001000*             : LONGITUD FIJA 47, SIN HOLGURA; SE DECLARA EL     *
001100*             : AREA FISICA CON FILLER Y SE REDEFINE CON LOS     *
001200*             : CAMPOS CON NOMBRE, SEGUN LA COSTUMBRE DE LA CASA.*
001300* MANTENIMIENTO:                                                 *
001400*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001500******************************************************************
001600 01  LFH-OBSC-AREA.
001700     05  FILLER                      PIC X(47).
001800 01  LFH-OBSC-RECORD REDEFINES LFH-OBSC-AREA.
001900     05  OC-RELEASE                  PIC X(12).
002000     05  OC-ROW                      PIC 9(07).
002100     05  OC-VARIABLE                 PIC X(20).
002200     05  OC-VALUE                    PIC X(08).
