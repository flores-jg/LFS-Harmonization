000100******************************************************************
000200* FECHA       : 05/09/1985                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                             *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH2010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL INVENTARIO DE VARIABLES DEL CATALOGO DE   *
000800*             : LA ENCUESTA: LISTA ORDENADA DE RELEASES, ECO DEL  *
000900*             : CATALOGO, MATRIZ DE PRESENCIA VARIABLE X RELEASE  *
001000*             : (SI/NO) Y RESUMEN POR VARIABLE (COBERTURA, PRIMER *
001100*             : Y ULTIMO ANIO, ETIQUETA DE MUESTRA).              *
001200* ARCHIVOS    : DICT-INVENTORY (ENTRADA), INVENTORY-FULL (ECO),   *
001300*             : PRESENCE-MATRIX (SALIDA), VARIABLE-SUMMARY        *
001400*             : (SALIDA)                                          *
001500* ACCION (ES) : LEE, ORDENA, TABULA, ESCRIBE                      *
001600* PROGRAMA(S) : NO APLICA                                         *
001700* INSTALADO   : 05/09/1985                                       *
001800* BPM/RATIONAL: 228330                                           *
001900* NOMBRE      : INVENTARIO DE VARIABLES DE LA ENCUESTA (LFS)      *
002000******************************************************************
002100* MANTENIMIENTO:                                                 *
002200*   1985-09-05 CMS TCK-0940 CREACION.  EN SU VERSION ORIGINAL      *
002300*             :             CONTABA CUANTAS CINTAS DE TABULACION   *
002400*             :             TRAIAN CADA VARIABLE DEL CATALOGO DE   *
002500*             :             LA ENCUESTA DE HOGARES Y LO MOSTRABA   *
002600*             :             POR CONSOLA.                          *
002700*   1989-02-14 CMS TCK-1190 SE AGREGA LA LISTA DE VARIABLES        *
002800*             :             UNIVERSALES (EN TODAS LAS CINTAS).     *
002900*   1998-08-03 RTL TCK-1995 REVISION Y2K.  EL ANIO DE COSECHA YA   *
003000*             :             VIAJA A 4 DIGITOS; SIN CAMBIOS DE      *
003100*             :             CODIGO.                                *
003200*   2015-02-19 EEDR TCK-4471 SE REESTRUCTURA POR COMPLETO PARA EL  *
003300*             :             PROYECTO DE ARMONIZACION LFS: EL       *
003400*             :             CATALOGO PASA A DICT-INVENTORY Y SE    *
003500*             :             AGREGAN LOS ARCHIVOS DE ECO, MATRIZ Y  *
003600*             :             RESUMEN POR VARIABLE (R8).             *
003700*   2015-06-22 EEDR TCK-4601 SE AGREGA LA SECCION DE CONSOLA DE    *
003800*             :             VARIABLES CON COBERTURA MENOR A 50%,   *
003900*             :             ORDENADA ASCENDENTE POR COBERTURA.     *
004000******************************************************************
004100 IDENTIFICATION                            DIVISION.
004200 PROGRAM-ID.                LFH2010.
004300 AUTHOR.                    CARLOS MENDOZA SIERRA.
004400 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
004500 DATE-WRITTEN.               05/09/1985.
004600 DATE-COMPILED.              05/09/1985.
004700 SECURITY.                   NO CONFIDENCIAL.
004800******************************************************************
004900 ENVIRONMENT                               DIVISION.
005000 CONFIGURATION                             SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT                              SECTION.
005400 FILE-CONTROL.
005500     SELECT DICTINV  ASSIGN TO DICTINV
005600            FILE STATUS IS FS-DICTINV.
005700     SELECT INVFULL  ASSIGN TO INVFULL
005800            FILE STATUS IS FS-INVFULL.
005900     SELECT PRESMAT  ASSIGN TO PRESMAT
006000            FILE STATUS IS FS-PRESMAT.
006100     SELECT VARSUM   ASSIGN TO VARSUM
006200            FILE STATUS IS FS-VARSUM.
006300     SELECT WORKFILE ASSIGN TO SORTWK1.
006400******************************************************************
006500 DATA                                      DIVISION.
006600 FILE                                      SECTION.
006700 FD  DICTINV.
006800     COPY LFHDICT.
006900 FD  INVFULL.
007000     COPY LFHDICT REPLACING LFH-DICT-RECORD BY LFH-DICO-RECORD.
007100 FD  PRESMAT.
007200 01  LFH-MATRIZ-RECORD.
007300     05  PM-VARIABLE                 PIC X(20).
007400     05  PM-CELDAS OCCURS 250 TIMES
007500                   INDEXED BY PM-IDX  PIC X(04).
007600     05  FILLER                      PIC X(02).
007700 FD  VARSUM.
007800     COPY LFHVSUM.
007900 SD  WORKFILE.
008000 01  WK-REGISTRO.
008100     05  WK-VARIABLE                 PIC X(20).
008200     05  WK-RELEASE                  PIC X(12).
008300     05  WK-YEAR                     PIC 9(04).
008400     05  WK-LABEL                    PIC X(40).
008500     05  FILLER                      PIC X(02).
008600******************************************************************
008700 WORKING-STORAGE                           SECTION.
008800*-----------------------------------------------------------*
008900*        BANDERAS DE ARCHIVO (COSTUMBRE DE LA CASA)          *
009000*-----------------------------------------------------------*
009100 01  FS-DICTINV                 PIC 9(02) VALUE ZEROS.
009200 01  FS-INVFULL                 PIC 9(02) VALUE ZEROS.
009300 01  FS-PRESMAT                 PIC 9(02) VALUE ZEROS.
009400 01  FS-VARSUM                  PIC 9(02) VALUE ZEROS.
009500*-----------------------------------------------------------*
009600*        INTERRUPTORES DE FIN DE ARCHIVO / FIN DE SORT        *
009700*-----------------------------------------------------------*
009800 77  WKS-FIN-DICTINV             PIC 9(01) COMP VALUE 0.
009900     88  FIN-DE-DICTINV                     VALUE 1.
010000 77  WKS-FIN-SORT                PIC 9(01) COMP VALUE 0.
010100     88  FIN-DE-SORT                        VALUE 1.
010200 77  WKS-PRIMER-REG-DICT         PIC 9(01) COMP VALUE 1.
010300     88  ES-PRIMER-REG-DICT                 VALUE 1.
010400 77  WKS-PRIMER-REG-GRUPO        PIC 9(01) COMP VALUE 1.
010500     88  ES-PRIMER-REG-GRUPO                VALUE 1.
010600*-----------------------------------------------------------*
010700*        LISTA ORDENADA DE RELEASES DISTINTAS (FASE 1)        *
010800*-----------------------------------------------------------*
010900 77  WKS-REL-CANT                 PIC 9(03) COMP VALUE 0.
011000 01  WKS-REL-AREA.
011100     02  WKS-REL-ENTRADA OCCURS 250 TIMES
011200                          INDEXED BY WKS-REL-IDX
011300                          PIC X(12).
011400 01  WKS-REL-CRUDA REDEFINES WKS-REL-AREA.
011500     02  FILLER PIC X(3000).
011600*-----------------------------------------------------------*
011700*        RANGO GLOBAL DE ANIOS DEL CATALOGO                   *
011800*-----------------------------------------------------------*
011900 77  WKS-ANIO-MIN-GLOBAL          PIC 9(04) COMP VALUE 0.
012000 77  WKS-ANIO-MAX-GLOBAL          PIC 9(04) COMP VALUE 0.
012100*-----------------------------------------------------------*
012200*        CELDAS TEMPORALES DE LA VARIABLE EN PROCESO          *
012300*        (SI/NO POR POSICION DE RELEASE) -- FASE 2            *
012400*-----------------------------------------------------------*
012500 01  WKS-CELDA-TEMP-AREA.
012600     02  WKS-CELDA-TEMP OCCURS 250 TIMES
012700                        INDEXED BY WKS-CT-IDX
012800                        PIC X(01) VALUE "N".
012900 01  WKS-CELDA-TEMP-CRUDA REDEFINES WKS-CELDA-TEMP-AREA.
013000     02  FILLER PIC X(250).
013100*-----------------------------------------------------------*
013200*        ACUMULADORES DE LA VARIABLE EN PROCESO -- FASE 2      *
013300*-----------------------------------------------------------*
013400 01  WKS-VARIABLE-ACTUAL          PIC X(20) VALUE SPACES.
013500 01  WKS-LABEL-MUESTRA            PIC X(40) VALUE SPACES.
013600 77  WKS-PRESENTES-CANT           PIC 9(03) COMP VALUE 0.
013700 77  WKS-ANIO-PRIMERO             PIC 9(04) COMP VALUE 0.
013800 77  WKS-ANIO-ULTIMO              PIC 9(04) COMP VALUE 0.
013900*-----------------------------------------------------------*
014000*        RESUMEN POR VARIABLE, EN MEMORIA, PARA LOS           *
014100*        AGREGADOS DE CONSOLA DEL PASO FINAL (0600)            *
014200*-----------------------------------------------------------*
014300 77  WKS-VAR-CANT                 PIC 9(03) COMP VALUE 0.
014400 01  WKS-RESUMEN-VARS-AREA.
014500     02  WKS-RV-ENTRADA OCCURS 300 TIMES
014600                        INDEXED BY WKS-RV-IDX.
014700         03  WKS-RV-VARIABLE      PIC X(20).
014800         03  WKS-RV-LABEL         PIC X(40).
014900         03  WKS-RV-PRESENTES     PIC 9(03).
015000         03  WKS-RV-COBERTURA     PIC 9(03)V9(01).
015100 01  WKS-RESUMEN-VARS-CRUDA REDEFINES WKS-RESUMEN-VARS-AREA.
015200     02  FILLER PIC X(20400).
015300*-----------------------------------------------------------*
015400*        LISTA DE VARIABLES CON COBERTURA < 50%, IMPRESA EN   *
015500*        ORDEN ASCENDENTE POR SELECCION DEL MINIMO RESTANTE   *
015600*-----------------------------------------------------------*
015700 77  WKS-BC-CANT                  PIC 9(03) COMP VALUE 0.
015800 01  WKS-BAJA-COBERTURA-AREA.
015900     02  WKS-BC-ENTRADA OCCURS 300 TIMES
016000                        INDEXED BY WKS-BC-IDX WKS-BC-SCAN-IDX.
016100         03  WKS-BC-VARIABLE      PIC X(20).
016200         03  WKS-BC-COBERTURA     PIC 9(03)V9(01).
016300         03  WKS-BC-PRESENTES     PIC 9(03).
016400         03  WKS-BC-IMPRESO       PIC 9(01) COMP VALUE 0.
016500             88  BC-YA-IMPRESO               VALUE 1.
016600 01  WKS-BAJA-COBERTURA-CRUDA REDEFINES WKS-BAJA-COBERTURA-AREA.
016700     02  FILLER PIC X(8400).
016800*-----------------------------------------------------------*
016900*        CONTADORES DE AGREGADOS DE CONSOLA (0600)            *
017000*-----------------------------------------------------------*
017100 77  WKS-CONT-TODAS               PIC 9(03) COMP VALUE 0.
017200 77  WKS-CONT-UNA                 PIC 9(03) COMP VALUE 0.
017300 77  WKS-BC-VUELTA                PIC 9(03) COMP VALUE 0.
017400 77  WKS-BC-MENOR-IDX             PIC 9(03) COMP VALUE 0.
017500 77  WKS-BC-MENOR-VALOR           PIC 9(03)V9(01) VALUE 0.
017600******************************************************************
017700 PROCEDURE                                 DIVISION.
017800*-----------------------------------------------------------*
017900 0100-PRINCIPAL                             SECTION.
018000     PERFORM 0110-APERTURA-FASE1
018100     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E
018200     PERFORM 0200-CARGA-RELEASES-Y-ECO
018300        UNTIL FIN-DE-DICTINV
018400     PERFORM 0190-CIERRE-FASE1
018500     OPEN OUTPUT PRESMAT
018600     OPEN OUTPUT VARSUM
018700     MOVE ZEROS TO WKS-FIN-DICTINV
018800     SORT WORKFILE ON ASCENDING KEY WK-VARIABLE
018900        INPUT  PROCEDURE IS 0300-CARGA-WORKFILE
019000        OUTPUT PROCEDURE IS 0400-PROCESA-VARIABLES
019100     CLOSE PRESMAT
019200     CLOSE VARSUM
019300     PERFORM 0600-AGREGADOS-CONSOLA
019400     STOP RUN.
019500*-----------------------------------------------------------*
019600*   SERIE 0100/0190 - APERTURA Y CIERRE DE LA FASE 1           *
019700*   (CATALOGO DE ENTRADA Y SU ECO)                              *
019800*-----------------------------------------------------------*
019900 0110-APERTURA-FASE1.
020000     OPEN INPUT DICTINV
020100     OPEN OUTPUT INVFULL
020200     IF FS-DICTINV = 97
020300        MOVE ZEROS TO FS-DICTINV
020400     END-IF
020500     IF FS-DICTINV NOT = 00 OR FS-INVFULL NOT = 00
020600        DISPLAY "LFH2010 - ERROR AL ABRIR ARCHIVOS, FS="
020700                FS-DICTINV " / " FS-INVFULL
020800        MOVE 91 TO RETURN-CODE
020900        STOP RUN
021000     END-IF.
021100 0190-CIERRE-FASE1.
021200     CLOSE DICTINV
021300     CLOSE INVFULL.
021400*-----------------------------------------------------------*
021500 0120-LEE-DICTINV.
021600     READ DICTINV
021700        AT END SET FIN-DE-DICTINV TO TRUE
021800     END-READ.
021900 0120-LEE-DICTINV-E. EXIT.
022000*-----------------------------------------------------------*
022100*   0200 - POR CADA REGISTRO DEL CATALOGO: LO ECOA A          *
022200*   INVENTORY-FULL, ACTUALIZA EL RANGO GLOBAL DE ANIOS Y, SI   *
022300*   ES DE UNA RELEASE NUEVA (EL ARCHIVO YA VIENE ORDENADO POR  *
022400*   ANIO/MES), LA AGREGA A LA LISTA ORDENADA DE RELEASES.      *
022500*-----------------------------------------------------------*
022600 0200-CARGA-RELEASES-Y-ECO.
022700     IF ES-PRIMER-REG-DICT
022800        MOVE ZEROS TO WKS-PRIMER-REG-DICT
022900        MOVE DE-YEAR TO WKS-ANIO-MIN-GLOBAL
023000        MOVE DE-YEAR TO WKS-ANIO-MAX-GLOBAL
023100     END-IF
023200     IF DE-YEAR < WKS-ANIO-MIN-GLOBAL
023300        MOVE DE-YEAR TO WKS-ANIO-MIN-GLOBAL
023400     END-IF
023500     IF DE-YEAR > WKS-ANIO-MAX-GLOBAL
023600        MOVE DE-YEAR TO WKS-ANIO-MAX-GLOBAL
023700     END-IF
023800     IF WKS-REL-CANT = 0
023900                  OR DE-RELEASE NOT = WKS-REL-ENTRADA(WKS-REL-CANT)
024000        ADD 1 TO WKS-REL-CANT
024100        IF WKS-REL-CANT > 250
024200           DISPLAY "LFH2010 - EXCEDE 250 RELEASES, SE DETIENE"
024300           MOVE 91 TO RETURN-CODE
024400           STOP RUN
024500        END-IF
024600        MOVE DE-RELEASE TO WKS-REL-ENTRADA(WKS-REL-CANT)
024700     END-IF
024800     MOVE CORRESPONDING LFH-DICT-RECORD TO LFH-DICO-RECORD
024900     WRITE LFH-DICO-RECORD
025000     IF FS-INVFULL NOT = 00
025100        DISPLAY "LFH2010 - ERROR AL ESCRIBIR INVENTORY-FULL, FS="
025200                FS-INVFULL
025300        MOVE 91 TO RETURN-CODE
025400        STOP RUN
025500     END-IF
025600     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E.
025700*-----------------------------------------------------------*
025800*   SERIE 0300 - PROCEDIMIENTO DE ENTRADA DEL SORT: RELEE EL  *
025900*   CATALOGO (SEGUNDA PASADA) Y LIBERA UN REGISTRO POR         *
026000*   VARIABLE/RELEASE AL ARCHIVO DE TRABAJO.                    *
026100*-----------------------------------------------------------*
026200 0300-CARGA-WORKFILE.
026300     OPEN INPUT DICTINV
026400     IF FS-DICTINV NOT = 00
026500        DISPLAY "LFH2010 - ERROR AL REABRIR DICT-INVENTORY, FS="
026600                FS-DICTINV
026700        MOVE 91 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E
027100     PERFORM 0310-LIBERA-UN-REGISTRO
027200        UNTIL FIN-DE-DICTINV
027300     CLOSE DICTINV.
027400 0310-LIBERA-UN-REGISTRO.
027500     MOVE DE-VARIABLE TO WK-VARIABLE
027600     MOVE DE-RELEASE  TO WK-RELEASE
027700     MOVE DE-YEAR     TO WK-YEAR
027800     MOVE DE-LABEL    TO WK-LABEL
027900     RELEASE WK-REGISTRO
028000     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E.
028100*-----------------------------------------------------------*
028200*   SERIE 0400 - PROCEDIMIENTO DE SALIDA DEL SORT: RECORRE    *
028300*   LOS REGISTROS YA ORDENADOS POR VARIABLE Y, POR RUPTURA DE  *
028400*   VARIABLE, ARMA LA FILA DE LA MATRIZ DE PRESENCIA Y EL      *
028500*   RENGLON DE RESUMEN (R8) DE LA VARIABLE ANTERIOR.           *
028600*-----------------------------------------------------------*
028700 0400-PROCESA-VARIABLES.
028800     MOVE 1 TO WKS-PRIMER-REG-GRUPO
028900     PERFORM 0440-RESETEA-CELDAS THRU 0440-RESETEA-CELDAS-E
029000     PERFORM 0410-RETORNA-SORT THRU 0410-RETORNA-SORT-E
029100     PERFORM 0420-ACUMULA-VARIABLE
029200        UNTIL FIN-DE-SORT
029300     IF NOT ES-PRIMER-REG-GRUPO
029400        PERFORM 0450-CIERRA-VARIABLE THRU 0450-CIERRA-VARIABLE-E
029500     END-IF.
029600*-----------------------------------------------------------*
029700 0410-RETORNA-SORT.
029800     RETURN WORKFILE
029900        AT END SET FIN-DE-SORT TO TRUE
030000     END-RETURN.
030100 0410-RETORNA-SORT-E. EXIT.
030200*-----------------------------------------------------------*
030300*   0420 - POR CADA REGISTRO ORDENADO: SI CAMBIA LA VARIABLE,  *
030400*   CIERRA EL GRUPO ANTERIOR Y ABRE UNO NUEVO; LUEGO MARCA LA   *
030500*   CELDA DE LA RELEASE DEL REGISTRO ACTUAL Y ACTUALIZA LOS     *
030600*   ACUMULADORES DE LA VARIABLE EN PROCESO.                     *
030700*-----------------------------------------------------------*
030800 0420-ACUMULA-VARIABLE.
030900     IF (NOT ES-PRIMER-REG-GRUPO)
031000                  AND WK-VARIABLE NOT = WKS-VARIABLE-ACTUAL
031100        PERFORM 0450-CIERRA-VARIABLE THRU 0450-CIERRA-VARIABLE-E
031200        PERFORM 0440-RESETEA-CELDAS THRU 0440-RESETEA-CELDAS-E
031300     END-IF
031400     IF ES-PRIMER-REG-GRUPO
031500                  OR WK-VARIABLE NOT = WKS-VARIABLE-ACTUAL
031600        MOVE 0 TO WKS-PRIMER-REG-GRUPO
031700        MOVE WK-VARIABLE TO WKS-VARIABLE-ACTUAL
031800        MOVE SPACES      TO WKS-LABEL-MUESTRA
031900        MOVE ZEROS       TO WKS-PRESENTES-CANT
032000        MOVE WK-YEAR     TO WKS-ANIO-PRIMERO
032100        MOVE WK-YEAR     TO WKS-ANIO-ULTIMO
032200     END-IF
032300     IF WK-YEAR < WKS-ANIO-PRIMERO
032400        MOVE WK-YEAR TO WKS-ANIO-PRIMERO
032500     END-IF
032600     IF WK-YEAR > WKS-ANIO-ULTIMO
032700        MOVE WK-YEAR TO WKS-ANIO-ULTIMO
032800     END-IF
032900     IF WKS-LABEL-MUESTRA = SPACES AND WK-LABEL NOT = SPACES
033000        MOVE WK-LABEL TO WKS-LABEL-MUESTRA
033100     END-IF
033200     ADD 1 TO WKS-PRESENTES-CANT
033300     PERFORM 0430-MARCA-RELEASE THRU 0430-MARCA-RELEASE-E
033400     PERFORM 0410-RETORNA-SORT THRU 0410-RETORNA-SORT-E.
033500*-----------------------------------------------------------*
033600*   0430 - BUSCA LA POSICION DE WK-RELEASE EN LA LISTA DE      *
033700*   RELEASES DE LA FASE 1 Y MARCA "Y" EN LA CELDA TEMPORAL.     *
033800*-----------------------------------------------------------*
033900 0430-MARCA-RELEASE.
034000     SET WKS-REL-IDX TO 1.
034100 0430-COMPARA.
034200     IF WKS-REL-IDX > WKS-REL-CANT
034300        GO TO 0430-MARCA-RELEASE-E
034400     END-IF
034500     IF WKS-REL-ENTRADA(WKS-REL-IDX) = WK-RELEASE
034600        SET WKS-CT-IDX TO WKS-REL-IDX
034700        MOVE "Y" TO WKS-CELDA-TEMP(WKS-CT-IDX)
034800        GO TO 0430-MARCA-RELEASE-E
034900     END-IF
035000     SET WKS-REL-IDX UP BY 1
035100     GO TO 0430-COMPARA.
035200 0430-MARCA-RELEASE-E. EXIT.
035300*-----------------------------------------------------------*
035400*   0440 - REINICIA LAS CELDAS TEMPORALES A "N" PARA LA        *
035500*   PROXIMA VARIABLE.                                          *
035600*-----------------------------------------------------------*
035700 0440-RESETEA-CELDAS.
035800     PERFORM 0441-PONE-N
035900        VARYING WKS-CT-IDX FROM 1 BY 1
036000           UNTIL WKS-CT-IDX > 250.
036100 0440-RESETEA-CELDAS-E. EXIT.
036200 0441-PONE-N.
036300     MOVE "N" TO WKS-CELDA-TEMP(WKS-CT-IDX).
036400*-----------------------------------------------------------*
036500*   0450 - ESCRIBE LA FILA DE LA MATRIZ DE PRESENCIA (SI/NO)   *
036600*   Y EL RENGLON DE RESUMEN (R8) DE LA VARIABLE QUE SE CIERRA;  *
036700*   GUARDA UN RESUMEN LIVIANO EN MEMORIA PARA LOS AGREGADOS DE  *
036800*   CONSOLA DEL PASO FINAL.                                     *
036900*-----------------------------------------------------------*
037000 0450-CIERRA-VARIABLE.
037100     MOVE SPACES TO LFH-MATRIZ-RECORD
037200     MOVE WKS-VARIABLE-ACTUAL TO PM-VARIABLE
037300     PERFORM 0451-ARMA-CELDA-SALIDA
037400        VARYING PM-IDX FROM 1 BY 1
037500           UNTIL PM-IDX > WKS-REL-CANT
037600     WRITE LFH-MATRIZ-RECORD
037700     IF FS-PRESMAT NOT = 00
037800        DISPLAY "LFH2010 - ERROR AL ESCRIBIR PRESENCE-MATRIX, "
037900                "FS=" FS-PRESMAT
038000        MOVE 91 TO RETURN-CODE
038100        STOP RUN
038200     END-IF
038300     MOVE WKS-VARIABLE-ACTUAL      TO VS-VARIABLE
038400     MOVE WKS-LABEL-MUESTRA        TO VS-SAMPLE-LABEL
038500     MOVE WKS-PRESENTES-CANT       TO VS-RELEASES-PRESENT
038600     COMPUTE VS-RELEASES-MISSING = WKS-REL-CANT - WKS-PRESENTES-CANT
038700     COMPUTE VS-COVERAGE-PCT ROUNDED =
038800             (WKS-PRESENTES-CANT / WKS-REL-CANT) * 100
038900     MOVE WKS-ANIO-PRIMERO         TO VS-FIRST-YEAR
039000     MOVE WKS-ANIO-ULTIMO          TO VS-LAST-YEAR
039100     WRITE LFH-VSUM-RECORD
039200     IF FS-VARSUM NOT = 00
039300        DISPLAY "LFH2010 - ERROR AL ESCRIBIR VARIABLE-SUMMARY, "
039400                "FS=" FS-VARSUM
039500        MOVE 91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF
039800     ADD 1 TO WKS-VAR-CANT
039900     IF WKS-VAR-CANT > 300
040000        DISPLAY "LFH2010 - EXCEDE 300 VARIABLES, SE DETIENE"
040100        MOVE 91 TO RETURN-CODE
040200        STOP RUN
040300     END-IF
040400     SET WKS-RV-IDX TO WKS-VAR-CANT
040500     MOVE WKS-VARIABLE-ACTUAL  TO WKS-RV-VARIABLE(WKS-RV-IDX)
040600     MOVE WKS-LABEL-MUESTRA    TO WKS-RV-LABEL(WKS-RV-IDX)
040700     MOVE WKS-PRESENTES-CANT   TO WKS-RV-PRESENTES(WKS-RV-IDX)
040800     MOVE VS-COVERAGE-PCT      TO WKS-RV-COBERTURA(WKS-RV-IDX).
040900 0450-CIERRA-VARIABLE-E. EXIT.
041000 0451-ARMA-CELDA-SALIDA.
041100     IF WKS-CELDA-TEMP(PM-IDX) = "Y"
041200        MOVE "YES " TO PM-CELDAS(PM-IDX)
041300     ELSE
041400        MOVE "NO  " TO PM-CELDAS(PM-IDX)
041500     END-IF.
041600*-----------------------------------------------------------*
041700*   SERIE 0600 - AGREGADOS DE CONSOLA: UNIVERSALES (TODAS LAS  *
041800*   RELEASES), PRESENTES EN UNA SOLA RELEASE, Y COBERTURA      *
041900*   MENOR A 50% EN ORDEN ASCENDENTE.                           *
042000*-----------------------------------------------------------*
042100 0600-AGREGADOS-CONSOLA.
042200     DISPLAY "LFH2010 - INVENTARIO DE VARIABLES DE LA ENCUESTA"
042300     DISPLAY "  ARCHIVOS DE ENTRADA...............: 1"
042400     DISPLAY "  VARIABLES DISTINTAS...............: " WKS-VAR-CANT
042500     DISPLAY "  RELEASES DISTINTAS................: " WKS-REL-CANT
042600     DISPLAY "  RANGO DE ANIOS.....: " WKS-ANIO-MIN-GLOBAL
042700             " A " WKS-ANIO-MAX-GLOBAL
042800     PERFORM 0610-EVALUA-UNA-VARIABLE
042900        VARYING WKS-RV-IDX FROM 1 BY 1
043000           UNTIL WKS-RV-IDX > WKS-VAR-CANT
043100     DISPLAY "  VARIABLES PRESENTES EN TODAS LAS RELEASES: "
043200             WKS-CONT-TODAS
043300     DISPLAY "  VARIABLES PRESENTES EN UNA SOLA RELEASE...: "
043400             WKS-CONT-UNA
043500     DISPLAY "  VARIABLES CON COBERTURA MENOR A 50% (ASC):"
043600     PERFORM 0650-IMPRIME-UNA-BAJA-COBERTURA
043700        VARYING WKS-BC-VUELTA FROM 1 BY 1
043800           UNTIL WKS-BC-VUELTA > WKS-BC-CANT.
043900*-----------------------------------------------------------*
044000 0610-EVALUA-UNA-VARIABLE.
044100     IF WKS-RV-PRESENTES(WKS-RV-IDX) = WKS-REL-CANT
044200        ADD 1 TO WKS-CONT-TODAS
044300        DISPLAY "    (TODAS) " WKS-RV-VARIABLE(WKS-RV-IDX)
044400                " - " WKS-RV-LABEL(WKS-RV-IDX)
044500     END-IF
044600     IF WKS-RV-PRESENTES(WKS-RV-IDX) = 1
044700        ADD 1 TO WKS-CONT-UNA
044800     END-IF
044900     IF WKS-RV-COBERTURA(WKS-RV-IDX) < 50.0
045000        PERFORM 0620-AGREGA-BAJA-COBERTURA
045100     END-IF.
045200 0620-AGREGA-BAJA-COBERTURA.
045300     ADD 1 TO WKS-BC-CANT
045400     IF WKS-BC-CANT > 300
045500        DISPLAY "LFH2010 - EXCEDE 300 VARIABLES DE BAJA "
045600                "COBERTURA, SE DETIENE"
045700        MOVE 91 TO RETURN-CODE
045800        STOP RUN
045900     END-IF
046000     SET WKS-BC-IDX TO WKS-BC-CANT
046100     MOVE WKS-RV-VARIABLE(WKS-RV-IDX)  TO WKS-BC-VARIABLE(WKS-BC-IDX)
046200     MOVE WKS-RV-COBERTURA(WKS-RV-IDX) TO WKS-BC-COBERTURA(WKS-BC-IDX)
046300     MOVE WKS-RV-PRESENTES(WKS-RV-IDX) TO WKS-BC-PRESENTES(WKS-BC-IDX)
046400     MOVE 0 TO WKS-BC-IMPRESO(WKS-BC-IDX).
046500*-----------------------------------------------------------*
046600*   SERIE 0650 - IMPRIME LA LISTA DE BAJA COBERTURA EN ORDEN   *
046700*   ASCENDENTE, BUSCANDO EN CADA VUELTA EL MENOR VALOR AUN NO   *
046800*   IMPRESO (SELECCION SIMPLE SOBRE LA TABLA).                 *
046900*-----------------------------------------------------------*
047000 0650-IMPRIME-UNA-BAJA-COBERTURA.
047100     MOVE 0 TO WKS-BC-MENOR-VALOR
047200     MOVE 0 TO WKS-BC-MENOR-IDX
047300     PERFORM 0660-BUSCA-MENOR
047400        VARYING WKS-BC-SCAN-IDX FROM 1 BY 1
047500           UNTIL WKS-BC-SCAN-IDX > WKS-BC-CANT
047600     IF WKS-BC-MENOR-IDX NOT = 0
047700        SET WKS-BC-IDX TO WKS-BC-MENOR-IDX
047800        SET BC-YA-IMPRESO(WKS-BC-IDX) TO TRUE
047900        DISPLAY "    " WKS-BC-VARIABLE(WKS-BC-IDX)
048000                " - " WKS-BC-COBERTURA(WKS-BC-IDX) "% ("
048100                WKS-BC-PRESENTES(WKS-BC-IDX) "/" WKS-REL-CANT ")"
048200     END-IF.
048300 0660-BUSCA-MENOR.
048400     IF NOT BC-YA-IMPRESO(WKS-BC-SCAN-IDX)
048500        IF WKS-BC-MENOR-IDX = 0
048600                      OR WKS-BC-COBERTURA(WKS-BC-SCAN-IDX) <
048700                         WKS-BC-MENOR-VALOR
048800           SET WKS-BC-MENOR-IDX TO WKS-BC-SCAN-IDX
048900           MOVE WKS-BC-COBERTURA(WKS-BC-SCAN-IDX) TO
049000                WKS-BC-MENOR-VALOR
049100        END-IF
049200     END-IF.
