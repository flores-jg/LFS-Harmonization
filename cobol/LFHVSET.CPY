000100******************************************************************
000200*              LIBRERIA LFHVSET - LINEA DE VALUESET              *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHVSET                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO VALUESET-LINES (R5), USADO    *
000800*             : PARA EXPANDIR RANGOS DE CODIGO A ETIQUETA.       *
000900*             : VL-START Y VL-END PUEDEN VENIR EN BLANCO (RENGLON*
001000*             : DE CONTINUACION); SE DECLARAN NUMERICOS CON UNA  *
001100*             : VISTA X REDEFINIDA PARA LA PRUEBA DE BLANCOS.    *
001200*             : LONGITUD FIJA 41, SIN HOLGURA.                   *
001300* MANTENIMIENTO:                                                 *
001400*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001500******************************************************************
001600 01  LFH-VSET-AREA.
001700     05  FILLER                      PIC X(41).
001800 01  LFH-VSET-RECORD REDEFINES LFH-VSET-AREA.
001900     05  VL-BLOCK                    PIC 9(03).
002000     05  VL-START                    PIC 9(04).
002100     05  VL-END                      PIC 9(04).
002200     05  VL-LABEL                    PIC X(30).
002300 01  LFH-VSET-BLANCOS REDEFINES LFH-VSET-RECORD.
002400     05  FILLER                      PIC X(03).
002500     05  VL-START-X                  PIC X(04).
002600     05  VL-END-X                    PIC X(04).
002700     05  FILLER                      PIC X(30).
