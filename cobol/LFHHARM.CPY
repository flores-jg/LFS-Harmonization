000100******************************************************************
000200*             LIBRERIA LFHHARM - PERSONA ARMONIZADA              *
000300******************************************************************
000400* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000500* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000600* MIEMBRO     : LFHHARM                                          *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA HARMONIZED-OUT (R3),*
000800*             : UN REGISTRO POR FILA DE OBSERVACION: RELEASE,    *
000900*             : NUMERO DE FILA Y LOS 45 VALORES TARGET EN EL     *
001000*             : ORDEN FIJO DE LA TABLA LFHTTBL.  LONGITUD FIJA   *
001100*             : 379, SIN HOLGURA (12 + 7 + 45 * 8).              *
001200* MANTENIMIENTO:                                                 *
001300*   2015-02-19 EEDR TCK-4471 CREACION DEL LAYOUT.                *
001400*   2015-03-11 EEDR TCK-4471 SE AGREGA TABLA HP-TARGET-VALUES    *
001500*             :             PARALELA A LFH-TARGET-TABLE.         *
001600******************************************************************
001700 01  LFH-HARM-AREA.
001800     05  FILLER                      PIC X(379).
001900 01  LFH-HARM-RECORD REDEFINES LFH-HARM-AREA.
002000     05  HP-RELEASE                  PIC X(12).
002100     05  HP-ROW                      PIC 9(07).
002200     05  HP-TARGET-VALUES OCCURS 45 TIMES
002300                           INDEXED BY HP-TGT-IDX PIC X(08).
