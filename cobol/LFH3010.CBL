000100******************************************************************
000200* FECHA       : 22/11/1986                                       *
000300* PROGRAMADOR : CARLOS MENDOZA SIERRA                             *
000400* APLICACION  : ARMONIZACION ENCUESTA FUERZA LABORAL (LFS)       *
000500* PROGRAMA    : LFH3010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PARA CADA UNO DE LOS 45 TARGETS CANONICOS,        *
000800*             : PRUEBA SUS ALIAS (EN ORDEN DE PRIORIDAD) CONTRA   *
000900*             : EL CATALOGO DE CADA RELEASE Y TALLA CUANTAS       *
001000*             : RELEASES LO CUBREN Y CUALES ALIAS LLEGARON A      *
001100*             : GANAR ALGUNA VEZ.  CLASIFICA CADA TARGET COMO     *
001200*             : TOTALMENTE CUBIERTO, PARCIAL O TOTALMENTE NO      *
001300*             : CUBIERTO, Y DETALLA CADA PAR (TARGET, RELEASE)    *
001400*             : SIN COBERTURA.                                    *
001500* ARCHIVOS    : DICT-INVENTORY (ENTRADA), CROSSREF-COVERAGE       *
001600*             : (SALIDA), CROSSREF-UNCOVERED (SALIDA)             *
001700* ACCION (ES) : LEE, CRUZA, CLASIFICA, ESCRIBE                    *
001800* PROGRAMA(S) : NO APLICA (LA ORDEN CRONOLOGICA YA VIENE DADA     *
001900*             : POR EL ORDEN DEL ARCHIVO DE ENTRADA)              *
002000* INSTALADO   : 22/11/1986                                       *
002100* BPM/RATIONAL: 228410                                           *
002200* NOMBRE      : CRUCE DE ALIAS DE VARIABLES DE LA ENCUESTA (LFS)  *
002300******************************************************************
002400* MANTENIMIENTO:                                                 *
002500*   1986-11-22 CMS TCK-1015 CREACION.  EN SU VERSION ORIGINAL      *
002600*             :             VERIFICABA, PARA UN SOLO NOMBRE DE    *
002700*             :             CAMPO A LA VEZ, EN CUALES CINTAS DE   *
002800*             :             TABULACION APARECIA BAJO CUALQUIERA   *
002900*             :             DE SUS VARIANTES CONOCIDAS DE NOMBRE. *
003000*   1992-05-06 CMS TCK-1420 SE AGREGA EL CONTEO DE VARIANTES      *
003100*             :             DE NOMBRE QUE LLEGARON A APARECER.    *
003200*   1998-10-14 RTL TCK-2003 REVISION Y2K.  SIN CAMBIOS DE CODIGO; *
003300*             :             EL ANIO DE LA RELEASE YA VIAJA A 4    *
003400*             :             DIGITOS EN EL CATALOGO DE ENTRADA.    *
003500*   2015-02-19 EEDR TCK-4471 SE REESTRUCTURA POR COMPLETO PARA EL  *
003600*             :             PROYECTO DE ARMONIZACION LFS: AHORA   *
003700*             :             CRUZA LOS 45 TARGETS DE LA TABLA      *
003800*             :             LFHTTBL CONTRA TODAS LAS RELEASES DEL *
003900*             :             CATALOGO Y EMITE UN RENGLON R7 POR    *
004000*             :             TARGET (CROSSREF-COVERAGE).           *
004100*   2015-05-28 EEDR TCK-4610 SE AGREGA EL DETALLE DE PARES         *
004200*             :             TARGET/RELEASE SIN COBERTURA          *
004300*             :             (CROSSREF-UNCOVERED) Y LA CLASIFICA-  *
004400*             :             CION DE TARGETS TOTAL/PARCIAL/NULA.   *
004500******************************************************************
004600 IDENTIFICATION                            DIVISION.
004700 PROGRAM-ID.                LFH3010.
004800 AUTHOR.                    CARLOS MENDOZA SIERRA.
004900 INSTALLATION.               DEPARTAMENTO DE PROCESOS BATCH.
005000 DATE-WRITTEN.               22/11/1986.
005100 DATE-COMPILED.              22/11/1986.
005200 SECURITY.                   NO CONFIDENCIAL.
005300******************************************************************
005400 ENVIRONMENT                               DIVISION.
005500 CONFIGURATION                             SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT                              SECTION.
005900 FILE-CONTROL.
006000     SELECT DICTINV  ASSIGN TO DICTINV
006100            FILE STATUS IS FS-DICTINV.
006200     SELECT CSUMOUT  ASSIGN TO CSUMOUT
006300            FILE STATUS IS FS-CSUMOUT.
006400     SELECT UNCOVOUT ASSIGN TO UNCOVOUT
006500            FILE STATUS IS FS-UNCOVOUT.
006600******************************************************************
006700 DATA                                      DIVISION.
006800 FILE                                      SECTION.
006900 FD  DICTINV.
007000     COPY LFHDICT.
007100 FD  CSUMOUT.
007200     COPY LFHCSUM.
007300 FD  UNCOVOUT.
007400 01  LFH-NOCUB-RECORD.
007500     05  NC-ETQ-TARGET               PIC X(08).
007600     05  NC-TARGET                   PIC X(20).
007700     05  FILLER                      PIC X(02).
007800     05  NC-ETQ-RELEASE              PIC X(10).
007900     05  NC-RELEASE                  PIC X(12).
008000     05  FILLER                      PIC X(02).
008100     05  NC-ETQ-ALIAS                PIC X(16).
008200     05  NC-ALIAS-BUSCADOS           PIC X(60).
008300******************************************************************
008400 WORKING-STORAGE                           SECTION.
008500*-----------------------------------------------------------*
008600*        TABLA ESTATICA DE 45 TARGETS Y SUS ALIAS             *
008700*-----------------------------------------------------------*
008800     COPY LFHTTBL.
008900*-----------------------------------------------------------*
009000*        BANDERAS DE ARCHIVO (COSTUMBRE DE LA CASA)          *
009100*-----------------------------------------------------------*
009200 01  FS-DICTINV                 PIC 9(02) VALUE ZEROS.
009300 01  FS-CSUMOUT                 PIC 9(02) VALUE ZEROS.
009400 01  FS-UNCOVOUT                PIC 9(02) VALUE ZEROS.
009500*-----------------------------------------------------------*
009600*        INTERRUPTOR DE FIN DE ARCHIVO Y BANDERA DE PRIMER    *
009700*        REGISTRO DEL CATALOGO                                *
009800*-----------------------------------------------------------*
009900 77  WKS-FIN-DICTINV             PIC 9(01) COMP VALUE 0.
010000     88  FIN-DE-DICTINV                     VALUE 1.
010100 77  WKS-PRIMER-REG              PIC 9(01) COMP VALUE 1.
010200     88  ES-PRIMER-REG                      VALUE 1.
010300 01  WKS-VARIABLE-MAYUS          PIC X(20) VALUE SPACES.
010400*-----------------------------------------------------------*
010500*        CATALOGO COMPLETO EN MEMORIA: UNA ENTRADA POR         *
010600*        RELEASE (EN ORDEN CRONOLOGICO, TAL COMO LLEGA EL       *
010700*        ARCHIVO), CADA UNA CON SU PROPIO CONJUNTO DE           *
010800*        VARIABLES CATALOGADAS.                                *
010900*-----------------------------------------------------------*
011000 77  WKS-REL-CANT                 PIC 9(03) COMP VALUE 0.
011100 01  WKS-CATALOGO-AREA.
011200     02  WKS-CAT-RELEASE OCCURS 250 TIMES
011300                          INDEXED BY WKS-REL-IDX.
011400         03  WKS-CR-RELEASE        PIC X(12).
011500         03  WKS-CR-VARCANT        PIC 9(03) COMP VALUE 0.
011600         03  WKS-CR-VARIABLE OCCURS 150 TIMES
011700                             INDEXED BY WKS-VS-IDX
011800                             PIC X(20).
011900 01  WKS-CATALOGO-CRUDA REDEFINES WKS-CATALOGO-AREA.
012000     02  FILLER PIC X(753750).
012100*-----------------------------------------------------------*
012200*        EVALUACION DEL TARGET EN PROCESO                     *
012300*-----------------------------------------------------------*
012400 77  WKS-COBERTOS-CANT            PIC 9(03) COMP VALUE 0.
012500 77  WKS-NOCOBERTOS-CANT          PIC 9(03) COMP VALUE 0.
012600 77  WKS-VARIANT-CANT             PIC 9(02) COMP VALUE 0.
012700 01  WKS-ALIAS-VISTO-AREA.
012800     02  WKS-ALIAS-VISTO OCCURS 7 TIMES
012900                         INDEXED BY WKS-AV-IDX
013000                         PIC X(01) VALUE "N".
013100 01  WKS-ALIAS-VISTO-CRUDA REDEFINES WKS-ALIAS-VISTO-AREA.
013200     02  FILLER PIC X(07).
013300 01  WKS-ALIAS-BUSCADOS-STR       PIC X(60) VALUE SPACES.
013400 01  WKS-BANDERA-TARGET           PIC X(10) VALUE SPACES.
013500 77  WKS-STR-PUNTERO              PIC 9(03) COMP VALUE 1.
013600*-----------------------------------------------------------*
013700*        CONTADORES DE RESUMEN (0600)                         *
013800*-----------------------------------------------------------*
013900 77  WKS-CONT-COMPLETOS           PIC 9(02) COMP VALUE 0.
014000 77  WKS-CONT-PARCIALES           PIC 9(02) COMP VALUE 0.
014100 77  WKS-CONT-NO-CUBIERTOS        PIC 9(02) COMP VALUE 0.
014200 77  WKS-TOTAL-PARES-NO-CUBIERTOS PIC 9(05) COMP VALUE 0.
014300*-----------------------------------------------------------*
014400*        LISTA DE TARGETS PARCIALES, IMPRESA EN ORDEN          *
014500*        ASCENDENTE POR SELECCION DEL MINIMO RESTANTE          *
014600*-----------------------------------------------------------*
014700 77  WKS-PARCIAL-CANT             PIC 9(02) COMP VALUE 0.
014800 01  WKS-PARCIAL-AREA.
014900     02  WKS-PC-ENTRADA OCCURS 45 TIMES
015000                        INDEXED BY WKS-PC-IDX WKS-PC-SCAN-IDX.
015100         03  WKS-PC-TARGET        PIC X(20).
015200         03  WKS-PC-COBERTURA     PIC 9(03)V9(01).
015300         03  WKS-PC-IMPRESO       PIC 9(01) COMP VALUE 0.
015400             88  PC-YA-IMPRESO               VALUE 1.
015500 01  WKS-PARCIAL-CRUDA REDEFINES WKS-PARCIAL-AREA.
015600     02  FILLER PIC X(1125).
015700 77  WKS-PC-VUELTA                PIC 9(02) COMP VALUE 0.
015800 77  WKS-PC-MENOR-IDX             PIC 9(02) COMP VALUE 0.
015900 77  WKS-PC-MENOR-VALOR           PIC 9(03)V9(01) VALUE 0.
016000******************************************************************
016100 PROCEDURE                                 DIVISION.
016200*-----------------------------------------------------------*
016300 0100-PRINCIPAL                             SECTION.
016400     PERFORM 0110-APERTURA-DE-ARCHIVOS
016500     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E
016600     PERFORM 0200-CARGA-CATALOGO UNTIL FIN-DE-DICTINV
016700     PERFORM 0300-EVALUA-TARGETS
016800     PERFORM 0190-CIERRE-DE-ARCHIVOS
016900     PERFORM 0600-REPORTE-CONSOLA
017000     STOP RUN.
017100*-----------------------------------------------------------*
017200*   SERIE 0100/0190 - APERTURA Y CIERRE DE ARCHIVOS            *
017300*-----------------------------------------------------------*
017400 0110-APERTURA-DE-ARCHIVOS.
017500     OPEN INPUT DICTINV
017600     OPEN OUTPUT CSUMOUT
017700     OPEN OUTPUT UNCOVOUT
017800     IF FS-DICTINV = 97
017900        MOVE ZEROS TO FS-DICTINV
018000     END-IF
018100     IF FS-DICTINV NOT = 00 OR FS-CSUMOUT NOT = 00
018200                       OR FS-UNCOVOUT NOT = 00
018300        DISPLAY "LFH3010 - ERROR AL ABRIR ARCHIVOS, FS="
018400                FS-DICTINV " / " FS-CSUMOUT " / " FS-UNCOVOUT
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF.
018800 0190-CIERRE-DE-ARCHIVOS.
018900     CLOSE DICTINV
019000     CLOSE CSUMOUT
019100     CLOSE UNCOVOUT.
019200*-----------------------------------------------------------*
019300 0120-LEE-DICTINV.
019400     READ DICTINV
019500        AT END SET FIN-DE-DICTINV TO TRUE
019600     END-READ.
019700 0120-LEE-DICTINV-E. EXIT.
019800*-----------------------------------------------------------*
019900*   0200 - ACUMULA EL CATALOGO COMPLETO EN MEMORIA: UNA         *
020000*   ENTRADA NUEVA DE RELEASE CADA VEZ QUE CAMBIA DE-RELEASE     *
020100*   (EL ARCHIVO YA VIENE ORDENADO POR ANIO/MES/VARIABLE).       *
020200*-----------------------------------------------------------*
020300 0200-CARGA-CATALOGO.
020400     IF ES-PRIMER-REG
020500        MOVE ZEROS TO WKS-PRIMER-REG
020600        PERFORM 0210-ABRE-RELEASE
020700     ELSE
020800        IF DE-RELEASE NOT = WKS-CR-RELEASE(WKS-REL-IDX)
020900           PERFORM 0210-ABRE-RELEASE
021000        END-IF
021100     END-IF
021200     ADD 1 TO WKS-CR-VARCANT(WKS-REL-IDX)
021300     IF WKS-CR-VARCANT(WKS-REL-IDX) > 150
021400        DISPLAY "LFH3010 - CATALOGO DE LA RELEASE "
021500                WKS-CR-RELEASE(WKS-REL-IDX)
021600                " EXCEDE 150 VARIABLES, SE DETIENE"
021700        MOVE 91 TO RETURN-CODE
021800        STOP RUN
021900     END-IF
022000     MOVE DE-VARIABLE TO WKS-VARIABLE-MAYUS
022100     INSPECT WKS-VARIABLE-MAYUS CONVERTING
022200        "abcdefghijklmnopqrstuvwxyz" TO
022300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
022400     SET WKS-VS-IDX TO WKS-CR-VARCANT(WKS-REL-IDX)
022500     MOVE WKS-VARIABLE-MAYUS
022600                  TO WKS-CR-VARIABLE(WKS-REL-IDX WKS-VS-IDX)
022700     PERFORM 0120-LEE-DICTINV THRU 0120-LEE-DICTINV-E.
022800*-----------------------------------------------------------*
022900*   0210 - ABRE UNA ENTRADA NUEVA DE RELEASE EN EL CATALOGO.   *
023000*-----------------------------------------------------------*
023100 0210-ABRE-RELEASE.
023200     ADD 1 TO WKS-REL-CANT
023300     IF WKS-REL-CANT > 250
023400        DISPLAY "LFH3010 - CATALOGO EXCEDE 250 RELEASES, SE "
023500                "DETIENE"
023600        MOVE 91 TO RETURN-CODE
023700        STOP RUN
023800     END-IF
023900     SET WKS-REL-IDX TO WKS-REL-CANT
024000     MOVE DE-RELEASE TO WKS-CR-RELEASE(WKS-REL-IDX)
024100     MOVE ZEROS TO WKS-CR-VARCANT(WKS-REL-IDX).
024200*-----------------------------------------------------------*
024300*   SERIE 0300 - CRUZA CADA UNO DE LOS 45 TARGETS CONTRA        *
024400*   TODAS LAS RELEASES DEL CATALOGO.                            *
024500*-----------------------------------------------------------*
024600 0300-EVALUA-TARGETS.
024700     SET LFH-TGT-IDX TO 1
024800     PERFORM 0310-EVALUA-UN-TARGET THRU 0310-EVALUA-UN-TARGET-E
024900        VARYING LFH-TGT-IDX FROM 1 BY 1 UNTIL LFH-TGT-IDX > 45.
025000*-----------------------------------------------------------*
025100*   0310 - EVALUA UN TARGET: LIMPIA LAS BANDERAS DE ALIAS       *
025200*   VISTO, ARMA LA LISTA DE ALIAS BUSCADOS, PRUEBA CADA         *
025300*   RELEASE Y CIERRA EL TARGET.                                 *
025400*-----------------------------------------------------------*
025500 0310-EVALUA-UN-TARGET.
025600     MOVE ZEROS TO WKS-COBERTOS-CANT
025700     MOVE ZEROS TO WKS-NOCOBERTOS-CANT
025800     PERFORM 0311-LIMPIA-VISTO
025900        VARYING WKS-AV-IDX FROM 1 BY 1 UNTIL WKS-AV-IDX > 7
026000     PERFORM 0312-ARMA-ALIAS-BUSCADOS
026100        THRU 0312-ARMA-ALIAS-BUSCADOS-E
026200     SET WKS-REL-IDX TO 1
026300     PERFORM 0320-RESUELVE-UNA-RELEASE
026400        THRU 0320-RESUELVE-UNA-RELEASE-E
026500        VARYING WKS-REL-IDX FROM 1 BY 1
026600           UNTIL WKS-REL-IDX > WKS-REL-CANT
026700     PERFORM 0400-CIERRA-TARGET.
026800 0310-EVALUA-UN-TARGET-E. EXIT.
026900*-----------------------------------------------------------*
027000 0311-LIMPIA-VISTO.
027100     MOVE "N" TO WKS-ALIAS-VISTO(WKS-AV-IDX).
027200*-----------------------------------------------------------*
027300*   0312 - ARMA, DE UNA SOLA VEZ POR TARGET, LA LISTA DE        *
027400*   ALIAS BUSCADOS (LOS 7 SLOTS NO EN BLANCO), PARA USARLA      *
027500*   LUEGO EN CADA DETALLE DE PAR SIN COBERTURA.                *
027600*-----------------------------------------------------------*
027700 0312-ARMA-ALIAS-BUSCADOS.
027800     MOVE SPACES TO WKS-ALIAS-BUSCADOS-STR
027900     MOVE 1 TO WKS-STR-PUNTERO
028000     SET WKS-AV-IDX TO 1.
028100 0312-AGREGA-ALIAS.
028200     IF WKS-AV-IDX > 7
028300        GO TO 0312-ARMA-ALIAS-BUSCADOS-E
028400     END-IF
028500     IF LFH-ALIAS-LIST(LFH-TGT-IDX WKS-AV-IDX) NOT = SPACES
028600        IF WKS-STR-PUNTERO > 1
028700           STRING " " DELIMITED BY SIZE
028800              INTO WKS-ALIAS-BUSCADOS-STR
028900              WITH POINTER WKS-STR-PUNTERO
029000           END-STRING
029100        END-IF
029200        STRING LFH-ALIAS-LIST(LFH-TGT-IDX WKS-AV-IDX)
029300                    DELIMITED BY SPACE
029400              INTO WKS-ALIAS-BUSCADOS-STR
029500              WITH POINTER WKS-STR-PUNTERO
029600        END-STRING
029700     END-IF
029800     SET WKS-AV-IDX UP BY 1
029900     GO TO 0312-AGREGA-ALIAS.
030000 0312-ARMA-ALIAS-BUSCADOS-E. EXIT.
030100*-----------------------------------------------------------*
030200*   0320 - PRUEBA, EN ORDEN DE PRIORIDAD, LOS ALIAS DEL         *
030300*   TARGET ACTUAL CONTRA EL CONJUNTO DE VARIABLES DE LA         *
030400*   RELEASE ACTUAL (WKS-REL-IDX).  SI ALGUNO CALZA, TALLA       *
030500*   COBERTURA Y MARCA EL ALIAS GANADOR COMO VISTO; SI           *
030600*   NINGUNO CALZA, TALLA FALTA Y REGISTRA EL DETALLE.           *
030700*-----------------------------------------------------------*
030800 0320-RESUELVE-UNA-RELEASE.
030900     SET LFH-ALS-IDX TO 1.
031000 0320-PRUEBA-ALIAS.
031100     IF LFH-ALS-IDX > 7
031200        GO TO 0320-NO-ENCONTRADO
031300     END-IF
031400     IF LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX) = SPACES
031500        GO TO 0320-NO-ENCONTRADO
031600     END-IF
031700     PERFORM 0330-BUSCA-EN-RELEASE THRU 0330-BUSCA-EN-RELEASE-E
031800     IF WKS-VS-IDX > WKS-CR-VARCANT(WKS-REL-IDX)
031900        SET LFH-ALS-IDX UP BY 1
032000        GO TO 0320-PRUEBA-ALIAS
032100     END-IF
032200     ADD 1 TO WKS-COBERTOS-CANT
032300     SET WKS-AV-IDX TO LFH-ALS-IDX
032400     MOVE "Y" TO WKS-ALIAS-VISTO(WKS-AV-IDX)
032500     GO TO 0320-RESUELVE-UNA-RELEASE-E.
032600 0320-NO-ENCONTRADO.
032700     ADD 1 TO WKS-NOCOBERTOS-CANT
032800     PERFORM 0420-REGISTRA-NO-CUBIERTO
032900        THRU 0420-REGISTRA-NO-CUBIERTO-E.
033000 0320-RESUELVE-UNA-RELEASE-E. EXIT.
033100*-----------------------------------------------------------*
033200*   0330 - BUSQUEDA SECUENCIAL DE UN ALIAS DENTRO DEL           *
033300*   CONJUNTO DE VARIABLES CATALOGADAS DE LA RELEASE ACTUAL.     *
033400*   DEJA WKS-VS-IDX > WKS-CR-VARCANT(WKS-REL-IDX) SI NO LO      *
033500*   ENCUENTRA.                                                  *
033600*-----------------------------------------------------------*
033700 0330-BUSCA-EN-RELEASE.
033800     SET WKS-VS-IDX TO 1.
033900 0330-COMPARA.
034000     IF WKS-VS-IDX > WKS-CR-VARCANT(WKS-REL-IDX)
034100        GO TO 0330-BUSCA-EN-RELEASE-E
034200     END-IF
034300     IF WKS-CR-VARIABLE(WKS-REL-IDX WKS-VS-IDX) =
034400                   LFH-ALIAS-LIST(LFH-TGT-IDX LFH-ALS-IDX)
034500        GO TO 0330-BUSCA-EN-RELEASE-E
034600     END-IF
034700     SET WKS-VS-IDX UP BY 1
034800     GO TO 0330-COMPARA.
034900 0330-BUSCA-EN-RELEASE-E. EXIT.
035000*-----------------------------------------------------------*
035100*   0400 - CIERRA EL TARGET ACTUAL: CUENTA LAS VARIANTES        *
035200*   VISTAS, ARMA Y ESCRIBE EL RENGLON R7 (CROSSREF-COVERAGE),   *
035300*   CLASIFICA EL TARGET Y MUESTRA LA LINEA DE CONSOLA CON SUS   *
035400*   BANDERAS DE COBERTURA.                                      *
035500*-----------------------------------------------------------*
035600 0400-CIERRA-TARGET.
035700     MOVE ZEROS TO WKS-VARIANT-CANT
035800     PERFORM 0401-CUENTA-VISTO
035900        VARYING WKS-AV-IDX FROM 1 BY 1 UNTIL WKS-AV-IDX > 7
036000     MOVE LFH-TARGET-NAME(LFH-TGT-IDX)  TO CS-TARGET
036100     MOVE WKS-VARIANT-CANT              TO CS-VARIANT-COUNT
036200     MOVE WKS-COBERTOS-CANT             TO CS-RELEASES-COVERED
036300     MOVE WKS-NOCOBERTOS-CANT           TO CS-RELEASES-UNCOVERED
036400     COMPUTE CS-COVERAGE-PCT ROUNDED =
036500             (WKS-COBERTOS-CANT / WKS-REL-CANT) * 100
036600     PERFORM 0402-ARMA-ALIAS-VISTOS THRU 0402-ARMA-ALIAS-VISTOS-E
036700     WRITE LFH-CSUM-RECORD
036800     IF FS-CSUMOUT NOT = 00
036900        DISPLAY "LFH3010 - ERROR AL ESCRIBIR CROSSREF-COVERAGE, "
037000                "FS=" FS-CSUMOUT
037100        MOVE 91 TO RETURN-CODE
037200        STOP RUN
037300     END-IF
037400     PERFORM 0410-CLASIFICA-TARGET
037500     MOVE SPACES TO WKS-BANDERA-TARGET
037600     IF CS-COVERAGE-PCT < 50.0
037700        MOVE "!! GAP" TO WKS-BANDERA-TARGET
037800     ELSE
037900        IF CS-COVERAGE-PCT < 90.0
038000           MOVE "! PARCIAL" TO WKS-BANDERA-TARGET
038100        END-IF
038200     END-IF
038300     DISPLAY "LFH3010 - " CS-TARGET
038400             " VARIANTES=" CS-VARIANT-COUNT
038500             " CUBIERTAS=" CS-RELEASES-COVERED
038600             " NO-CUBIERTAS=" CS-RELEASES-UNCOVERED
038700             " COBERTURA%=" CS-COVERAGE-PCT " " WKS-BANDERA-TARGET.
038800*-----------------------------------------------------------*
038900 0401-CUENTA-VISTO.
039000     IF WKS-ALIAS-VISTO(WKS-AV-IDX) = "Y"
039100        ADD 1 TO WKS-VARIANT-CANT
039200     END-IF.
039300*-----------------------------------------------------------*
039400*   0402 - ARMA CS-MATCHED-ALIASES A PARTIR DE LOS SLOTS DE     *
039500*   ALIAS QUE LLEGARON A GANAR ALGUNA VEZ (WKS-ALIAS-VISTO).    *
039600*-----------------------------------------------------------*
039700 0402-ARMA-ALIAS-VISTOS.
039800     MOVE SPACES TO CS-MATCHED-ALIASES
039900     MOVE 1 TO WKS-STR-PUNTERO
040000     SET WKS-AV-IDX TO 1.
040100 0402-AGREGA-VISTO.
040200     IF WKS-AV-IDX > 7
040300        GO TO 0402-ARMA-ALIAS-VISTOS-E
040400     END-IF
040500     IF WKS-ALIAS-VISTO(WKS-AV-IDX) = "Y"
040600        IF WKS-STR-PUNTERO > 1
040700           STRING " " DELIMITED BY SIZE
040800              INTO CS-MATCHED-ALIASES
040900              WITH POINTER WKS-STR-PUNTERO
041000           END-STRING
041100        END-IF
041200        STRING LFH-ALIAS-LIST(LFH-TGT-IDX WKS-AV-IDX)
041300                    DELIMITED BY SPACE
041400              INTO CS-MATCHED-ALIASES
041500              WITH POINTER WKS-STR-PUNTERO
041600        END-STRING
041700     END-IF
041800     SET WKS-AV-IDX UP BY 1
041900     GO TO 0402-AGREGA-VISTO.
042000 0402-ARMA-ALIAS-VISTOS-E. EXIT.
042100*-----------------------------------------------------------*
042200*   0410 - CLASIFICA EL TARGET SEGUN SUS CONTADORES DE          *
042300*   COBERTURA: TOTALMENTE CUBIERTO (0 FALTAS), TOTALMENTE       *
042400*   NO CUBIERTO (0 ACIERTOS) O PARCIAL (LOS DOS DISTINTOS       *
042500*   DE CERO); LOS PARCIALES SE AGREGAN A LA LISTA ASCENDENTE.   *
042600*-----------------------------------------------------------*
042700 0410-CLASIFICA-TARGET.
042800     IF WKS-NOCOBERTOS-CANT = 0
042900        ADD 1 TO WKS-CONT-COMPLETOS
043000     ELSE
043100        IF WKS-COBERTOS-CANT = 0
043200           ADD 1 TO WKS-CONT-NO-CUBIERTOS
043300        ELSE
043400           ADD 1 TO WKS-CONT-PARCIALES
043500           PERFORM 0411-AGREGA-PARCIAL
043600        END-IF
043700     END-IF.
043800*-----------------------------------------------------------*
043900 0411-AGREGA-PARCIAL.
044000     ADD 1 TO WKS-PARCIAL-CANT
044100     IF WKS-PARCIAL-CANT > 45
044200        DISPLAY "LFH3010 - LISTA DE PARCIALES EXCEDE 45, SE "
044300                "DETIENE"
044400        MOVE 91 TO RETURN-CODE
044500        STOP RUN
044600     END-IF
044700     SET WKS-PC-IDX TO WKS-PARCIAL-CANT
044800     MOVE CS-TARGET       TO WKS-PC-TARGET(WKS-PC-IDX)
044900     MOVE CS-COVERAGE-PCT TO WKS-PC-COBERTURA(WKS-PC-IDX)
045000     MOVE ZEROS           TO WKS-PC-IMPRESO(WKS-PC-IDX).
045100*-----------------------------------------------------------*
045200*   0420 - ARMA Y ESCRIBE UN RENGLON DE DETALLE PARA UN PAR     *
045300*   (TARGET, RELEASE) SIN COBERTURA, CON LOS ALIAS BUSCADOS.    *
045400*-----------------------------------------------------------*
045500 0420-REGISTRA-NO-CUBIERTO.
045600     MOVE "TARGET: "         TO NC-ETQ-TARGET
045700     MOVE LFH-TARGET-NAME(LFH-TGT-IDX) TO NC-TARGET
045800     MOVE "RELEASE:  "       TO NC-ETQ-RELEASE
045900     MOVE WKS-CR-RELEASE(WKS-REL-IDX) TO NC-RELEASE
046000     MOVE "ALIAS BUSCADOS: " TO NC-ETQ-ALIAS
046100     MOVE WKS-ALIAS-BUSCADOS-STR TO NC-ALIAS-BUSCADOS
046200     WRITE LFH-NOCUB-RECORD
046300     IF FS-UNCOVOUT NOT = 00
046400        DISPLAY "LFH3010 - ERROR AL ESCRIBIR CROSSREF-UNCOVERED, "
046500                "FS=" FS-UNCOVOUT
046600        MOVE 91 TO RETURN-CODE
046700        STOP RUN
046800     END-IF
046900     ADD 1 TO WKS-TOTAL-PARES-NO-CUBIERTOS.
047000 0420-REGISTRA-NO-CUBIERTO-E. EXIT.
047100*-----------------------------------------------------------*
047200*   SERIE 0600 - RESUMEN DE CONSOLA: CONTEOS POR CLASIFICACION  *
047300*   Y LISTA DE PARCIALES EN ORDEN ASCENDENTE POR COBERTURA.     *
047400*-----------------------------------------------------------*
047500 0600-REPORTE-CONSOLA.
047600     DISPLAY "LFH3010 - RESUMEN DEL CRUCE DE ALIAS (CROSSREF)"
047700     DISPLAY "  TARGETS TOTALMENTE CUBIERTOS.......: "
047800             WKS-CONT-COMPLETOS
047900     DISPLAY "  TARGETS PARCIALMENTE CUBIERTOS......: "
048000             WKS-CONT-PARCIALES
048100     DISPLAY "  TARGETS TOTALMENTE NO CUBIERTOS.....: "
048200             WKS-CONT-NO-CUBIERTOS
048300     DISPLAY "  PARES TARGET/RELEASE SIN COBERTURA..: "
048400             WKS-TOTAL-PARES-NO-CUBIERTOS
048500     IF WKS-CONT-PARCIALES > 0
048600        DISPLAY "  TARGETS PARCIALES, ASCENDENTE POR COBERTURA:"
048700        PERFORM 0650-IMPRIME-UN-PARCIAL
048800           VARYING WKS-PC-VUELTA FROM 1 BY 1
048900              UNTIL WKS-PC-VUELTA > WKS-PARCIAL-CANT
049000     END-IF.
049100*-----------------------------------------------------------*
049200*   0650/0660 - IMPRIME LOS PARCIALES DE MENOR A MAYOR          *
049300*   COBERTURA, RECORRIENDO LA TABLA COMPLETA UNA VEZ POR CADA   *
049400*   VUELTA EN BUSCA DEL MENOR AUN NO IMPRESO.                   *
049500*-----------------------------------------------------------*
049600 0650-IMPRIME-UN-PARCIAL.
049700     PERFORM 0660-BUSCA-MENOR THRU 0660-BUSCA-MENOR-E
049800     SET WKS-PC-IDX TO WKS-PC-MENOR-IDX
049900     DISPLAY "    " WKS-PC-TARGET(WKS-PC-IDX)
050000             " COBERTURA=" WKS-PC-COBERTURA(WKS-PC-IDX) "%"
050100     SET PC-YA-IMPRESO(WKS-PC-IDX) TO TRUE.
050200*-----------------------------------------------------------*
050300 0660-BUSCA-MENOR.
050400     MOVE ZEROS TO WKS-PC-MENOR-IDX
050500     MOVE 999.9 TO WKS-PC-MENOR-VALOR
050600     SET WKS-PC-SCAN-IDX TO 1.
050700 0660-EXAMINA.
050800     IF WKS-PC-SCAN-IDX > WKS-PARCIAL-CANT
050900        GO TO 0660-BUSCA-MENOR-E
051000     END-IF
051100     IF NOT PC-YA-IMPRESO(WKS-PC-SCAN-IDX)
051200              AND WKS-PC-COBERTURA(WKS-PC-SCAN-IDX)
051300                                    < WKS-PC-MENOR-VALOR
051400        MOVE WKS-PC-COBERTURA(WKS-PC-SCAN-IDX) TO
051500                                    WKS-PC-MENOR-VALOR
051600        SET WKS-PC-MENOR-IDX TO WKS-PC-SCAN-IDX
051700     END-IF
051800     SET WKS-PC-SCAN-IDX UP BY 1
051900     GO TO 0660-EXAMINA.
052000 0660-BUSCA-MENOR-E. EXIT.
